000100******************************************************************
000200* SPOTREC  -  PHYSICAL SPOT INVENTORY RECORD LAYOUT
000300*             ONE ENTRY PER SPOT, GENERATED BY LOTSETUP,
000400*             MAINTAINED BY PARKUPDT AS VEHICLES ENTER/EXIT
000500*             FIXED LENGTH 19 BYTES
000600******************************************************************
000700 01  SPOT-INVENTORY-RECORD.
000800     05  SPOT-LOT-ID                PIC 9(04).
000900     05  SPOT-FLOOR-NO              PIC 9(02).
001000     05  SPOT-SEQ-NO                PIC 9(03).
001100     05  SPOT-NUMBER                PIC X(08).
001200     05  SPOT-TYPE                  PIC X(01).
001300         88  SPOT-MOTORCYCLE        VALUE "M".
001400         88  SPOT-COMPACT           VALUE "C".
001500         88  SPOT-LARGE             VALUE "L".
001600         88  SPOT-HANDICAPPED       VALUE "H".
001700     05  SPOT-STATUS                PIC X(01).
001800         88  SPOT-AVAILABLE         VALUE "A".
001900         88  SPOT-OCCUPIED          VALUE "O".
002000         88  SPOT-RESERVED          VALUE "R".
002100         88  SPOT-OUT-OF-SERVICE    VALUE "X".
002200******************************************************************
002300* RECORD LENGTH IS 19 -  4+2+3+8+1+1
002400******************************************************************
