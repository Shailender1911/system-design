000100******************************************************************
000200* LOTMAST  -  FACILITY (PARKING LOT) MASTER RECORD LAYOUT
000300*             ONE ENTRY PER PARKING FACILITY DEFINED BY LOTDEF
000400*             FIXED LENGTH 60 BYTES, WRITTEN BY LOTSETUP,
000500*             MAINTAINED BY PARKUPDT
000600******************************************************************
000700 01  LOT-MASTER-RECORD.
000800     05  LOT-ID                     PIC 9(04).
000900     05  LOT-NAME                   PIC X(20).
001000     05  LOT-LOCATION               PIC X(20).
001100     05  LOT-TOTAL-FLOORS           PIC 9(02).
001200     05  LOT-SPOTS-PER-FLOOR        PIC 9(03).
001300     05  LOT-TOTAL-SPOTS            PIC 9(05).
001400     05  LOT-AVAIL-SPOTS            PIC 9(05).
001500     05  LOT-ACTIVE-FLAG            PIC X(01).
001600         88  LOT-IS-ACTIVE          VALUE "A".
001700         88  LOT-IS-INACTIVE        VALUE "I".
001800******************************************************************
001900* RECORD LENGTH IS 60 -  4+20+20+2+3+5+5+1
002000******************************************************************
