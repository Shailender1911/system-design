000100******************************************************************
000200* CLICKREC  -  SHORT-CODE CLICK EVENT RECORD LAYOUT
000300*              ONE ENTRY PER RESOLUTION HIT, FED FROM THE
000400*              EDGE-REDIRECTOR ACCESS LOG, PRESORTED BY
000500*              CLK-SHORT-CODE FOR CLKACCUM
000600*              FIXED LENGTH 99 BYTES
000700******************************************************************
000800 01  CLICK-EVENT-RECORD.
000900     05  CLK-SHORT-CODE             PIC X(10).
001000     05  CLK-VISITOR-ADDR           PIC X(15).
001100     05  CLK-AGENT-TEXT             PIC X(60).
001200     05  CLK-TIMESTAMP              PIC 9(14).
001300******************************************************************
001400* RECORD LENGTH IS 99 -  10+15+60+14
001500******************************************************************
