000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  B62CODE.
000300 AUTHOR. T G DUNCAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/11/94.
000600 DATE-COMPILED. 07/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          CALLED SUBPROGRAM - ENCODES A COUNTER VALUE TO A 7
001200*          CHARACTER BASE-62 SHORT CODE, OR DECODES A 7 CHARACTER
001300*          SHORT CODE BACK TO ITS COUNTER VALUE.  CALLED BY
001400*          CODEREG WHEN A REQUEST DOES NOT SUPPLY A CUSTOM ALIAS.
001500*
001600******************************************************************
001700* CHANGE LOG
001800*
001900* DATE     BY  REQUEST    DESCRIPTION
002000* -------- --- ---------- ----------------------------------------
002100* 07/11/94 TGD CR-0094-19 ORIGINAL PROGRAM.
002200* 01/06/99 KLM CR-0099-05 Y2K SWEEP - NO DATE FIELDS IN THIS
002300*                         PROGRAM, REVIEWED AND SIGNED OFF ONLY.
002400* 09/28/00 RBH CR-0000-29 DECODE ENTRY POINT ADDED FOR THE
002500*                         RESOLUTION SIDE OF THE REGISTRY - WAS
002600*                         ENCODE-ONLY.
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800
003900******************************************************************
004000* BASE-62 ALPHABET, INDEX ORDER PER RULE 6.1 - DIGITS, UPPER,
004100* LOWER.  REDEFINED AS A TABLE SO A CHARACTER'S POSITION CAN BE
004200* FOUND WITH SEARCH INSTEAD OF 62 IF-THEN TESTS
004300******************************************************************
004400 01  B62-ALPHABET-TABLE.
004500     05  B62-ALPHA-CHARS            PIC X(62) VALUE
004600         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz".
004700 01  B62-ALPHABET-R REDEFINES B62-ALPHABET-TABLE.
004800     05  B62-ALPHA-ENTRY OCCURS 62 TIMES
004900                          INDEXED BY ALPHA-IDX
005000                          PIC X(01).
005100
005200 01  WS-ENCODE-WORK-AREA.
005300     05  WS-ENCODE-REMAINING        PIC S9(9) COMP.
005400     05  WS-ENCODE-MOD-VAL          PIC S9(9) COMP.
005500     05  WS-DIGIT-SUB               PIC S9(4) COMP.
005600
005700 01  WS-B62-CODE-BUILD              PIC X(07).
005800 01  WS-B62-CODE-CHARS REDEFINES WS-B62-CODE-BUILD.
005900     05  WS-CODE-CHAR OCCURS 7 TIMES PIC X(01).
006000
006100 01  WS-DECODE-WORK-AREA.
006200     05  WS-DECODE-POWER            PIC S9(11) COMP.
006300     05  WS-CUR-CHAR                PIC X(01).
006400     05  CHAR-FOUND-SW              PIC X(01) VALUE "N".
006500         88  CHAR-WAS-FOUND         VALUE "Y".
006600
006700 01  WS-DECODE-CODE-BUILD           PIC X(07).
006800 01  WS-DECODE-CODE-CHARS REDEFINES WS-DECODE-CODE-BUILD.
006900     05  WS-DECODE-CHAR OCCURS 7 TIMES PIC X(01).
007000
007100 01  PARA-NAME                      PIC X(30).
007200
007300 LINKAGE SECTION.
007400 01  B62-PARMS.
007500     05  B62-FUNCTION               PIC X(01).
007600         88  B62-IS-ENCODE          VALUE "E".
007700         88  B62-IS-DECODE          VALUE "D".
007800     05  B62-COUNTER                PIC S9(9) COMP.
007900     05  B62-CODE                   PIC X(07).
008000     05  B62-DECODED-VALUE          PIC S9(9) COMP.
008100     05  B62-ERROR-FLAG             PIC X(01).
008200         88  B62-CHAR-ERROR         VALUE "Y".
008300 01  B62-RETURN-CODE                PIC S9(4) COMP.
008400
008500 PROCEDURE DIVISION USING B62-PARMS, B62-RETURN-CODE.
008600 0000-MAINLINE.
008700     MOVE "0000-MAINLINE" TO PARA-NAME.
008800     MOVE "N" TO B62-ERROR-FLAG.
008900
009000     IF B62-IS-ENCODE
009100         PERFORM 0100-ENCODE THRU 0100-EXIT
009200     ELSE
009300         IF B62-IS-DECODE
009400             PERFORM 0200-DECODE THRU 0200-EXIT.
009500
009600     MOVE ZERO TO B62-RETURN-CODE.
009700     GOBACK.
009800
009900******************************************************************
010000* RULE 6.1 - REPEATEDLY TAKE N MOD 62, DIVIDE BY 62, PAD TO
010100* WIDTH 7 - RESULT IS MOST-SIGNIFICANT-FIRST
010200******************************************************************
010300 0100-ENCODE.
010400     MOVE "0100-ENCODE" TO PARA-NAME.
010500     MOVE B62-COUNTER TO WS-ENCODE-REMAINING.
010600     MOVE SPACES TO WS-B62-CODE-BUILD.
010700
010800     PERFORM 0110-ENCODE-ONE-DIGIT THRU 0110-EXIT
010900             VARYING WS-DIGIT-SUB FROM 7 BY -1
011000             UNTIL WS-DIGIT-SUB < 1.
011100
011200     MOVE WS-B62-CODE-BUILD TO B62-CODE.
011300 0100-EXIT.
011400     EXIT.
011500
011600 0110-ENCODE-ONE-DIGIT.
011700     COMPUTE WS-ENCODE-MOD-VAL =
011800         WS-ENCODE-REMAINING -
011900         ((WS-ENCODE-REMAINING / 62) * 62).
012000     SET ALPHA-IDX TO WS-ENCODE-MOD-VAL.
012100     SET ALPHA-IDX UP BY 1.
012200     MOVE B62-ALPHA-ENTRY(ALPHA-IDX) TO WS-CODE-CHAR(WS-DIGIT-SUB).
012300     COMPUTE WS-ENCODE-REMAINING = WS-ENCODE-REMAINING / 62.
012400 0110-EXIT.
012500     EXIT.
012600
012700******************************************************************
012800* RULE 6.2 - SUM OF INDEX(CHAR) TIMES 62 TO THE POWER OF THE
012900* POSITION FROM THE RIGHT - RIGHTMOST CHARACTER IS POWER ZERO
013000******************************************************************
013100 0200-DECODE.
013200     MOVE "0200-DECODE" TO PARA-NAME.
013300     MOVE B62-CODE TO WS-DECODE-CODE-BUILD.
013400     MOVE ZERO TO B62-DECODED-VALUE.
013500     MOVE 1 TO WS-DECODE-POWER.
013600
013700     PERFORM 0210-DECODE-ONE-DIGIT THRU 0210-EXIT
013800             VARYING WS-DIGIT-SUB FROM 7 BY -1
013900             UNTIL WS-DIGIT-SUB < 1.
014000 0200-EXIT.
014100     EXIT.
014200
014300 0210-DECODE-ONE-DIGIT.
014400     MOVE WS-DECODE-CHAR(WS-DIGIT-SUB) TO WS-CUR-CHAR.
014500     PERFORM 0220-FIND-CHAR-INDEX THRU 0220-EXIT.
014600
014700     IF CHAR-WAS-FOUND
014800         COMPUTE B62-DECODED-VALUE =
014900             B62-DECODED-VALUE +
015000             ((ALPHA-IDX - 1) * WS-DECODE-POWER)
015100     ELSE
015200         MOVE "Y" TO B62-ERROR-FLAG.
015300
015400     COMPUTE WS-DECODE-POWER = WS-DECODE-POWER * 62.
015500 0210-EXIT.
015600     EXIT.
015700
015800 0220-FIND-CHAR-INDEX.
015900     MOVE "N" TO CHAR-FOUND-SW.
016000     SET ALPHA-IDX TO 1.
016100     SEARCH B62-ALPHA-ENTRY
016200         AT END
016300             CONTINUE
016400         WHEN B62-ALPHA-ENTRY(ALPHA-IDX) = WS-CUR-CHAR
016500             MOVE "Y" TO CHAR-FOUND-SW
016600     END-SEARCH.
016700 0220-EXIT.
016800     EXIT.
