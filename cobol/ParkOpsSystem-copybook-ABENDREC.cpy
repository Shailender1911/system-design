000100******************************************************************
000200* ABENDREC  -  SYSOUT DUMP LINE WRITTEN BY THE 1000-ABEND-RTN OF
000300*              EVERY BATCH PROGRAM IN THIS SUITE, SO OPERATIONS
000400*              CAN TELL WHICH PARAGRAPH BLEW UP AND WHY WITHOUT
000500*              PULLING A FULL DUMP
000600******************************************************************
000700 01  ABEND-REC.
000800     05  ABEND-PGM-ID               PIC X(08).
000900     05  FILLER                     PIC X(01) VALUE SPACE.
001000     05  PARA-NAME                  PIC X(30).
001100     05  FILLER                     PIC X(01) VALUE SPACE.
001200     05  ABEND-REASON               PIC X(50).
001300     05  FILLER                     PIC X(01) VALUE SPACE.
001400     05  EXPECTED-VAL               PIC X(15).
001500     05  FILLER                     PIC X(01) VALUE SPACE.
001600     05  ACTUAL-VAL                 PIC X(15).
001700     05  FILLER                     PIC X(08) VALUE SPACES.
