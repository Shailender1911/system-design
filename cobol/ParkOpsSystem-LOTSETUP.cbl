000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOTSETUP.
000300 AUTHOR. R B HANLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM BUILDS THE FACILITY MASTER AND SPOT
001200*          INVENTORY FOR EACH PARKING FACILITY DEFINED ON THE
001300*          LOT-DEFINITION FEED.  IT IS RUN ONCE WHEN A NEW
001400*          FACILITY IS BROUGHT ON LINE, OR WHEN A FACILITY'S
001500*          FLOOR/SPOT COUNT CHANGES AND THE INVENTORY MUST BE
001600*          REBUILT FROM SCRATCH.
001700*
001800******************************************************************
001900*
002000*          INPUT FILE           -  LOTDEF  (FACILITY DEFINITIONS)
002100*          OUTPUT FILE          -  LOTMAST (FACILITY MASTER)
002200*          OUTPUT FILE          -  SPOTFILE (SPOT INVENTORY)
002300*          DUMP FILE            -  SYSOUT
002400*
002500******************************************************************
002600* CHANGE LOG
002700*
002800* DATE     BY  REQUEST    DESCRIPTION
002900* -------- --- ---------- ----------------------------------------
003000* 03/14/91 RBH CR-0091-04 ORIGINAL PROGRAM - PILOT LOT SET UP FOR
003100*                         THE DOWNTOWN GARAGE CONVERSION.
003200* 08/02/91 RBH CR-0091-19 SPOT-TYPE DISTRIBUTION MADE TABLE DRIVEN
003300*                         INSTEAD OF HARD-CODED PERCENTAGES.
003400* 02/11/92 TGD CR-0092-06 ADDED DUPLICATE-NAME CHECK AFTER LOSING
003500*                         A NIGHT TO TWO GARAGES BOTH NAMED "MAIN".
003600* 07/09/93 RBH CR-0093-31 SPOT DISPLAY ID NOW ZERO-PADS THE SPOT
003700*                         NUMBER TO TWO DIGITS PER OPS REQUEST.
003800* 11/23/94 KLM CR-0094-40 REJECTED-FACILITY COUNT ADDED TO EOJ
003900*                         DISPLAY - OPS WAS LOSING TRACK OF THESE.
004000* 05/17/96 RBH CR-0096-11 RAISED LOT-NAME TABLE FROM 200 TO 500
004100*                         ENTRIES FOR THE REGIONAL ROLLOUT.
004200* 01/06/99 KLM CR-0099-02 Y2K REMEDIATION - WS-DATE NOW SOURCED
004300*                         FROM FUNCTION CURRENT-DATE (4 DIGIT YR)
004400*                         RATHER THAN ACCEPT FROM DATE.
004500* 09/28/00 RBH CR-0000-27 VERBOSE-MODE UPSI SWITCH ADDED SO
004600*                         OPERATIONS CAN SUPPRESS PER-FACILITY
004700*                         DISPLAY LINES ON THE OVERNIGHT RUN.
004800* 04/02/03 TGD CR-0003-15 MINOR CLEANUP OF PARAGRAPH NAMES.
004810* 06/19/07 KLM CR-0007-22 FIXED 0570-APPEND-SEQ - IT WAS TALLYING
004820*                         AND POINTING WITH WS-FLOOR-SUB, THE SAME
004830*                         SUBSCRIPT THE OUTER FLOOR LOOP IS STILL
004840*                         VARYING ON, SO GARAGES WITH MORE THAN A
004850*                         HANDFUL OF FLOORS CAME UP SHORT ON SPOTS.
004860*                         ALSO DISCOVERED THE TWO-DIGIT SEQUENCE
004870*                         PROMISED BY CR-0093-31 WAS NEVER ACTUALLY
004880*                         BEING STRUNG IN - SPOT-NUMBER CAME OUT
004890*                         "F1-S" WITH NO DIGITS.  GIVEN ITS OWN
004891*                         POINTER AND WIRED WS-SPOT-SEQ-TXT IN FOR
004892*                         REAL THIS TIME.
004893* 07/18/07 KLM CR-0007-35 FACILITIES-READ/-WRITTEN/-REJECTED AND
004894*                         SPOTS-WRITTEN-TOTAL MOVED BACK TO STAND-
004895*                         ALONE 77-LEVELS TO MATCH THE REST OF THE
004896*                         SUITE.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     UPSI-0 ON STATUS IS VERBOSE-MODE
005700            OFF STATUS IS QUIET-MODE.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT LOTDEF-FILE
006600     ASSIGN TO UT-S-LOTDEF
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT LOTMAST-FILE
007100     ASSIGN TO UT-S-LOTMAST
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS EFCODE.
007400
007500     SELECT SPOTFILE
007600     ASSIGN TO UT-S-SPOTFILE
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS RFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(100).
008900
009000****** THIS FILE IS PRODUCED BY FACILITIES PLANNING WHEN A
009100****** GARAGE IS ADDED OR RESIZED - ONE RECORD PER FACILITY
009200 FD  LOTDEF-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 60 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS LOTDEF-REC.
009800 01  LOTDEF-REC.
009900     05  LD-LOT-ID          PIC X(04).
010000     05  FILLER             PIC X(56).
010100
010200****** FACILITY MASTER - ONE RECORD PER ACTIVE FACILITY
010300 FD  LOTMAST-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 60 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS LOTMAST-REC.
010900 01  LOTMAST-REC.
011000     05  LM-LOT-ID          PIC X(04).
011100     05  FILLER             PIC X(56).
011200
011300****** SPOT INVENTORY - ONE RECORD PER PHYSICAL SPOT
011400 FD  SPOTFILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 19 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SPOTFILE-REC.
012000 01  SPOTFILE-REC.
012100     05  SF-LOT-ID          PIC X(04).
012200     05  FILLER             PIC X(15).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                  PIC X(2).
012800         88  CODE-READ           VALUE SPACES.
012900         88  NO-MORE-DATA        VALUE "10".
013000     05  OFCODE                  PIC X(2).
013100         88  CODE-WRITE          VALUE SPACES.
013200     05  EFCODE                  PIC X(2).
013300         88  CODE-WRITE-LM       VALUE SPACES.
013400     05  RFCODE                  PIC X(2).
013500         88  CODE-WRITE-SF       VALUE SPACES.
013600
013700 COPY LOTMAST.
013800 COPY SPOTREC.
013900
014000 01  WS-DATE-FIELDS.
014100     05  WS-DATE                 PIC 9(08).
014200 01  WS-DATE-BROKEN-DOWN REDEFINES WS-DATE-FIELDS.
014300     05  WS-DATE-CC              PIC 9(02).
014400     05  WS-DATE-YY               PIC 9(02).
014500     05  WS-DATE-MM               PIC 9(02).
014600     05  WS-DATE-DD               PIC 9(02).
014700
014800 01  WS-SPOT-NUMBER-BUILD.
014900     05  WS-SPOT-NUM-CHARS       PIC X(08).
014910 01  WS-SPOT-BUILD-AREA          PIC X(08).
015000 01  WS-SPOT-NUMBER-PARTS REDEFINES WS-SPOT-NUMBER-BUILD.
015100     05  WS-SPOT-F-LIT           PIC X(01).
015200     05  WS-SPOT-FLOOR-TXT       PIC X(02).
015300     05  WS-SPOT-DASH-S          PIC X(02).
015310* CR-0007-22 - SHRUNK FROM 3 BYTES TO 2 SO THE PICTURE ITSELF
015320* ENFORCES RULE 1.3'S TWO-DIGIT SEQUENCE, WITH A NUMERIC
015330* REDEFINE UNDERNEATH SO THE MOVE FROM WS-SPOT-SUB ZERO-PADS
015340* INSTEAD OF JUST TRUNCATING CHARACTERS
015400     05  WS-SPOT-SEQ-TXT         PIC X(02).
015410     05  WS-SPOT-SEQ-NUM REDEFINES WS-SPOT-SEQ-TXT
015420                                 PIC 9(02).
015500
015600 01  WS-FLOOR-EDIT-AREA.
015700     05  WS-FLOOR-EDIT           PIC ZZ.
015800 01  WS-FLOOR-EDIT-BYTES REDEFINES WS-FLOOR-EDIT-AREA.
015900     05  WS-FLOOR-BYTE-1         PIC X(01).
016000     05  WS-FLOOR-BYTE-2         PIC X(01).
016100
016200 01  LOT-NAME-TABLE.
016300     05  LOT-NAME-ENTRY OCCURS 500 TIMES
016400                        INDEXED BY LN-IDX.
016500         10  LNT-NAME            PIC X(20).
016600
016610* CR-0007-35 - THE READ/WRITTEN/REJECTED/TOTAL COUNTERS PULLED BACK
016620* OUT TO STANDALONE 77-LEVELS, THE HOUSE HABIT FOR SIMPLE SCALAR
016630* WORK FIELDS - THEY DON'T CARRY OVER BETWEEN RUNS SO THE COMPILE-
016640* TIME VALUE ZERO IS ALL THE RESET THEY NEED.
016650 77  FACILITIES-READ             PIC S9(7) COMP VALUE ZERO.
016660 77  FACILITIES-WRITTEN          PIC S9(7) COMP VALUE ZERO.
016670 77  FACILITIES-REJECTED         PIC S9(7) COMP VALUE ZERO.
016680 77  SPOTS-WRITTEN-TOTAL         PIC S9(9) COMP VALUE ZERO.
016690
016700 01  COUNTERS-AND-ACCUMULATORS.
017100     05  SPOTS-WRITTEN-THIS-LOT  PIC S9(5) COMP.
017300     05  LOT-TABLE-SUB           PIC S9(4) COMP.
017400     05  WS-RATIO-CHK            PIC S9(7) COMP-3.
017500     05  WS-FLOOR-SUB            PIC 9(02).
017600     05  WS-SPOT-SUB             PIC 9(03).
017610     05  WS-APPEND-PTR           PIC S9(4) COMP.
017700
017800 01  FLAGS-AND-SWITCHES.
017900     05  MORE-LOTDEF-SW          PIC X(01) VALUE "Y".
018000         88  NO-MORE-LOTDEF      VALUE "N".
018100     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
018200         88  LOTDEF-ERROR-FOUND  VALUE "Y".
018300         88  LOTDEF-IS-VALID     VALUE "N".
018400     05  DUP-NAME-SW             PIC X(01) VALUE "N".
018500         88  DUP-NAME-FOUND      VALUE "Y".
018600
018700 01  WS-REJECT-LINE.
018800     05  FILLER                  PIC X(16) VALUE
018900              "*** LOT REJECT:".
019000     05  WS-REJ-LOT-ID-O         PIC 9(04).
019100     05  FILLER                  PIC X(02) VALUE SPACES.
019200     05  WS-REJ-REASON-O         PIC X(50).
019300     05  FILLER                  PIC X(28) VALUE SPACES.
019400
019500 COPY ABENDREC.
019600
019700 PROCEDURE DIVISION.
019800 0000-MAINLINE.
019900     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
020000     PERFORM 0200-PROCESS-LOTDEF THRU 0200-EXIT
020100             UNTIL NO-MORE-LOTDEF.
020200     PERFORM 0900-CLEANUP THRU 0900-EXIT.
020300     MOVE ZERO TO RETURN-CODE.
020400     GOBACK.
020500
020600 0100-HOUSEKEEPING.
020700     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
020800     DISPLAY "******** BEGIN JOB LOTSETUP ********".
020900     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-DATE.
021000     OPEN INPUT LOTDEF-FILE.
021100     OPEN OUTPUT LOTMAST-FILE, SPOTFILE, SYSOUT.
021200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021300     SET LN-IDX TO 1.
021400
021500     READ LOTDEF-FILE INTO LOT-MASTER-RECORD
021600         AT END
021700         MOVE "N" TO MORE-LOTDEF-SW
021800         GO TO 0100-EXIT
021900     END-READ.
022000
022100     ADD +1 TO FACILITIES-READ.
022200 0100-EXIT.
022300     EXIT.
022400
022500 0200-PROCESS-LOTDEF.
022600     MOVE "0200-PROCESS-LOTDEF" TO PARA-NAME.
022700     MOVE "N" TO ERROR-FOUND-SW.
022800     PERFORM 0300-VALIDATE-LOTDEF THRU 0300-EXIT.
022900
023000     IF LOTDEF-IS-VALID
023100         PERFORM 0400-BUILD-FACILITY THRU 0400-EXIT
023200         PERFORM 0500-BUILD-SPOTS THRU 0500-EXIT
023300         ADD +1 TO FACILITIES-WRITTEN
023400         IF VERBOSE-MODE
023500             DISPLAY "FACILITY " LOT-ID " - "
023600                     SPOTS-WRITTEN-THIS-LOT " SPOTS WRITTEN"
023700         END-IF
023800     ELSE
023900         ADD +1 TO FACILITIES-REJECTED
024000         PERFORM 0350-WRITE-REJECT THRU 0350-EXIT
024100     END-IF.
024200
024300     READ LOTDEF-FILE INTO LOT-MASTER-RECORD
024400         AT END
024500         MOVE "N" TO MORE-LOTDEF-SW
024600         GO TO 0200-EXIT
024700     END-READ.
024800
024900     ADD +1 TO FACILITIES-READ.
025000 0200-EXIT.
025100     EXIT.
025200
025300 0300-VALIDATE-LOTDEF.
025400     MOVE "0300-VALIDATE-LOTDEF" TO PARA-NAME.
025500     IF LOT-TOTAL-FLOORS < 1
025600         MOVE "*** FLOORS MUST BE AT LEAST 1" TO WS-REJ-REASON-O
025700         MOVE "Y" TO ERROR-FOUND-SW
025800         GO TO 0300-EXIT.
025900
026000     IF LOT-SPOTS-PER-FLOOR < 1
026100         MOVE "*** SPOTS-PER-FLOOR MUST BE AT LEAST 1" TO
026200                 WS-REJ-REASON-O
026300         MOVE "Y" TO ERROR-FOUND-SW
026400         GO TO 0300-EXIT.
026500
026600     IF LOT-NAME = SPACES
026700         MOVE "*** FACILITY NAME IS BLANK" TO WS-REJ-REASON-O
026800         MOVE "Y" TO ERROR-FOUND-SW
026900         GO TO 0300-EXIT.
027000
027100     IF LOT-LOCATION = SPACES
027200         MOVE "*** FACILITY LOCATION IS BLANK" TO WS-REJ-REASON-O
027300         MOVE "Y" TO ERROR-FOUND-SW
027400         GO TO 0300-EXIT.
027500
027600     MOVE "N" TO DUP-NAME-SW.
027700     PERFORM 0320-CHECK-DUP-NAME THRU 0320-EXIT
027800             VARYING LOT-TABLE-SUB FROM 1 BY 1
027900             UNTIL LOT-TABLE-SUB > FACILITIES-WRITTEN
028000                OR DUP-NAME-FOUND.
028100
028200     IF DUP-NAME-FOUND
028300         MOVE "*** FACILITY NAME ALREADY EXISTS" TO
028400                 WS-REJ-REASON-O
028500         MOVE "Y" TO ERROR-FOUND-SW
028600         GO TO 0300-EXIT.
028700 0300-EXIT.
028800     EXIT.
028900
029000 0320-CHECK-DUP-NAME.
029100     IF LOT-NAME-ENTRY(LOT-TABLE-SUB) = LOT-NAME
029200         MOVE "Y" TO DUP-NAME-SW.
029300 0320-EXIT.
029400     EXIT.
029500
029600 0350-WRITE-REJECT.
029700     MOVE "0350-WRITE-REJECT" TO PARA-NAME.
029800     MOVE LOT-ID TO WS-REJ-LOT-ID-O.
029900     WRITE SYSOUT-REC FROM WS-REJECT-LINE.
030000 0350-EXIT.
030100     EXIT.
030200
030300 0400-BUILD-FACILITY.
030400     MOVE "0400-BUILD-FACILITY" TO PARA-NAME.
030500     COMPUTE LOT-TOTAL-SPOTS =
030600             LOT-TOTAL-FLOORS * LOT-SPOTS-PER-FLOOR.
030700     MOVE LOT-TOTAL-SPOTS TO LOT-AVAIL-SPOTS.
030800     MOVE "A" TO LOT-ACTIVE-FLAG.
030900     MOVE ZERO TO SPOTS-WRITTEN-THIS-LOT.
031000
031100     SET LN-IDX TO FACILITIES-WRITTEN.
031200     SET LN-IDX UP BY 1.
031300     MOVE LOT-NAME TO LOT-NAME-ENTRY(LN-IDX).
031400
031500     WRITE LOTMAST-REC FROM LOT-MASTER-RECORD.
031600 0400-EXIT.
031700     EXIT.
031800
031900 0500-BUILD-SPOTS.
032000     MOVE "0500-BUILD-SPOTS" TO PARA-NAME.
032100     PERFORM 0510-BUILD-FLOOR THRU 0510-EXIT
032200             VARYING WS-FLOOR-SUB FROM 1 BY 1
032300             UNTIL WS-FLOOR-SUB > LOT-TOTAL-FLOORS.
032400 0500-EXIT.
032500     EXIT.
032600
032700 0510-BUILD-FLOOR.
032800     PERFORM 0520-BUILD-ONE-SPOT THRU 0520-EXIT
032900             VARYING WS-SPOT-SUB FROM 1 BY 1
033000             UNTIL WS-SPOT-SUB > LOT-SPOTS-PER-FLOOR.
033100 0510-EXIT.
033200     EXIT.
033300
033400 0520-BUILD-ONE-SPOT.
033500     MOVE "0520-BUILD-ONE-SPOT" TO PARA-NAME.
033600     MOVE LOT-ID       TO SPOT-LOT-ID.
033700     MOVE WS-FLOOR-SUB TO SPOT-FLOOR-NO.
033800     MOVE WS-SPOT-SUB  TO SPOT-SEQ-NO.
033900     MOVE "A"          TO SPOT-STATUS.
034000
034100     PERFORM 0550-CLASSIFY-SPOT THRU 0550-EXIT.
034200     PERFORM 0560-FORMAT-SPOT-NBR THRU 0560-EXIT.
034300
034400     WRITE SPOTFILE-REC FROM SPOT-INVENTORY-RECORD.
034500     ADD +1 TO SPOTS-WRITTEN-THIS-LOT.
034600     ADD +1 TO SPOTS-WRITTEN-TOTAL.
034700 0520-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100* SPOT-TYPE DISTRIBUTION - BUSINESS RULE 1.2 -  R = SEQ/PER-FLOOR
035200* COMPARED AS EXACT INTEGER FRACTIONS (SEQ*100 VS PER-FLOOR*N) SO
035300* NO ROUNDING ERROR CREEPS IN ON THE BOUNDARY SPOTS - CR-0091-19
035400******************************************************************
035500 0550-CLASSIFY-SPOT.
035600     MOVE "0550-CLASSIFY-SPOT" TO PARA-NAME.
035700     COMPUTE WS-RATIO-CHK = WS-SPOT-SUB * 100.
035800
035900     IF WS-RATIO-CHK <= (LOT-SPOTS-PER-FLOOR * 20)
036000         MOVE "M" TO SPOT-TYPE
036100     ELSE
036200     IF WS-RATIO-CHK <= (LOT-SPOTS-PER-FLOOR * 80)
036300         MOVE "C" TO SPOT-TYPE
036400     ELSE
036500     IF WS-RATIO-CHK <= (LOT-SPOTS-PER-FLOOR * 95)
036600         MOVE "L" TO SPOT-TYPE
036700     ELSE
036800         MOVE "H" TO SPOT-TYPE.
036900 0550-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300* SPOT DISPLAY ID - BUSINESS RULE 1.3 - "F" + FLOOR (UNPADDED) +
037400* "-S" + SPOT NUMBER ZERO-PADDED TO 2 DIGITS - CR-0093-31
037500******************************************************************
037600 0560-FORMAT-SPOT-NBR.
037700     MOVE "0560-FORMAT-SPOT-NBR" TO PARA-NAME.
037800     MOVE SPACES TO WS-SPOT-NUMBER-BUILD.
037900     MOVE SPOT-FLOOR-NO TO WS-FLOOR-EDIT.
038000     IF WS-FLOOR-BYTE-1 = SPACE
038100         STRING "F" WS-FLOOR-BYTE-2 DELIMITED BY SIZE
038200             INTO WS-SPOT-NUM-CHARS
038300     ELSE
038400         STRING "F" WS-FLOOR-EDIT DELIMITED BY SIZE
038500             INTO WS-SPOT-NUM-CHARS
038600     END-IF.
038700
038800     MOVE WS-SPOT-NUM-CHARS TO SPOT-NUMBER.
038900     PERFORM 0570-APPEND-SEQ THRU 0570-EXIT.
039000 0560-EXIT.
039100     EXIT.
039200
039300 0570-APPEND-SEQ.
039400     MOVE "0570-APPEND-SEQ" TO PARA-NAME.
039410     MOVE WS-SPOT-SUB TO WS-SPOT-SEQ-NUM.
039500     MOVE SPOT-NUMBER TO WS-SPOT-NUM-CHARS.
039510     MOVE 1 TO WS-APPEND-PTR.
039600* CR-0007-22 - OWN POINTER, OWN BUFFER - WS-FLOOR-SUB NEVER
039610* GETS TOUCHED IN HERE ANY MORE, AND WS-SPOT-SEQ-TXT CARRIES
039620* THE ZERO-PADDED SEQUENCE PROMISED (BUT NEVER DELIVERED) BY
039630* CR-0093-31
039800     STRING WS-SPOT-NUM-CHARS DELIMITED BY SPACE
039900            "-S"             DELIMITED BY SIZE
039910            WS-SPOT-SEQ-TXT  DELIMITED BY SIZE
040000             INTO WS-SPOT-BUILD-AREA
040010             WITH POINTER WS-APPEND-PTR.
040300     MOVE WS-SPOT-BUILD-AREA TO SPOT-NUMBER.
040700 0570-EXIT.
040800     EXIT.
040900
041000 0700-CLOSE-FILES.
041100     MOVE "0700-CLOSE-FILES" TO PARA-NAME.
041200     CLOSE LOTDEF-FILE, LOTMAST-FILE, SPOTFILE, SYSOUT.
041300 0700-EXIT.
041400     EXIT.
041500
041600 0900-CLEANUP.
041700     MOVE "0900-CLEANUP" TO PARA-NAME.
041800     PERFORM 0700-CLOSE-FILES THRU 0700-EXIT.
041900
042000     DISPLAY "** FACILITIES READ    ** " FACILITIES-READ.
042100     DISPLAY "** FACILITIES WRITTEN ** " FACILITIES-WRITTEN.
042200     DISPLAY "** FACILITIES REJECTED** " FACILITIES-REJECTED.
042300     DISPLAY "** TOTAL SPOTS WRITTEN** " SPOTS-WRITTEN-TOTAL.
042400     DISPLAY "******** NORMAL END OF JOB LOTSETUP ********".
042500 0900-EXIT.
042600     EXIT.
042700
042800 1000-ABEND-RTN.
042900     MOVE "LOTSETUP" TO ABEND-PGM-ID.
043000     WRITE SYSOUT-REC FROM ABEND-REC.
043100     PERFORM 0700-CLOSE-FILES THRU 0700-EXIT.
043200     DISPLAY "*** ABNORMAL END OF JOB-LOTSETUP ***" UPON CONSOLE.
043300     MOVE +16 TO RETURN-CODE.
043400     GOBACK.
