000100******************************************************************
000200* CODEREQ  -  SHORT-CODE REGISTRATION REQUEST RECORD LAYOUT
000300*              ARRIVAL ORDER, FED FROM THE LINK-SHORTENER FRONT
000400*              END, READ BY CODEREG
000500*              FIXED LENGTH 100 BYTES
000600******************************************************************
000700 01  CODE-REQUEST-RECORD.
000800     05  CRQ-TARGET-URL             PIC X(60).
000900     05  CRQ-CUSTOM-ALIAS           PIC X(10).
001000     05  CRQ-USER-ID                PIC X(08).
001100     05  CRQ-EXPIRY-TIME            PIC 9(14).
001200     05  FILLER                     PIC X(08).
001300******************************************************************
001400* RECORD LENGTH IS 100 -  60+10+8+14+8
001500* CRQ-CUSTOM-ALIAS AND CRQ-USER-ID ARE SPACES WHEN NOT SUPPLIED,
001600* CRQ-EXPIRY-TIME IS ZERO WHEN NOT SUPPLIED
001700******************************************************************
