000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PARKFEE.
000300 AUTHOR. R B HANLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          CALLED SUBPROGRAM - COMPUTES THE PARKING FEE FOR A
001200*          SINGLE STAY GIVEN THE ENTRY TIME, THE EXIT (OR
001300*          AS-OF, FOR A MID-STAY PAYMENT) TIME, AND THE VEHICLE
001400*          CLASS.  RETURNS BILLABLE HOURS, TARIFF USED, AND THE
001500*          COMPUTED FEE.  CALLED BY PARKUPDT FOR BOTH THE EXIT
001600*          TRANSACTION AND THE MID-STAY PAYMENT TRANSACTION.
001700*
001800******************************************************************
001900* CHANGE LOG
002000*
002100* DATE     BY  REQUEST    DESCRIPTION
002200* -------- --- ---------- ----------------------------------------
002300* 04/02/91 RBH CR-0091-07 ORIGINAL PROGRAM.
002400* 08/02/91 RBH CR-0091-19 DAILY TARIFF ADDED FOR STAYS OF 6 HOURS
002500*                         OR MORE PER FACILITIES MGR REQUEST.
002600* 02/11/92 TGD CR-0092-08 WEEKEND SURCHARGE ADDED.
002700* 06/30/93 RBH CR-0093-22 MINIMUM CHARGE FLOOR ADDED TO HOURLY
002800*                         TARIFF ONLY - DAILY TARIFF IS EXEMPT
002900*                         PER FACILITIES MGR MEMO 93-114.
003000* 11/23/94 KLM CR-0094-41 EACH MULTIPLICATION STEP NOW ROUNDED
003100*                         HALF-UP TO THE PENNY INSTEAD OF ONE
003200*                         ROUNDING AT THE END - AUDIT FINDING.
003300* 05/17/96 RBH CR-0096-12 WEEKEND TEST REWRITTEN TO WALK FORWARD
003400*                         FROM ENTRY DATE IN 24-HOUR STEPS - OLD
003500*                         LOGIC MISSED MULTI-DAY STAYS.
003600* 01/06/99 KLM CR-0099-03 Y2K REMEDIATION - JULIAN DAY NUMBER
003700*                         ROUTINE NOW CARRIES A FULL 4 DIGIT
003800*                         YEAR THROUGHOUT.
003810* 07/11/07 KLM CR-0007-25 FEE STEP FIELDS AND THE COMPUTED-FEE
003820*                         PARM REPACKED TO COMP-3 - AUDIT ASKED
003830*                         WHY THIS PROGRAM WAS THE ONLY ONE IN
003840*                         THE SUITE STORING MONEY ZONED.
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100 01  WS-ENTRY-DATE-TIME.
005200     05  WS-ENTRY-DATE           PIC 9(08).
005300     05  WS-ENTRY-TIME-OF-DAY    PIC 9(06).
005400 01  WS-ENTRY-DATE-BROKEN REDEFINES WS-ENTRY-DATE-TIME.
005500     05  WS-ENTRY-YYYY           PIC 9(04).
005600     05  WS-ENTRY-MM             PIC 9(02).
005700     05  WS-ENTRY-DD             PIC 9(02).
005800     05  WS-ENTRY-HH             PIC 9(02).
005900     05  WS-ENTRY-MI             PIC 9(02).
006000     05  WS-ENTRY-SS             PIC 9(02).
006100
006200 01  WS-EXIT-DATE-TIME.
006300     05  WS-EXIT-DATE            PIC 9(08).
006400     05  WS-EXIT-TIME-OF-DAY     PIC 9(06).
006500 01  WS-EXIT-DATE-BROKEN REDEFINES WS-EXIT-DATE-TIME.
006600     05  WS-EXIT-YYYY            PIC 9(04).
006700     05  WS-EXIT-MM              PIC 9(02).
006800     05  WS-EXIT-DD              PIC 9(02).
006900     05  WS-EXIT-HH              PIC 9(02).
007000     05  WS-EXIT-MI              PIC 9(02).
007100     05  WS-EXIT-SS              PIC 9(02).
007200
007300 01  JULIAN-DAY-WORK-AREA.
007400     05  JD-A                    PIC S9(9) COMP.
007500     05  JD-Y                    PIC S9(9) COMP.
007600     05  JD-M                    PIC S9(9) COMP.
007700     05  ENTRY-JULIAN-DAY        PIC S9(9) COMP.
007800     05  EXIT-JULIAN-DAY         PIC S9(9) COMP.
007900     05  WALK-JULIAN-DAY         PIC S9(9) COMP.
008000     05  WS-DOW                  PIC S9(9) COMP.
008100
008200 01  ELAPSED-TIME-WORK-AREA.
008300     05  ENTRY-SECS-OF-DAY       PIC S9(9) COMP.
008400     05  EXIT-SECS-OF-DAY        PIC S9(9) COMP.
008500     05  ELAPSED-DAYS            PIC S9(9) COMP.
008600     05  ELAPSED-SECONDS         PIC S9(9) COMP.
008700     05  ELAPSED-MINUTES         PIC S9(9) COMP.
008800     05  DAY-STEP-SUB            PIC S9(9) COMP.
008900     05  DAY-STEP-SECONDS        PIC S9(9) COMP.
009000
009100 01  FEE-WORK-AREA.
009200     05  WS-WHOLE-DAYS           PIC S9(5) COMP.
009300     05  WS-REMAINING-HOURS      PIC S9(5) COMP.
009310* CR-0007-25 - REPACKED TO COMP-3, SAME AS THE ACCUMULATORS
009320* OVER IN PARKUPDT
009400     05  WS-FEE-STEP-1           PIC S9(7)V99 COMP-3.
009500     05  WS-FEE-STEP-2           PIC S9(7)V99 COMP-3.
009600     05  WS-FEE-STEP-3           PIC S9(7)V99 COMP-3.
009700
009710 77  WS-VEHICLE-MULT             PIC S9(1)V99.
009720 77  WEEKEND-TOUCHED-SW          PIC X(01) VALUE "N".
009730     88  WEEKEND-TOUCHED         VALUE "Y".
010200
010300******************************************************************
010400* TARIFF RATE TABLE - RULE 3.2 - HOURLY 5.00, DAILY 25.00,
010500* MINIMUM CHARGE 2.00, A DAY IS 24 HOURS
010600******************************************************************
010700 01  TARIFF-RATE-TABLE.
010800     05  FILLER                  PIC X(20) VALUE
010900         "HOURLY RATE   005.00".
011000     05  FILLER                  PIC X(20) VALUE
011100         "DAILY RATE    025.00".
011200     05  FILLER                  PIC X(20) VALUE
011300         "MINIMUM CHG   002.00".
011400 01  TARIFF-RATE-TABLE-R REDEFINES TARIFF-RATE-TABLE.
011500     05  TR-ENTRY OCCURS 3 TIMES.
011600         10  TR-LABEL            PIC X(14).
011700         10  TR-RATE             PIC 9(03)V99.
011800* TR-ENTRY(1) = HOURLY RATE, TR-ENTRY(2) = DAILY RATE,
011900* TR-ENTRY(3) = MINIMUM CHARGE - SEE TARIFF-RATE-TABLE ABOVE
012000
012100 LINKAGE SECTION.
012200 01  PARKFEE-PARMS.
012300     05  PF-ENTRY-TIMESTAMP      PIC 9(14).
012400     05  PF-EXIT-TIMESTAMP       PIC 9(14).
012500     05  PF-VEHICLE-TYPE         PIC X(01).
012600     05  PF-BILLABLE-HOURS       PIC S9(5) COMP.
012700     05  PF-TARIFF-USED          PIC X(01).
012800         88  PF-TARIFF-HOURLY    VALUE "H".
012900         88  PF-TARIFF-DAILY     VALUE "D".
013000     05  PF-COMPUTED-FEE         PIC S9(7)V99 COMP-3.
013100 01  PF-RETURN-CODE              PIC S9(4) COMP.
013200
013300 PROCEDURE DIVISION USING PARKFEE-PARMS, PF-RETURN-CODE.
013400 0000-MAINLINE.
013500     MOVE ZERO TO PF-RETURN-CODE.
013600     MOVE "N" TO WEEKEND-TOUCHED-SW.
013700     MOVE PF-ENTRY-TIMESTAMP(1:8)  TO WS-ENTRY-DATE.
013800     MOVE PF-ENTRY-TIMESTAMP(9:6)  TO WS-ENTRY-TIME-OF-DAY.
013900     MOVE PF-EXIT-TIMESTAMP(1:8)   TO WS-EXIT-DATE.
014000     MOVE PF-EXIT-TIMESTAMP(9:6)   TO WS-EXIT-TIME-OF-DAY.
014100
014200     PERFORM 0100-CALC-JULIAN-DAYS THRU 0100-EXIT.
014300     PERFORM 0200-CALC-ELAPSED-TIME THRU 0200-EXIT.
014400     PERFORM 0300-CALC-BILLABLE-HOURS THRU 0300-EXIT.
014500     PERFORM 0400-TEST-WEEKEND THRU 0400-EXIT.
014600     PERFORM 0500-SELECT-TARIFF THRU 0500-EXIT.
014700
014800     IF PF-TARIFF-HOURLY
014900         PERFORM 0600-CALC-HOURLY-FEE THRU 0600-EXIT
015000     ELSE
015100         PERFORM 0700-CALC-DAILY-FEE THRU 0700-EXIT.
015200
015300     GOBACK.
015400
015500******************************************************************
015600* JULIAN DAY NUMBER - STANDARD INTEGER ALGORITHM, GREGORIAN
015700* CALENDAR - USED TO WALK CALENDAR DAYS AND TEST WEEKDAY WITHOUT
015800* RELYING ON ANY DATE INTRINSIC - CR-0099-03
015900******************************************************************
016000 0100-CALC-JULIAN-DAYS.
016100     COMPUTE JD-A = (14 - WS-ENTRY-MM) / 12.
016200     COMPUTE JD-Y = WS-ENTRY-YYYY + 4800 - JD-A.
016300     COMPUTE JD-M = WS-ENTRY-MM + (12 * JD-A) - 3.
016400     COMPUTE ENTRY-JULIAN-DAY =
016500             WS-ENTRY-DD + (((153 * JD-M) + 2) / 5) +
016600             (365 * JD-Y) + (JD-Y / 4) - (JD-Y / 100) +
016700             (JD-Y / 400) - 32045.
016800
016900     COMPUTE JD-A = (14 - WS-EXIT-MM) / 12.
017000     COMPUTE JD-Y = WS-EXIT-YYYY + 4800 - JD-A.
017100     COMPUTE JD-M = WS-EXIT-MM + (12 * JD-A) - 3.
017200     COMPUTE EXIT-JULIAN-DAY =
017300             WS-EXIT-DD + (((153 * JD-M) + 2) / 5) +
017400             (365 * JD-Y) + (JD-Y / 4) - (JD-Y / 100) +
017500             (JD-Y / 400) - 32045.
017600 0100-EXIT.
017700     EXIT.
017800
017900 0200-CALC-ELAPSED-TIME.
018000     COMPUTE ENTRY-SECS-OF-DAY =
018100             (WS-ENTRY-HH * 3600) + (WS-ENTRY-MI * 60) +
018200              WS-ENTRY-SS.
018300     COMPUTE EXIT-SECS-OF-DAY =
018400             (WS-EXIT-HH * 3600) + (WS-EXIT-MI * 60) +
018500              WS-EXIT-SS.
018600     COMPUTE ELAPSED-DAYS = EXIT-JULIAN-DAY - ENTRY-JULIAN-DAY.
018700     COMPUTE ELAPSED-SECONDS =
018800             (ELAPSED-DAYS * 86400) +
018900             (EXIT-SECS-OF-DAY - ENTRY-SECS-OF-DAY).
019000     IF ELAPSED-SECONDS < 0
019100         MOVE ZERO TO ELAPSED-SECONDS.
019200     COMPUTE ELAPSED-MINUTES = ELAPSED-SECONDS / 60.
019300 0200-EXIT.
019400     EXIT.
019500
019600******************************************************************
019700* RULE 3.1 - BILLABLE HOURS - ANY FRACTION OF AN HOUR ROUNDS UP,
019800* ZERO ELAPSED MINUTES IS ZERO HOURS
019900******************************************************************
020000 0300-CALC-BILLABLE-HOURS.
020100     IF ELAPSED-MINUTES = 0
020200         MOVE ZERO TO PF-BILLABLE-HOURS
020300     ELSE
020400         COMPUTE PF-BILLABLE-HOURS =
020500                 (ELAPSED-MINUTES + 59) / 60.
020600 0300-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000* RULE 3.7 - WEEKEND TEST - WALK FORWARD FROM THE ENTRY DATE IN
021100* 24-HOUR STEPS WHILE STRICTLY BEFORE THE EXIT TIME, DAY-OF-WEEK
021200* BY THE STANDARD (JULIAN-DAY + 1) MOD 7 RULE - 0 = SUNDAY,
021300* 6 = SATURDAY - CR-0096-12
021400******************************************************************
021500 0400-TEST-WEEKEND.
021600     MOVE ZERO TO DAY-STEP-SUB.
021700     MOVE ZERO TO DAY-STEP-SECONDS.
021800 0410-WEEKEND-WALK.
021900     IF DAY-STEP-SECONDS NOT < ELAPSED-SECONDS
022000         GO TO 0400-EXIT.
022100
022200     COMPUTE WALK-JULIAN-DAY = ENTRY-JULIAN-DAY + DAY-STEP-SUB.
022300     COMPUTE WS-DOW =
022400             (WALK-JULIAN-DAY + 1) -
022500             ((WALK-JULIAN-DAY + 1) / 7 * 7).
022600     IF WS-DOW = 0 OR WS-DOW = 6
022700         MOVE "Y" TO WEEKEND-TOUCHED-SW.
022800
022900     ADD 1 TO DAY-STEP-SUB.
023000     COMPUTE DAY-STEP-SECONDS = DAY-STEP-SUB * 86400.
023100     GO TO 0410-WEEKEND-WALK.
023200 0400-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600* RULE 3.3 - DAILY TARIFF WHEN TOTAL (UN-ROUNDED) DURATION IS AT
023700* LEAST 6 HOURS - I.E. ELAPSED-MINUTES >= 360
023800******************************************************************
023900 0500-SELECT-TARIFF.
024000     IF ELAPSED-MINUTES >= 360
024100         MOVE "D" TO PF-TARIFF-USED
024200     ELSE
024300         MOVE "H" TO PF-TARIFF-USED.
024400 0500-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800* RULE 3.4 - HOURLY TARIFF - RATE X HOURS, VEHICLE MULTIPLIER,
024900* WEEKEND SURCHARGE, MINIMUM CHARGE FLOOR - CR-0093-22
025000******************************************************************
025100 0600-CALC-HOURLY-FEE.
025200     COMPUTE WS-FEE-STEP-1 ROUNDED =
025300             TR-RATE(1) * PF-BILLABLE-HOURS.
025400
025500     EVALUATE PF-VEHICLE-TYPE
025600         WHEN "M"  MOVE .80 TO WS-VEHICLE-MULT
025700         WHEN "C"  MOVE 1.00 TO WS-VEHICLE-MULT
025800         WHEN "T"  MOVE 1.50 TO WS-VEHICLE-MULT
025900         WHEN OTHER MOVE 1.00 TO WS-VEHICLE-MULT
026000     END-EVALUATE.
026100     COMPUTE WS-FEE-STEP-2 ROUNDED =
026200             WS-FEE-STEP-1 * WS-VEHICLE-MULT.
026300
026400     IF WEEKEND-TOUCHED
026500         COMPUTE WS-FEE-STEP-3 ROUNDED =
026600                 WS-FEE-STEP-2 * 1.20
026700     ELSE
026800         MOVE WS-FEE-STEP-2 TO WS-FEE-STEP-3.
026900
027000     IF WS-FEE-STEP-3 < TR-RATE(3)
027100         MOVE TR-RATE(3) TO PF-COMPUTED-FEE
027200     ELSE
027300         MOVE WS-FEE-STEP-3 TO PF-COMPUTED-FEE.
027400 0600-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800* RULE 3.5 - DAILY TARIFF - FULL DAYS AT THE DAILY RATE PLUS
027900* REMAINING HOURS AT THE HOURLY RATE, VEHICLE MULTIPLIER, WEEKEND
028000* SURCHARGE - NO MINIMUM CHARGE FLOOR ON THIS TARIFF
028100******************************************************************
028200 0700-CALC-DAILY-FEE.
028300     IF PF-BILLABLE-HOURS >= 24
028400         COMPUTE WS-WHOLE-DAYS = PF-BILLABLE-HOURS / 24
028500         COMPUTE WS-REMAINING-HOURS =
028600                 PF-BILLABLE-HOURS - (WS-WHOLE-DAYS * 24)
028700         COMPUTE WS-FEE-STEP-1 ROUNDED =
028800                 (TR-RATE(2) * WS-WHOLE-DAYS) +
028900                 (TR-RATE(1) * WS-REMAINING-HOURS)
029000     ELSE
029100         COMPUTE WS-FEE-STEP-1 ROUNDED =
029200                 TR-RATE(1) * PF-BILLABLE-HOURS.
029300
029400     EVALUATE PF-VEHICLE-TYPE
029500         WHEN "M"  MOVE .70 TO WS-VEHICLE-MULT
029600         WHEN "C"  MOVE 1.00 TO WS-VEHICLE-MULT
029700         WHEN "T"  MOVE 1.30 TO WS-VEHICLE-MULT
029800         WHEN OTHER MOVE 1.00 TO WS-VEHICLE-MULT
029900     END-EVALUATE.
030000     COMPUTE WS-FEE-STEP-2 ROUNDED =
030100             WS-FEE-STEP-1 * WS-VEHICLE-MULT.
030200
030300     IF WEEKEND-TOUCHED
030400         COMPUTE PF-COMPUTED-FEE ROUNDED =
030500                 WS-FEE-STEP-2 * 1.10
030600     ELSE
030700         MOVE WS-FEE-STEP-2 TO PF-COMPUTED-FEE.
030800 0700-EXIT.
030900     EXIT.
