000100******************************************************************
000200* CODEMAST  -  SHORT-CODE (LINK) REGISTRY MASTER RECORD LAYOUT
000300*              ONE ENTRY PER REGISTERED CODE, WRITTEN BY CODEREG,
000400*              MAINTAINED BY CODEXSWP AND CLKACCUM
000500*              FIXED LENGTH 117 BYTES
000600******************************************************************
000700 01  CODE-MAPPING-RECORD.
000800     05  MAP-SHORT-CODE             PIC X(10).
000900     05  MAP-TARGET-URL             PIC X(60).
001000     05  MAP-USER-ID                PIC X(08).
001100     05  MAP-CUSTOM-FLAG            PIC X(01).
001200         88  MAP-IS-CUSTOM          VALUE "Y".
001300         88  MAP-IS-GENERATED       VALUE "N".
001400     05  MAP-EXPIRY-TIME            PIC 9(14).
001500     05  MAP-CLICK-COUNT            PIC 9(09).
001600     05  MAP-ACTIVE-FLAG            PIC X(01).
001700         88  MAP-IS-ACTIVE          VALUE "A".
001800         88  MAP-IS-INACTIVE        VALUE "I".
001900     05  MAP-CREATED-TIME           PIC 9(14).
002000******************************************************************
002100* RECORD LENGTH IS 117 -  10+60+8+1+14+9+1+14
002200******************************************************************
