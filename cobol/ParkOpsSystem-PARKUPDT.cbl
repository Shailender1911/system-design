000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PARKUPDT.
000300 AUTHOR. R B HANLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/91.
000600 DATE-COMPILED. 04/09/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          DAILY PARKING TRANSACTION UPDATE.  READS THE DAY'S
001200*          ENTRY/EXIT/PAYMENT FEED IN ARRIVAL ORDER AGAINST THE
001300*          FACILITY MASTER, SPOT INVENTORY AND TICKET MASTER,
001400*          ASSIGNS SPOTS, ISSUES AND CLOSES TICKETS, VALIDATES
001500*          PAYMENTS, AND PRINTS THE END-OF-DAY SETTLEMENT
001600*          REPORT WITH A CONTROL BREAK ON FACILITY.
001700*
001800******************************************************************
001900*
002000*          INPUT/OUTPUT FILE    -  LOTMAST (FACILITY MASTER)
002100*          INPUT/OUTPUT FILE    -  SPOTFILE (SPOT INVENTORY)
002200*          INPUT FILE           -  PARKTXN (DAILY TRANSACTIONS)
002300*          INPUT/OUTPUT FILE    -  TKTMAST (TICKET MASTER)
002400*          OUTPUT FILE          -  SETTLRPT (SETTLEMENT REPORT)
002500*          DUMP FILE            -  SYSOUT
002600*
002700******************************************************************
002800* CHANGE LOG
002900*
003000* DATE     BY  REQUEST    DESCRIPTION
003100* -------- --- ---------- ----------------------------------------
003200* 04/09/91 RBH CR-0091-08 ORIGINAL PROGRAM.
003300* 08/02/91 RBH CR-0091-20 CALLS NEW PARKFEE SUBPROGRAM INSTEAD OF
003400*                         IN-LINE FEE ARITHMETIC.
003500* 02/11/92 TGD CR-0092-09 SPOT SEARCH NOW HONORS FLOOR/SPOT ORDER
003600*                         - WAS PICKING RANDOM COMPATIBLE SPOTS.
003700* 06/30/93 RBH CR-0093-23 MID-STAY PAYMENT TRANSACTION ADDED.
003800* 11/23/94 KLM CR-0094-42 SETTLEMENT REPORT REWRITTEN TO GROUP
003900*                         COMPLETED EXITS BY FACILITY AT EOJ
004000*                         INSTEAD OF PRINTING IN ARRIVAL ORDER -
004100*                         OPS COULDN'T RECONCILE THE OLD FORMAT.
004200* 05/17/96 RBH CR-0096-13 OCCUPANCY SUMMARY ADDED TO REPORT TAIL
004300*                         PER FACILITIES MGR REQUEST.
004400* 01/06/99 KLM CR-0099-04 Y2K REMEDIATION - RUN-DATE ON REPORT
004500*                         HEADING NOW FUNCTION CURRENT-DATE, 4
004600*                         DIGIT YEAR.
004700* 09/28/00 RBH CR-0000-28 TICKET-TABLE RAISED FROM 1500 TO 3000
004800*                         ENTRIES FOR THE PEAK-SEASON VOLUME.
004900* 04/02/03 TGD CR-0003-16 REJECT LINE WORDING STANDARDIZED TO
005000*                         MATCH THE OTHER BATCH SUITE PROGRAMS.
005010* 07/11/07 KLM CR-0007-25 LT-EXIT-FEES, TT-AMOUNT-PAID,
005020*                         GRAND-TOTAL-FEES AND THE PARKFEE
005030*                         COMPUTED-FEE PARM REPACKED TO COMP-3
005040*                         TO MATCH PARKFEE'S SIDE OF THE CALL -
005050*                         SEE CR-0007-25 OVER IN PARKFEE.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT LOTMAST-FILE
006700     ASSIGN TO UT-S-LOTMAST
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS LFCODE.
007000
007100     SELECT SPOTFILE
007200     ASSIGN TO UT-S-SPOTFILE
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS SFCODE.
007500
007600     SELECT PARKTXN-FILE
007700     ASSIGN TO UT-S-PARKTXN
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS TFCODE.
008000
008100     SELECT TKTMAST-FILE
008200     ASSIGN TO UT-S-TKTMAST
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS KFCODE.
008500
008600     SELECT SETTLRPT
008700     ASSIGN TO UT-S-SETTLRPT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS RFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 100 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(100).
010000
010100****** FACILITY MASTER - REWRITTEN IN FULL AT EOJ WITH UPDATED
010200****** AVAILABLE-SPOT COUNTS
010300 FD  LOTMAST-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 60 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS LOTMAST-REC.
010900 01  LOTMAST-REC.
011000     05  LM-LOT-ID          PIC X(04).
011100     05  FILLER             PIC X(56).
011200
011300****** SPOT INVENTORY - REWRITTEN IN FULL AT EOJ WITH UPDATED
011400****** OCCUPIED/AVAILABLE STATUS BYTES
011500 FD  SPOTFILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 19 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SPOTFILE-REC.
012100 01  SPOTFILE-REC.
012200     05  SF-LOT-ID          PIC X(04).
012300     05  FILLER             PIC X(15).
012400
012500****** GATE-ARM AND CASHIER-BOOTH FEED, IN ARRIVAL ORDER
012600 FD  PARKTXN-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 51 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS PARKTXN-REC.
013200 01  PARKTXN-REC.
013300     05  PT-TXN-TYPE        PIC X(01).
013400     05  FILLER             PIC X(50).
013500
013600****** OPEN/CLOSED TICKET MASTER - INPUT IS TODAY'S CARRY-OVER
013700****** OPEN TICKETS (MAY BE EMPTY), OUTPUT IS THE FULL TABLE
013800****** REWRITTEN AT EOJ
013900 FD  TKTMAST-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 76 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS TKTMAST-REC.
014500 01  TKTMAST-REC.
014600     05  TM-TKT-NUMBER      PIC X(12).
014700     05  FILLER             PIC X(64).
014800
014900 FD  SETTLRPT
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 132 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS RPT-REC.
015500 01  RPT-REC  PIC X(132).
015600
015700 WORKING-STORAGE SECTION.
015800
015900 01  FILE-STATUS-CODES.
016000     05  LFCODE                  PIC X(2).
016100         88  CODE-READ-LM        VALUE SPACES.
016200         88  NO-MORE-LOTMAST     VALUE "10".
016300     05  SFCODE                  PIC X(2).
016400         88  CODE-READ-SF        VALUE SPACES.
016500         88  NO-MORE-SPOTS       VALUE "10".
016600     05  TFCODE                  PIC X(2).
016700         88  CODE-READ-TX        VALUE SPACES.
016800         88  NO-MORE-PARKTXN     VALUE "10".
016900     05  KFCODE                  PIC X(2).
017000         88  CODE-READ-TK        VALUE SPACES.
017100         88  NO-MORE-TICKETS     VALUE "10".
017200     05  RFCODE                  PIC X(2).
017300         88  CODE-WRITE-RPT      VALUE SPACES.
017400
017500 COPY LOTMAST.
017600 COPY SPOTREC.
017700 COPY PARKTXN.
017800 COPY TKTMAST.
017900
018000******************************************************************
018100* FACILITY TABLE - ONE ENTRY PER LOTMAST RECORD, ASCENDING LOT-ID
018200* AS WRITTEN BY LOTSETUP.  CARRIES THE SETTLEMENT ACCUMULATORS
018300* FOR THE CONTROL BREAK - CR-0094-42
018400******************************************************************
018500 01  LOT-TABLE.
018600     05  LOT-ENTRY OCCURS 500 TIMES INDEXED BY LOT-IDX.
018700         10  LT-LOT-ID              PIC 9(04).
018800         10  LT-LOT-NAME            PIC X(20).
018900         10  LT-LOT-LOCATION        PIC X(20).
019000         10  LT-TOTAL-FLOORS        PIC 9(02).
019100         10  LT-SPOTS-PER-FLOOR     PIC 9(03).
019200         10  LT-TOTAL-SPOTS         PIC 9(05).
019300         10  LT-AVAIL-SPOTS         PIC 9(05).
019400         10  LT-ACTIVE-FLAG         PIC X(01).
019500         10  LT-EXIT-COUNT          PIC S9(7) COMP.
019600         10  LT-EXIT-FEES           PIC S9(9)V99 COMP-3.
019700 77  LOT-COUNT                      PIC S9(7) COMP VALUE ZERO.
019800
019900******************************************************************
020000* SPOT INVENTORY TABLE - LOADED IN LOT/FLOOR/SEQ ORDER AS WRITTEN
020100* BY LOTSETUP SO THE FIRST-FIT SEARCH NATURALLY HONORS RULE 2.4
020200******************************************************************
020300 01  SPOT-TABLE.
020400     05  SPOT-ENTRY OCCURS 5000 TIMES INDEXED BY SPOT-IDX.
020500         10  ST-LOT-ID              PIC 9(04).
020600         10  ST-FLOOR-NO            PIC 9(02).
020700         10  ST-SEQ-NO              PIC 9(03).
020800         10  ST-SPOT-NUMBER         PIC X(08).
020900         10  ST-SPOT-TYPE           PIC X(01).
021000         10  ST-SPOT-STATUS         PIC X(01).
021100 77  SPOT-COUNT                     PIC S9(9) COMP VALUE ZERO.
021200
021300******************************************************************
021400* TICKET TABLE - PRE-LOADED FROM ANY CARRY-OVER OPEN TICKETS,
021500* THEN GROWN AS ENTRY TRANSACTIONS ARE PROCESSED - LOOKED UP BY
021600* TKT-NUMBER (ENTRY) OR TXN-TICKET-NO (EXIT/PAYMENT)
021700******************************************************************
021800 01  TICKET-TABLE.
021900     05  TKT-ENTRY OCCURS 3000 TIMES INDEXED BY TKT-IDX.
022000         10  TT-TKT-NUMBER          PIC X(12).
022100         10  TT-LICENSE-PLATE       PIC X(10).
022200         10  TT-VEHICLE-TYPE        PIC X(01).
022300         10  TT-ENTRY-TIME          PIC 9(14).
022400         10  TT-EXIT-TIME           PIC 9(14).
022500         10  TT-AMOUNT-PAID         PIC S9(7)V99 COMP-3.
022600         10  TT-PAY-STATUS          PIC X(01).
022700         10  TT-STATUS              PIC X(01).
022800             88  TT-STAT-ACTIVE     VALUE "A".
022900             88  TT-STAT-COMPLETED  VALUE "C".
023000             88  TT-STAT-CANCELLED  VALUE "X".
023100         10  TT-LOT-ID              PIC 9(04).
023200         10  TT-SPOT-NUMBER         PIC X(08).
023300         10  TT-FLOOR-NO            PIC 9(02).
023400 77  TICKET-COUNT                   PIC S9(9) COMP VALUE ZERO.
023500 77  NEXT-TICKET-SEQ                PIC S9(9) COMP VALUE ZERO.
023600
023700 01  WS-TICKET-NUMBER-BUILD.
023800     05  WS-TKT-SEQ-DIGITS          PIC 9(08).
023810 01  WS-TICKET-NUMBER-PARTS REDEFINES WS-TICKET-NUMBER-BUILD.
023820     05  FILLER                     PIC X(08).
023830
023840******************************************************************
023850* TICKET SEQUENCE OVERFLOW GUARD - THE FEED-IN NUMBER IS ONLY 8
023860* DIGITS WIDE (RULE 2.5) SO WE CATCH A RUN-AWAY COUNTER BEFORE IT
023870* WRAPS AND ISSUES A DUPLICATE TICKET NUMBER - CR-0093-23
023880******************************************************************
023890 01  WS-TICKET-SEQ-CHECK.
023900     05  WS-TICKET-SEQ-CHECK-VAL    PIC 9(10).
023910 01  WS-TICKET-SEQ-CHECK-R REDEFINES WS-TICKET-SEQ-CHECK.
023920     05  WS-TICKET-SEQ-OVERFLOW     PIC 9(02).
023930     05  WS-TICKET-SEQ-DIGITS-OK    PIC 9(08).
024000
024200 01  PARKFEE-LINKAGE-AREA.
024300     05  PF-ENTRY-TIMESTAMP         PIC 9(14).
024400     05  PF-EXIT-TIMESTAMP          PIC 9(14).
024500     05  PF-VEHICLE-TYPE            PIC X(01).
024600     05  PF-BILLABLE-HOURS          PIC S9(5) COMP.
024700     05  PF-TARIFF-USED             PIC X(01).
024800     05  PF-COMPUTED-FEE            PIC S9(7)V99 COMP-3.
024900 01  PF-RETURN-CODE                 PIC S9(4) COMP.
025000
025100 01  WS-DATE-FIELDS.
025200     05  WS-CUR-DATE.
025300         10  WS-CUR-YYYY            PIC 9(04).
025400         10  WS-CUR-MM              PIC 9(02).
025500         10  WS-CUR-DD              PIC 9(02).
025600     05  WS-CUR-TIME.
025700         10  WS-CUR-HH              PIC 9(02).
025800         10  WS-CUR-MI              PIC 9(02).
025900         10  WS-CUR-SS              PIC 9(02).
026000         10  WS-CUR-HS              PIC 9(02).
026050
026060******************************************************************
026070* WORK AREA TO EDIT A 14 DIGIT TXN TIMESTAMP DOWN TO A READABLE
026080* MM/DD HH:MI FOR THE SETTLEMENT REPORT DETAIL LINE - CR-0094-42
026090******************************************************************
026100 01  WS-DISPLAY-TIMESTAMP-BUILD     PIC 9(14).
026110 01  WS-DISPLAY-TIMESTAMP-PARTS REDEFINES WS-DISPLAY-TIMESTAMP-BUILD.
026120     05  DTP-YYYY                   PIC 9(04).
026130     05  DTP-MM                     PIC 9(02).
026140     05  DTP-DD                     PIC 9(02).
026150     05  DTP-HH                     PIC 9(02).
026160     05  DTP-MI                     PIC 9(02).
026170     05  DTP-SS                     PIC 9(02).
026180 01  WS-DISPLAY-TIMESTAMP-OUT.
026190     05  DTO-MM                     PIC 9(02).
026200     05  FILLER                     PIC X(01) VALUE "/".
026210     05  DTO-DD                     PIC 9(02).
026220     05  FILLER                     PIC X(01) VALUE SPACE.
026230     05  DTO-HH                     PIC 9(02).
026240     05  FILLER                     PIC X(01) VALUE ":".
026250     05  DTO-MI                     PIC 9(02).
026260
026300 01  COUNTERS-AND-ACCUMULATORS.
026400     05  TXNS-READ                  PIC S9(7) COMP.
026500     05  ENTRIES-ACCEPTED           PIC S9(7) COMP.
026600     05  ENTRIES-REJECTED           PIC S9(7) COMP.
026700     05  EXITS-COMPLETED            PIC S9(7) COMP.
026800     05  EXITS-REJECTED             PIC S9(7) COMP.
026900     05  PAYMENTS-ACCEPTED          PIC S9(7) COMP.
027000     05  PAYMENTS-REJECTED          PIC S9(7) COMP.
027100     05  GRAND-TOTAL-FEES           PIC S9(9)V99 COMP-3.
027200     05  WS-LINES                   PIC S9(3) COMP VALUE 99.
027300     05  WS-PAGES                   PIC S9(3) COMP VALUE ZERO.
027400
027500 01  FLAGS-AND-SWITCHES.
027600     05  SPOT-FOUND-SW              PIC X(01) VALUE "N".
027700         88  SPOT-WAS-FOUND         VALUE "Y".
027800     05  TICKET-FOUND-SW            PIC X(01) VALUE "N".
027900         88  TICKET-WAS-FOUND       VALUE "Y".
028000     05  LOT-FOUND-SW               PIC X(01) VALUE "N".
028100         88  LOT-WAS-FOUND          VALUE "Y".
028200     05  REJECT-SW                  PIC X(01) VALUE "N".
028300         88  TXN-IS-REJECTED        VALUE "Y".
028400
028500 01  WS-REJECT-REASON               PIC X(40).
028600
028700******************************************************************
028800* SETTLEMENT REPORT LINES - 132 COLUMN PRINT
028900******************************************************************
029000 01  WS-BLANK-LINE.
029100     05  FILLER                     PIC X(132) VALUE SPACES.
029200
029300 01  WS-PAGE-HDR-LINE.
029400     05  FILLER                     PIC X(10) VALUE SPACES.
029500     05  FILLER                     PIC X(40) VALUE
029600         "DAILY PARKING SETTLEMENT REPORT".
029700     05  FILLER                     PIC X(12) VALUE
029800         "RUN DATE : ".
029900     05  HDR-RUN-DATE-O             PIC 9(08).
030000     05  FILLER                     PIC X(10) VALUE SPACES.
030100     05  FILLER                     PIC X(6) VALUE "PAGE ".
030200     05  HDR-PAGE-NBR-O             PIC ZZ9.
030300     05  FILLER                     PIC X(45) VALUE SPACES.
030400
030500 01  WS-COL-HDR-LINE.
030600     05  FILLER                     PIC X(13) VALUE "TICKET NBR".
030700     05  FILLER                     PIC X(11) VALUE "PLATE".
030800     05  FILLER                     PIC X(4)  VALUE "TY".
030900     05  FILLER                     PIC X(6)  VALUE "LOT".
031000     05  FILLER                     PIC X(9)  VALUE "SPOT".
031100     05  FILLER                     PIC X(16) VALUE "ENTRY TIME".
031200     05  FILLER                     PIC X(16) VALUE "EXIT TIME".
031300     05  FILLER                     PIC X(6)  VALUE "HOURS".
031400     05  FILLER                     PIC X(8)  VALUE "TARIFF".
031500     05  FILLER                     PIC X(12) VALUE "FEE".
031600     05  FILLER                     PIC X(31) VALUE SPACES.
031700
031800 01  WS-DETAIL-LINE.
031900     05  DTL-TKT-NUMBER-O           PIC X(12).
032000     05  FILLER                     PIC X(1) VALUE SPACES.
032100     05  DTL-PLATE-O                PIC X(10).
032200     05  FILLER                     PIC X(1) VALUE SPACES.
032300     05  DTL-VEHICLE-TYPE-O         PIC X(1).
032400     05  FILLER                     PIC X(3) VALUE SPACES.
032500     05  DTL-LOT-ID-O               PIC 9(04).
032600     05  FILLER                     PIC X(2) VALUE SPACES.
032700     05  DTL-SPOT-NUMBER-O          PIC X(08).
032800     05  FILLER                     PIC X(1) VALUE SPACES.
032900     05  DTL-ENTRY-TIME-O           PIC X(11).
033000     05  FILLER                     PIC X(5) VALUE SPACES.
033100     05  DTL-EXIT-TIME-O            PIC X(11).
033200     05  FILLER                     PIC X(5) VALUE SPACES.
033300     05  DTL-HOURS-O                PIC ZZ9.
033400     05  FILLER                     PIC X(3) VALUE SPACES.
033500     05  DTL-TARIFF-O               PIC X(6).
033600     05  FILLER                     PIC X(2) VALUE SPACES.
033700     05  DTL-FEE-O                  PIC ZZ,ZZZ,ZZ9.99.
033800     05  FILLER                     PIC X(9) VALUE SPACES.
033900
034000 01  WS-REJECT-LINE.
034100     05  FILLER                     PIC X(15) VALUE
034200         "*** REJECTED: ".
034300     05  REJ-TXN-TYPE-O             PIC X(1).
034400     05  FILLER                     PIC X(3) VALUE SPACES.
034500     05  REJ-ID-FIELD-O             PIC X(15).
034600     05  FILLER                     PIC X(3) VALUE SPACES.
034700     05  REJ-REASON-O               PIC X(40).
034800     05  FILLER                     PIC X(55) VALUE SPACES.
034900
035000 01  WS-FACILITY-TOTAL-LINE.
035100     05  FILLER                     PIC X(6) VALUE SPACES.
035200     05  FILLER                     PIC X(20) VALUE
035300         "FACILITY TOTAL LOT ".
035400     05  FTL-LOT-ID-O               PIC 9(04).
035500     05  FILLER                     PIC X(4) VALUE SPACES.
035600     05  FILLER                     PIC X(12) VALUE
035700         "EXITS: ".
035800     05  FTL-EXIT-COUNT-O           PIC ZZ,ZZ9.
035900     05  FILLER                     PIC X(4) VALUE SPACES.
036000     05  FILLER                     PIC X(6) VALUE "FEES: ".
036100     05  FTL-EXIT-FEES-O            PIC ZZ,ZZZ,ZZ9.99.
036200     05  FILLER                     PIC X(53) VALUE SPACES.
036300
036400 01  WS-GRAND-TOTAL-LINE.
036500     05  FILLER                     PIC X(20) VALUE
036600         "**** GRAND TOTALS ****".
036700     05  FILLER                     PIC X(9) VALUE
036800         "EXITS: ".
036900     05  GTL-EXITS-O                PIC ZZ,ZZ9.
037000     05  FILLER                     PIC X(4) VALUE SPACES.
037100     05  FILLER                     PIC X(7) VALUE "FEES: ".
037200     05  GTL-FEES-O                 PIC ZZZ,ZZZ,ZZ9.99.
037300     05  FILLER                     PIC X(4) VALUE SPACES.
037400     05  FILLER                     PIC X(10) VALUE
037500         "REJECTS: ".
037600     05  GTL-REJECTS-O              PIC ZZ,ZZ9.
037700     05  FILLER                     PIC X(60) VALUE SPACES.
037800
037900 01  WS-OCCUPANCY-HDR-LINE.
038000     05  FILLER                     PIC X(35) VALUE
038100         "FACILITY OCCUPANCY SUMMARY".
038200     05  FILLER                     PIC X(97) VALUE SPACES.
038300
038400 01  WS-OCCUPANCY-LINE.
038500     05  FILLER                     PIC X(4) VALUE SPACES.
038600     05  OCC-LOT-ID-O               PIC 9(04).
038700     05  FILLER                     PIC X(2) VALUE SPACES.
038800     05  OCC-LOT-NAME-O             PIC X(20).
038900     05  FILLER                     PIC X(2) VALUE SPACES.
039000     05  OCC-TOTAL-O                PIC ZZ,ZZ9.
039100     05  FILLER                     PIC X(2) VALUE SPACES.
039200     05  OCC-AVAIL-O                PIC ZZ,ZZ9.
039300     05  FILLER                     PIC X(2) VALUE SPACES.
039400     05  OCC-PCT-O                  PIC ZZ9.99.
039500     05  FILLER                     PIC X(89) VALUE SPACES.
039600
039700 COPY ABENDREC.
039800
039900 PROCEDURE DIVISION.
040000 0000-MAINLINE.
040100     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
040200     PERFORM 0100-PROCESS-TXN THRU 0100-EXIT
040300             UNTIL NO-MORE-PARKTXN.
040400     PERFORM 0900-CLEANUP THRU 0900-EXIT.
040500     MOVE ZERO TO RETURN-CODE.
040600     GOBACK.
040700
040800 0000-HOUSEKEEPING.
040900     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
041000     DISPLAY "******** BEGIN JOB PARKUPDT ********".
041100     MOVE FUNCTION CURRENT-DATE TO WS-DATE-FIELDS.
041200     MOVE WS-CUR-DATE TO HDR-RUN-DATE-O.
041300
041400     OPEN INPUT LOTMAST-FILE.
041500     PERFORM 0010-LOAD-LOT-TABLE THRU 0010-EXIT
041600             UNTIL NO-MORE-LOTMAST.
041700     CLOSE LOTMAST-FILE.
041800
041900     OPEN INPUT SPOTFILE.
042000     PERFORM 0020-LOAD-SPOT-TABLE THRU 0020-EXIT
042100             UNTIL NO-MORE-SPOTS.
042200     CLOSE SPOTFILE.
042300
042400     OPEN INPUT TKTMAST-FILE.
042500     PERFORM 0030-LOAD-TICKET-TABLE THRU 0030-EXIT
042600             UNTIL NO-MORE-TICKETS.
042700     CLOSE TKTMAST-FILE.
042800
042900     OPEN INPUT PARKTXN-FILE.
043000     OPEN OUTPUT SETTLRPT, SYSOUT.
043100
043200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
043300     MOVE 99 TO WS-LINES.
043400
043500     READ PARKTXN-FILE INTO PARKING-TRANSACTION-RECORD
043600         AT END
043700         MOVE "10" TO TFCODE
043800         GO TO 0000-EXIT
043900     END-READ.
044000
044100     ADD +1 TO TXNS-READ.
044200 0000-EXIT.
044300     EXIT.
044400
044500 0010-LOAD-LOT-TABLE.
044600     READ LOTMAST-FILE INTO LOT-MASTER-RECORD
044700         AT END
044800         MOVE "10" TO LFCODE
044900         GO TO 0010-EXIT
045000     END-READ.
045100
045200     SET LOT-IDX TO LOT-COUNT.
045300     SET LOT-IDX UP BY 1.
045400     MOVE LOT-ID          TO LT-LOT-ID(LOT-IDX).
045500     MOVE LOT-NAME        TO LT-LOT-NAME(LOT-IDX).
045600     MOVE LOT-LOCATION    TO LT-LOT-LOCATION(LOT-IDX).
045700     MOVE LOT-TOTAL-FLOORS TO LT-TOTAL-FLOORS(LOT-IDX).
045800     MOVE LOT-SPOTS-PER-FLOOR TO LT-SPOTS-PER-FLOOR(LOT-IDX).
045900     MOVE LOT-TOTAL-SPOTS TO LT-TOTAL-SPOTS(LOT-IDX).
046000     MOVE LOT-AVAIL-SPOTS TO LT-AVAIL-SPOTS(LOT-IDX).
046100     MOVE LOT-ACTIVE-FLAG TO LT-ACTIVE-FLAG(LOT-IDX).
046200     MOVE ZERO            TO LT-EXIT-COUNT(LOT-IDX).
046300     MOVE ZERO            TO LT-EXIT-FEES(LOT-IDX).
046400     ADD +1 TO LOT-COUNT.
046500 0010-EXIT.
046600     EXIT.
046700
046800 0020-LOAD-SPOT-TABLE.
046900     READ SPOTFILE INTO SPOT-INVENTORY-RECORD
047000         AT END
047100         MOVE "10" TO SFCODE
047200         GO TO 0020-EXIT
047300     END-READ.
047400
047500     SET SPOT-IDX TO SPOT-COUNT.
047600     SET SPOT-IDX UP BY 1.
047700     MOVE SPOT-LOT-ID     TO ST-LOT-ID(SPOT-IDX).
047800     MOVE SPOT-FLOOR-NO   TO ST-FLOOR-NO(SPOT-IDX).
047900     MOVE SPOT-SEQ-NO     TO ST-SEQ-NO(SPOT-IDX).
048000     MOVE SPOT-NUMBER     TO ST-SPOT-NUMBER(SPOT-IDX).
048100     MOVE SPOT-TYPE       TO ST-SPOT-TYPE(SPOT-IDX).
048200     MOVE SPOT-STATUS     TO ST-SPOT-STATUS(SPOT-IDX).
048300     ADD +1 TO SPOT-COUNT.
048400 0020-EXIT.
048500     EXIT.
048600
048700 0030-LOAD-TICKET-TABLE.
048800     READ TKTMAST-FILE INTO PARKING-TICKET-RECORD
048900         AT END
049000         MOVE "10" TO KFCODE
049100         GO TO 0030-EXIT
049200     END-READ.
049300
049400     SET TKT-IDX TO TICKET-COUNT.
049500     SET TKT-IDX UP BY 1.
049600     MOVE TKT-NUMBER        TO TT-TKT-NUMBER(TKT-IDX).
049700     MOVE TKT-LICENSE-PLATE TO TT-LICENSE-PLATE(TKT-IDX).
049800     MOVE TKT-VEHICLE-TYPE  TO TT-VEHICLE-TYPE(TKT-IDX).
049900     MOVE TKT-ENTRY-TIME    TO TT-ENTRY-TIME(TKT-IDX).
050000     MOVE TKT-EXIT-TIME     TO TT-EXIT-TIME(TKT-IDX).
050100     MOVE TKT-AMOUNT-PAID   TO TT-AMOUNT-PAID(TKT-IDX).
050200     MOVE TKT-PAY-STATUS    TO TT-PAY-STATUS(TKT-IDX).
050300     MOVE TKT-STATUS        TO TT-STATUS(TKT-IDX).
050400     MOVE TKT-LOT-ID        TO TT-LOT-ID(TKT-IDX).
050500     MOVE TKT-SPOT-NUMBER   TO TT-SPOT-NUMBER(TKT-IDX).
050600     MOVE TKT-FLOOR-NO      TO TT-FLOOR-NO(TKT-IDX).
050700     ADD +1 TO TICKET-COUNT.
050800 0030-EXIT.
050900     EXIT.
051000
051100 0100-PROCESS-TXN.
051200     MOVE "0100-PROCESS-TXN" TO PARA-NAME.
051300     MOVE "N" TO REJECT-SW.
051400     MOVE SPACES TO WS-REJECT-REASON.
051500
051600     EVALUATE TRUE
051700         WHEN TXN-IS-ENTRY
051800             PERFORM 0200-PROCESS-ENTRY THRU 0200-EXIT
051900         WHEN TXN-IS-EXIT
052000             PERFORM 0300-PROCESS-EXIT THRU 0300-EXIT
052100         WHEN TXN-IS-PAYMENT
052200             PERFORM 0400-PROCESS-PAYMENT THRU 0400-EXIT
052300         WHEN OTHER
052400             MOVE "Y" TO REJECT-SW
052500             MOVE "UNKNOWN TRANSACTION TYPE" TO WS-REJECT-REASON
052600     END-EVALUATE.
052700
052800     READ PARKTXN-FILE INTO PARKING-TRANSACTION-RECORD
052900         AT END
053000         MOVE "10" TO TFCODE
053100         GO TO 0100-EXIT
053200     END-READ.
053300
053400     ADD +1 TO TXNS-READ.
053500 0100-EXIT.
053600     EXIT.
053700
053800******************************************************************
053900* UNIT 2 - VEHICLE ENTRY - RULES 2.1 THRU 2.5
054000******************************************************************
054100 0200-PROCESS-ENTRY.
054200     MOVE "0200-PROCESS-ENTRY" TO PARA-NAME.
054300     PERFORM 0210-CHECK-DUP-PLATE THRU 0210-EXIT.
054400     IF TXN-IS-REJECTED
054500         PERFORM 0720-WRITE-REJECT THRU 0720-EXIT
054600         ADD +1 TO ENTRIES-REJECTED
054700         GO TO 0200-EXIT.
054800
054900     PERFORM 0220-FIND-LOT THRU 0220-EXIT.
055000     IF TXN-IS-REJECTED
055100         PERFORM 0720-WRITE-REJECT THRU 0720-EXIT
055200         ADD +1 TO ENTRIES-REJECTED
055300         GO TO 0200-EXIT.
055400
055500     PERFORM 0250-FIND-SPOT THRU 0250-EXIT.
055600     IF TXN-IS-REJECTED
055700         PERFORM 0720-WRITE-REJECT THRU 0720-EXIT
055800         ADD +1 TO ENTRIES-REJECTED
055900         GO TO 0200-EXIT.
056000
056100     PERFORM 0280-ISSUE-TICKET THRU 0280-EXIT.
056200     ADD +1 TO ENTRIES-ACCEPTED.
056300 0200-EXIT.
056400     EXIT.
056500
056600 0210-CHECK-DUP-PLATE.
056700     MOVE "0210-CHECK-DUP-PLATE" TO PARA-NAME.
056800     MOVE "N" TO TICKET-FOUND-SW.
056900     IF TICKET-COUNT > 0
057000         PERFORM 0215-SCAN-FOR-PLATE THRU 0215-EXIT
057100                 VARYING TKT-IDX FROM 1 BY 1
057200                 UNTIL TKT-IDX > TICKET-COUNT
057300                    OR TICKET-WAS-FOUND.
057400
057500     IF TICKET-WAS-FOUND
057600         MOVE "Y" TO REJECT-SW
057700         MOVE "ALREADY PARKED" TO WS-REJECT-REASON.
057800 0210-EXIT.
057900     EXIT.
058000
058100 0215-SCAN-FOR-PLATE.
058200     IF TT-LICENSE-PLATE(TKT-IDX) = TXN-LICENSE-PLATE
058300        AND TT-STAT-ACTIVE(TKT-IDX)
058400         MOVE "Y" TO TICKET-FOUND-SW.
058500 0215-EXIT.
058600     EXIT.
058700
058800 0220-FIND-LOT.
058900     MOVE "0220-FIND-LOT" TO PARA-NAME.
059000     MOVE "N" TO LOT-FOUND-SW.
059100     IF LOT-COUNT > 0
059200         SET LOT-IDX TO 1
059300         SEARCH LOT-ENTRY
059400             AT END
059500                 CONTINUE
059600             WHEN LT-LOT-ID(LOT-IDX) = TXN-LOT-ID
059700                 MOVE "Y" TO LOT-FOUND-SW
059800         END-SEARCH.
059900
060000     IF NOT LOT-WAS-FOUND
060100         MOVE "Y" TO REJECT-SW
060200         MOVE "FACILITY NOT FOUND" TO WS-REJECT-REASON
060300         GO TO 0220-EXIT.
060400
060500     IF LT-AVAIL-SPOTS(LOT-IDX) = ZERO
060600         MOVE "Y" TO REJECT-SW
060700         MOVE "NO AVAILABLE SPOTS" TO WS-REJECT-REASON.
060800 0220-EXIT.
060900     EXIT.
061000
061100******************************************************************
061200* RULES 2.3/2.4 - FIRST COMPATIBLE AVAILABLE SPOT, FLOOR THEN
061300* SPOT NUMBER ORDER (THE ORDER THE TABLE WAS LOADED IN) -
061400* CR-0092-09
061500******************************************************************
061600 0250-FIND-SPOT.
061700     MOVE "0250-FIND-SPOT" TO PARA-NAME.
061800     MOVE "N" TO SPOT-FOUND-SW.
061900     PERFORM 0255-SCAN-FOR-SPOT THRU 0255-EXIT
062000             VARYING SPOT-IDX FROM 1 BY 1
062100             UNTIL SPOT-IDX > SPOT-COUNT
062200                OR SPOT-WAS-FOUND.
062300
062400     IF NOT SPOT-WAS-FOUND
062500         MOVE "Y" TO REJECT-SW
062600         MOVE "NO SUITABLE SPOT" TO WS-REJECT-REASON.
062700 0250-EXIT.
062800     EXIT.
062900
063000 0255-SCAN-FOR-SPOT.
063100     IF ST-LOT-ID(SPOT-IDX) = TXN-LOT-ID
063200        AND ST-SPOT-STATUS(SPOT-IDX) = "A"
063300         PERFORM 0260-SPOT-COMPATIBLE THRU 0260-EXIT.
063600 0255-EXIT.
063700     EXIT.
063800
063900******************************************************************
064000* RULE 2.3 - SPOT COMPATIBILITY
064100******************************************************************
064200 0260-SPOT-COMPATIBLE.
064300     EVALUATE ST-SPOT-TYPE(SPOT-IDX)
064400         WHEN "M"
064500             IF TXN-VEH-MOTORCYCLE
064600                 MOVE "Y" TO SPOT-FOUND-SW
064700         WHEN "C"
064800             IF TXN-VEH-MOTORCYCLE OR TXN-VEH-CAR
064900                 MOVE "Y" TO SPOT-FOUND-SW
065000         WHEN "L"
065100             MOVE "Y" TO SPOT-FOUND-SW
065200         WHEN "H"
065300             IF TXN-VEH-CAR
065400                 MOVE "Y" TO SPOT-FOUND-SW
065500     END-EVALUATE.
065600 0260-EXIT.
065700     EXIT.
065800
065900******************************************************************
066000* RULE 2.5 - TICKET NUMBER IS "TKT-" PLUS AN 8 CHARACTER UNIQUE
066100* ID - A RUN-SEQUENTIAL COUNTER IS SUFFICIENT
066200******************************************************************
066300 0280-ISSUE-TICKET.
066400     MOVE "0280-ISSUE-TICKET" TO PARA-NAME.
066500     ADD +1 TO NEXT-TICKET-SEQ.
066505
066510     MOVE NEXT-TICKET-SEQ TO WS-TICKET-SEQ-CHECK-VAL.
066520     IF WS-TICKET-SEQ-OVERFLOW NOT EQUAL TO ZERO
066530         MOVE "TICKET SEQUENCE OVERFLOWED 8 DIGITS"
066540                 TO ABEND-REASON
066550         GO TO 1000-ABEND-RTN.
066560
066600     MOVE WS-TICKET-SEQ-DIGITS-OK TO WS-TKT-SEQ-DIGITS.
066700
066800     SET TKT-IDX TO TICKET-COUNT.
066900     SET TKT-IDX UP BY 1.
067000     STRING "TKT-" WS-TKT-SEQ-DIGITS DELIMITED BY SIZE
067100             INTO TT-TKT-NUMBER(TKT-IDX).
067200     MOVE TXN-LICENSE-PLATE  TO TT-LICENSE-PLATE(TKT-IDX).
067300     MOVE TXN-VEHICLE-TYPE   TO TT-VEHICLE-TYPE(TKT-IDX).
067400     MOVE TXN-TIMESTAMP      TO TT-ENTRY-TIME(TKT-IDX).
067500     MOVE ZERO               TO TT-EXIT-TIME(TKT-IDX).
067600     MOVE ZERO               TO TT-AMOUNT-PAID(TKT-IDX).
067700     MOVE "P"                TO TT-PAY-STATUS(TKT-IDX).
067800     MOVE "A"                TO TT-STATUS(TKT-IDX).
067900     MOVE TXN-LOT-ID         TO TT-LOT-ID(TKT-IDX).
068000     MOVE ST-SPOT-NUMBER(SPOT-IDX) TO TT-SPOT-NUMBER(TKT-IDX).
068100     MOVE ST-FLOOR-NO(SPOT-IDX)    TO TT-FLOOR-NO(TKT-IDX).
068200     ADD +1 TO TICKET-COUNT.
068300
068400     MOVE "O" TO ST-SPOT-STATUS(SPOT-IDX).
068500     SUBTRACT 1 FROM LT-AVAIL-SPOTS(LOT-IDX).
068600 0280-EXIT.
068700     EXIT.
068800
068900******************************************************************
069000* UNIT 3 - VEHICLE EXIT - RULES 3.1 THRU 3.8
069100******************************************************************
069200 0300-PROCESS-EXIT.
069300     MOVE "0300-PROCESS-EXIT" TO PARA-NAME.
069400     PERFORM 0310-FIND-OPEN-TICKET THRU 0310-EXIT.
069500     IF TXN-IS-REJECTED
069600         PERFORM 0720-WRITE-REJECT THRU 0720-EXIT
069700         ADD +1 TO EXITS-REJECTED
069800         GO TO 0300-EXIT.
069900
070000     MOVE TT-ENTRY-TIME(TKT-IDX) TO PF-ENTRY-TIMESTAMP.
070100     MOVE TXN-TIMESTAMP          TO PF-EXIT-TIMESTAMP.
070200     MOVE TT-VEHICLE-TYPE(TKT-IDX) TO PF-VEHICLE-TYPE.
070300     CALL "PARKFEE" USING PARKFEE-LINKAGE-AREA, PF-RETURN-CODE.
070400     IF PF-RETURN-CODE NOT EQUAL TO ZERO
070500         MOVE "** NON-ZERO RETURN CODE FROM PARKFEE"
070600                 TO ABEND-REASON
070700         GO TO 1000-ABEND-RTN.
070800
070900     MOVE TXN-TIMESTAMP     TO TT-EXIT-TIME(TKT-IDX).
071000     MOVE PF-COMPUTED-FEE   TO TT-AMOUNT-PAID(TKT-IDX).
071100     MOVE "D"               TO TT-PAY-STATUS(TKT-IDX).
071200     MOVE "C"               TO TT-STATUS(TKT-IDX).
071300
071400     PERFORM 0350-RELEASE-SPOT THRU 0350-EXIT.
071500
071600     ADD +1 TO EXITS-COMPLETED.
071700     ADD PF-COMPUTED-FEE TO GRAND-TOTAL-FEES.
071800 0300-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200* RULE 3.8 - UNKNOWN TICKET / NOT ACTIVE ARE REJECTS
072300******************************************************************
072400 0310-FIND-OPEN-TICKET.
072500     MOVE "0310-FIND-OPEN-TICKET" TO PARA-NAME.
072600     MOVE "N" TO TICKET-FOUND-SW.
072700     IF TICKET-COUNT > 0
072800         SET TKT-IDX TO 1
072900         SEARCH TKT-ENTRY
073000             AT END
073100                 CONTINUE
073200             WHEN TT-TKT-NUMBER(TKT-IDX) = TXN-TICKET-NO
073300                 MOVE "Y" TO TICKET-FOUND-SW
073400         END-SEARCH.
073500
073600     IF NOT TICKET-WAS-FOUND
073700         MOVE "Y" TO REJECT-SW
073800         MOVE "TICKET NOT FOUND" TO WS-REJECT-REASON
073900         GO TO 0310-EXIT.
074000
074100     IF NOT TT-STAT-ACTIVE(TKT-IDX)
074200         MOVE "Y" TO REJECT-SW
074300         MOVE "TICKET IS NOT ACTIVE" TO WS-REJECT-REASON.
074400 0310-EXIT.
074500     EXIT.
074600
074700 0350-RELEASE-SPOT.
074800     MOVE "0350-RELEASE-SPOT" TO PARA-NAME.
074900     MOVE "N" TO SPOT-FOUND-SW.
075000     PERFORM 0355-SCAN-TO-RELEASE THRU 0355-EXIT
075100             VARYING SPOT-IDX FROM 1 BY 1
075200             UNTIL SPOT-IDX > SPOT-COUNT
075300                OR SPOT-WAS-FOUND.
075400
075500     MOVE "N" TO LOT-FOUND-SW.
075600     IF LOT-COUNT > 0
075700         SET LOT-IDX TO 1
075800         SEARCH LOT-ENTRY
075900             AT END
076000                 CONTINUE
076100             WHEN LT-LOT-ID(LOT-IDX) = TT-LOT-ID(TKT-IDX)
076200                 MOVE "Y" TO LOT-FOUND-SW
076300         END-SEARCH.
076400     IF LOT-WAS-FOUND
076500         ADD 1 TO LT-AVAIL-SPOTS(LOT-IDX)
076600         ADD +1 TO LT-EXIT-COUNT(LOT-IDX)
076700         ADD PF-COMPUTED-FEE TO LT-EXIT-FEES(LOT-IDX).
076800 0350-EXIT.
076900     EXIT.
077000
077100 0355-SCAN-TO-RELEASE.
077200     IF ST-LOT-ID(SPOT-IDX) = TT-LOT-ID(TKT-IDX)
077300        AND ST-SPOT-NUMBER(SPOT-IDX) = TT-SPOT-NUMBER(TKT-IDX)
077400         MOVE "A" TO ST-SPOT-STATUS(SPOT-IDX)
077500         MOVE "Y" TO SPOT-FOUND-SW.
077600 0355-EXIT.
077700     EXIT.
077800
077900******************************************************************
078000* UNIT 4 - PAYMENT VALIDATION - RULE 4.1
078100******************************************************************
078200 0400-PROCESS-PAYMENT.
078300     MOVE "0400-PROCESS-PAYMENT" TO PARA-NAME.
078400     MOVE "N" TO TICKET-FOUND-SW.
078500     IF TICKET-COUNT > 0
078600         SET TKT-IDX TO 1
078700         SEARCH TKT-ENTRY
078800             AT END
078900                 CONTINUE
079000             WHEN TT-TKT-NUMBER(TKT-IDX) = TXN-TICKET-NO
079100                 MOVE "Y" TO TICKET-FOUND-SW
079200         END-SEARCH.
079300
079400     IF NOT TICKET-WAS-FOUND
079500         MOVE "Y" TO REJECT-SW
079600         MOVE "TICKET NOT FOUND" TO WS-REJECT-REASON
079700         PERFORM 0720-WRITE-REJECT THRU 0720-EXIT
079800         ADD +1 TO PAYMENTS-REJECTED
079900         GO TO 0400-EXIT.
080000
080100     MOVE TT-ENTRY-TIME(TKT-IDX)   TO PF-ENTRY-TIMESTAMP.
080200     MOVE TXN-TIMESTAMP            TO PF-EXIT-TIMESTAMP.
080300     MOVE TT-VEHICLE-TYPE(TKT-IDX) TO PF-VEHICLE-TYPE.
080400     CALL "PARKFEE" USING PARKFEE-LINKAGE-AREA, PF-RETURN-CODE.
080500     IF PF-RETURN-CODE NOT EQUAL TO ZERO
080600         MOVE "** NON-ZERO RETURN CODE FROM PARKFEE"
080700                 TO ABEND-REASON
080800         GO TO 1000-ABEND-RTN.
080900
081000     IF TXN-AMOUNT < PF-COMPUTED-FEE
081100         MOVE "Y" TO REJECT-SW
081200         MOVE "INSUFFICIENT PAYMENT" TO WS-REJECT-REASON
081300         PERFORM 0720-WRITE-REJECT THRU 0720-EXIT
081400         ADD +1 TO PAYMENTS-REJECTED
081500         GO TO 0400-EXIT.
081600
081700     MOVE TXN-AMOUNT TO TT-AMOUNT-PAID(TKT-IDX).
081800     MOVE "D"        TO TT-PAY-STATUS(TKT-IDX).
081900     ADD +1 TO PAYMENTS-ACCEPTED.
082000 0400-EXIT.
082100     EXIT.
082200
082300******************************************************************
082400* SETTLEMENT REPORT - PAGE HEADER / COLUMN HEADER
082500******************************************************************
082600 0700-WRITE-PAGE-HDR.
082700     MOVE "0700-WRITE-PAGE-HDR" TO PARA-NAME.
082800     ADD +1 TO WS-PAGES.
082900     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
083000     WRITE RPT-REC FROM WS-PAGE-HDR-LINE
083100         AFTER ADVANCING NEXT-PAGE.
083200     WRITE RPT-REC FROM WS-BLANK-LINE
083300         AFTER ADVANCING 1.
083400     WRITE RPT-REC FROM WS-COL-HDR-LINE
083500         AFTER ADVANCING 1.
083600     WRITE RPT-REC FROM WS-BLANK-LINE
083700         AFTER ADVANCING 1.
083800     MOVE ZERO TO WS-LINES.
083900 0700-EXIT.
084000     EXIT.
084100
084200 0710-WRITE-DETAIL.
084300     MOVE "0710-WRITE-DETAIL" TO PARA-NAME.
084400     IF WS-LINES > 50
084500         PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
084600
084700     MOVE TT-TKT-NUMBER(TKT-IDX)    TO DTL-TKT-NUMBER-O.
084800     MOVE TT-LICENSE-PLATE(TKT-IDX) TO DTL-PLATE-O.
084900     MOVE TT-VEHICLE-TYPE(TKT-IDX)  TO DTL-VEHICLE-TYPE-O.
085000     MOVE TT-LOT-ID(TKT-IDX)        TO DTL-LOT-ID-O.
085100     MOVE TT-SPOT-NUMBER(TKT-IDX)   TO DTL-SPOT-NUMBER-O.
085105
085110     MOVE TT-ENTRY-TIME(TKT-IDX) TO WS-DISPLAY-TIMESTAMP-BUILD.
085120     PERFORM 0715-FORMAT-TIMESTAMP THRU 0715-EXIT.
085130     MOVE WS-DISPLAY-TIMESTAMP-OUT TO DTL-ENTRY-TIME-O.
085135
085140     MOVE TT-EXIT-TIME(TKT-IDX) TO WS-DISPLAY-TIMESTAMP-BUILD.
085150     PERFORM 0715-FORMAT-TIMESTAMP THRU 0715-EXIT.
085160     MOVE WS-DISPLAY-TIMESTAMP-OUT TO DTL-EXIT-TIME-O.
085170
085400     MOVE PF-BILLABLE-HOURS         TO DTL-HOURS-O.
085500     IF PF-TARIFF-USED = "H"
085600         MOVE "HOURLY" TO DTL-TARIFF-O
085700     ELSE
085800         MOVE "DAILY"  TO DTL-TARIFF-O.
085900     MOVE TT-AMOUNT-PAID(TKT-IDX)   TO DTL-FEE-O.
085950
086000
086100     WRITE RPT-REC FROM WS-DETAIL-LINE
086200         AFTER ADVANCING 1.
086300     ADD +1 TO WS-LINES.
086400 0710-EXIT.
086500     EXIT.
086520
086550 0715-FORMAT-TIMESTAMP.
086560     MOVE DTP-MM TO DTO-MM.
086570     MOVE DTP-DD TO DTO-DD.
086580     MOVE DTP-HH TO DTO-HH.
086590     MOVE DTP-MI TO DTO-MI.
086595 0715-EXIT.
086598     EXIT.
086600
086700 0720-WRITE-REJECT.
086800     MOVE "0720-WRITE-REJECT" TO PARA-NAME.
086900     IF WS-LINES > 50
087000         PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
087100
087200     MOVE TXN-TYPE TO REJ-TXN-TYPE-O.
087300     EVALUATE TRUE
087400         WHEN TXN-IS-ENTRY
087500             MOVE TXN-LICENSE-PLATE TO REJ-ID-FIELD-O
087600         WHEN OTHER
087700             MOVE TXN-TICKET-NO TO REJ-ID-FIELD-O
087800     END-EVALUATE.
087900     MOVE WS-REJECT-REASON TO REJ-REASON-O.
088000
088100     WRITE RPT-REC FROM WS-REJECT-LINE
088200         AFTER ADVANCING 1.
088300     ADD +1 TO WS-LINES.
088400 0720-EXIT.
088500     EXIT.
088600
088700******************************************************************
088800* CONTROL BREAK ON FACILITY - COMPLETED EXITS GROUPED BY LOT AT
088900* EOJ (THE FEED ITSELF IS ARRIVAL ORDER, NOT LOT ORDER) -
089000* CR-0094-42
089100******************************************************************
089200 0800-FACILITY-TOTALS.
089300     MOVE "0800-FACILITY-TOTALS" TO PARA-NAME.
089400     PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
089500     PERFORM 0810-ONE-FACILITY THRU 0810-EXIT
089600             VARYING LOT-IDX FROM 1 BY 1
089700             UNTIL LOT-IDX > LOT-COUNT.
089800 0800-EXIT.
089900     EXIT.
090000
090100 0810-ONE-FACILITY.
090200     IF TICKET-COUNT > 0
090300         PERFORM 0820-ONE-TICKET THRU 0820-EXIT
090400                 VARYING TKT-IDX FROM 1 BY 1
090500                 UNTIL TKT-IDX > TICKET-COUNT.
090600
090700     PERFORM 0730-WRITE-FACILITY-TOTAL THRU 0730-EXIT.
090800 0810-EXIT.
090900     EXIT.
091000
091100 0820-ONE-TICKET.
091200     IF TT-LOT-ID(TKT-IDX) = LT-LOT-ID(LOT-IDX)
091300        AND TT-STAT-COMPLETED(TKT-IDX)
091400         MOVE TT-ENTRY-TIME(TKT-IDX)    TO PF-ENTRY-TIMESTAMP
091500         MOVE TT-EXIT-TIME(TKT-IDX)     TO PF-EXIT-TIMESTAMP
091600         MOVE TT-VEHICLE-TYPE(TKT-IDX)  TO PF-VEHICLE-TYPE
091700         CALL "PARKFEE" USING PARKFEE-LINKAGE-AREA,
091800                               PF-RETURN-CODE
091900         PERFORM 0710-WRITE-DETAIL THRU 0710-EXIT.
092000 0820-EXIT.
092100     EXIT.
092200
092300 0730-WRITE-FACILITY-TOTAL.
092400     MOVE "0730-WRITE-FACILITY-TOTAL" TO PARA-NAME.
092500     IF WS-LINES > 48
092600         PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
092700
092800     MOVE LT-LOT-ID(LOT-IDX)     TO FTL-LOT-ID-O.
092900     MOVE LT-EXIT-COUNT(LOT-IDX) TO FTL-EXIT-COUNT-O.
093000     MOVE LT-EXIT-FEES(LOT-IDX)  TO FTL-EXIT-FEES-O.
093100
093200     WRITE RPT-REC FROM WS-FACILITY-TOTAL-LINE
093300         AFTER ADVANCING 2.
093400     WRITE RPT-REC FROM WS-BLANK-LINE
093500         AFTER ADVANCING 1.
093600     ADD +2 TO WS-LINES.
093700 0730-EXIT.
093800     EXIT.
093900
094000 0740-GRAND-TOTALS.
094100     MOVE "0740-GRAND-TOTALS" TO PARA-NAME.
094200     IF WS-LINES > 46
094300         PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
094400
094500     COMPUTE GTL-EXITS-O = EXITS-COMPLETED.
094600     MOVE GRAND-TOTAL-FEES TO GTL-FEES-O.
094700     COMPUTE GTL-REJECTS-O =
094800             ENTRIES-REJECTED + EXITS-REJECTED +
094900             PAYMENTS-REJECTED.
095000
095100     WRITE RPT-REC FROM WS-BLANK-LINE
095200         AFTER ADVANCING 2.
095300     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
095400         AFTER ADVANCING 1.
095500     ADD +3 TO WS-LINES.
095600 0740-EXIT.
095700     EXIT.
095800
095900******************************************************************
096000* RULE 5.1 - OCCUPANCY PERCENT PER FACILITY
096100******************************************************************
096200 0750-OCCUPANCY-SUMMARY.
096300     MOVE "0750-OCCUPANCY-SUMMARY" TO PARA-NAME.
096400     WRITE RPT-REC FROM WS-BLANK-LINE
096500         AFTER ADVANCING 2.
096600     WRITE RPT-REC FROM WS-OCCUPANCY-HDR-LINE
096700         AFTER ADVANCING 1.
096800     PERFORM 0760-ONE-OCCUPANCY-LINE THRU 0760-EXIT
096900             VARYING LOT-IDX FROM 1 BY 1
097000             UNTIL LOT-IDX > LOT-COUNT.
097100 0750-EXIT.
097200     EXIT.
097300
097400 0760-ONE-OCCUPANCY-LINE.
097500     IF WS-LINES > 48
097600         PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
097700
097800     MOVE LT-LOT-ID(LOT-IDX)       TO OCC-LOT-ID-O.
097900     MOVE LT-LOT-NAME(LOT-IDX)     TO OCC-LOT-NAME-O.
098000     MOVE LT-TOTAL-SPOTS(LOT-IDX)  TO OCC-TOTAL-O.
098100     MOVE LT-AVAIL-SPOTS(LOT-IDX)  TO OCC-AVAIL-O.
098200
098300     IF LT-TOTAL-SPOTS(LOT-IDX) = ZERO
098400         MOVE ZERO TO OCC-PCT-O
098500     ELSE
098600         COMPUTE OCC-PCT-O ROUNDED =
098700             ((LT-TOTAL-SPOTS(LOT-IDX) - LT-AVAIL-SPOTS(LOT-IDX))
098800               / LT-TOTAL-SPOTS(LOT-IDX)) * 100.
098900
099000     WRITE RPT-REC FROM WS-OCCUPANCY-LINE
099100         AFTER ADVANCING 1.
099200     ADD +1 TO WS-LINES.
099300 0760-EXIT.
099400     EXIT.
099500
099600 0850-REWRITE-MASTERS.
099700     MOVE "0850-REWRITE-MASTERS" TO PARA-NAME.
099800     OPEN OUTPUT LOTMAST-FILE.
099900     PERFORM 0855-REWRITE-ONE-LOT THRU 0855-EXIT
100000             VARYING LOT-IDX FROM 1 BY 1
100100             UNTIL LOT-IDX > LOT-COUNT.
100200     CLOSE LOTMAST-FILE.
100300
100400     OPEN OUTPUT SPOTFILE.
100500     PERFORM 0860-REWRITE-ONE-SPOT THRU 0860-EXIT
100600             VARYING SPOT-IDX FROM 1 BY 1
100700             UNTIL SPOT-IDX > SPOT-COUNT.
100800     CLOSE SPOTFILE.
100900
101000     OPEN OUTPUT TKTMAST-FILE.
101100     IF TICKET-COUNT > 0
101200         PERFORM 0870-REWRITE-ONE-TICKET THRU 0870-EXIT
101300                 VARYING TKT-IDX FROM 1 BY 1
101400                 UNTIL TKT-IDX > TICKET-COUNT.
101500     CLOSE TKTMAST-FILE.
101600 0850-EXIT.
101700     EXIT.
101800
101900 0855-REWRITE-ONE-LOT.
102000     MOVE LT-LOT-ID(LOT-IDX)          TO LOT-ID.
102100     MOVE LT-LOT-NAME(LOT-IDX)        TO LOT-NAME.
102200     MOVE LT-LOT-LOCATION(LOT-IDX)    TO LOT-LOCATION.
102300     MOVE LT-TOTAL-FLOORS(LOT-IDX)    TO LOT-TOTAL-FLOORS.
102400     MOVE LT-SPOTS-PER-FLOOR(LOT-IDX) TO LOT-SPOTS-PER-FLOOR.
102500     MOVE LT-TOTAL-SPOTS(LOT-IDX)     TO LOT-TOTAL-SPOTS.
102600     MOVE LT-AVAIL-SPOTS(LOT-IDX)     TO LOT-AVAIL-SPOTS.
102700     MOVE LT-ACTIVE-FLAG(LOT-IDX)     TO LOT-ACTIVE-FLAG.
102800     WRITE LOTMAST-REC FROM LOT-MASTER-RECORD.
102900 0855-EXIT.
103000     EXIT.
103100
103200 0860-REWRITE-ONE-SPOT.
103300     MOVE ST-LOT-ID(SPOT-IDX)      TO SPOT-LOT-ID.
103400     MOVE ST-FLOOR-NO(SPOT-IDX)    TO SPOT-FLOOR-NO.
103500     MOVE ST-SEQ-NO(SPOT-IDX)      TO SPOT-SEQ-NO.
103600     MOVE ST-SPOT-NUMBER(SPOT-IDX) TO SPOT-NUMBER.
103700     MOVE ST-SPOT-TYPE(SPOT-IDX)   TO SPOT-TYPE.
103800     MOVE ST-SPOT-STATUS(SPOT-IDX) TO SPOT-STATUS.
103900     WRITE SPOTFILE-REC FROM SPOT-INVENTORY-RECORD.
104000 0860-EXIT.
104100     EXIT.
104200
104300 0870-REWRITE-ONE-TICKET.
104400     MOVE TT-TKT-NUMBER(TKT-IDX)      TO TKT-NUMBER.
104500     MOVE TT-LICENSE-PLATE(TKT-IDX)   TO TKT-LICENSE-PLATE.
104600     MOVE TT-VEHICLE-TYPE(TKT-IDX)    TO TKT-VEHICLE-TYPE.
104700     MOVE TT-ENTRY-TIME(TKT-IDX)      TO TKT-ENTRY-TIME.
104800     MOVE TT-EXIT-TIME(TKT-IDX)       TO TKT-EXIT-TIME.
104900     MOVE TT-AMOUNT-PAID(TKT-IDX)     TO TKT-AMOUNT-PAID.
105000     MOVE TT-PAY-STATUS(TKT-IDX)      TO TKT-PAY-STATUS.
105100     MOVE TT-STATUS(TKT-IDX)          TO TKT-STATUS.
105200     MOVE TT-LOT-ID(TKT-IDX)          TO TKT-LOT-ID.
105300     MOVE TT-SPOT-NUMBER(TKT-IDX)     TO TKT-SPOT-NUMBER.
105400     MOVE TT-FLOOR-NO(TKT-IDX)        TO TKT-FLOOR-NO.
105500     WRITE TKTMAST-REC FROM PARKING-TICKET-RECORD.
105600 0870-EXIT.
105700     EXIT.
105800
105900 0700-CLOSE-FILES.
106000     MOVE "0700-CLOSE-FILES" TO PARA-NAME.
106100     CLOSE PARKTXN-FILE, SETTLRPT, SYSOUT.
106200 0700-EXIT-CLOSE.
106300     EXIT.
106400
106500 0900-CLEANUP.
106600     MOVE "0900-CLEANUP" TO PARA-NAME.
106700     PERFORM 0800-FACILITY-TOTALS THRU 0800-EXIT.
106800     PERFORM 0740-GRAND-TOTALS THRU 0740-EXIT.
106900     PERFORM 0750-OCCUPANCY-SUMMARY THRU 0750-EXIT.
107000     PERFORM 0700-CLOSE-FILES THRU 0700-EXIT-CLOSE.
107100     PERFORM 0850-REWRITE-MASTERS THRU 0850-EXIT.
107200
107300     DISPLAY "** TRANSACTIONS READ    ** " TXNS-READ.
107400     DISPLAY "** ENTRIES ACCEPTED     ** " ENTRIES-ACCEPTED.
107500     DISPLAY "** ENTRIES REJECTED     ** " ENTRIES-REJECTED.
107600     DISPLAY "** EXITS COMPLETED      ** " EXITS-COMPLETED.
107700     DISPLAY "** EXITS REJECTED       ** " EXITS-REJECTED.
107800     DISPLAY "** PAYMENTS ACCEPTED    ** " PAYMENTS-ACCEPTED.
107900     DISPLAY "** PAYMENTS REJECTED    ** " PAYMENTS-REJECTED.
108000     DISPLAY "** GRAND TOTAL FEES     ** " GRAND-TOTAL-FEES.
108100     DISPLAY "******** NORMAL END OF JOB PARKUPDT ********".
108200 0900-EXIT.
108300     EXIT.
108400
108500 1000-ABEND-RTN.
108600     MOVE "PARKUPDT" TO ABEND-PGM-ID.
108700     WRITE SYSOUT-REC FROM ABEND-REC.
108800     PERFORM 0700-CLOSE-FILES THRU 0700-EXIT-CLOSE.
108900     DISPLAY "*** ABNORMAL END OF JOB-PARKUPDT ***" UPON CONSOLE.
109000     MOVE +16 TO RETURN-CODE.
109100     GOBACK.
