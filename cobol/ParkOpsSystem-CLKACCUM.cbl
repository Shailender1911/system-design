000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLKACCUM.
000300 AUTHOR. K L MERCER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/09/98.
000600 DATE-COMPILED. 03/09/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM ACCUMULATES CLICK ACTIVITY AGAINST THE
001200*          SHORT-CODE REGISTRY.  THE CLICK FEED ARRIVES PRESORTED
001300*          BY SHORT CODE FROM THE EDGE REDIRECTOR'S ACCESS LOG.
001400*          EACH CODE'S GROUP OF CLICKS IS CLASSIFIED BY CALLING
001500*          AGNTCLS, COUNTED FOR TOTAL/UNIQUE/DEVICE/BOT/MOBILE,
001600*          THEN THE ACCEPTED PORTION OF THE GROUP IS POSTED TO
001700*          THE REGISTRY'S CLICK COUNT.  A CLICK AGAINST AN
001800*          INACTIVE OR EXPIRED CODE IS REJECTED AND, IF THE CODE
001900*          WAS STILL SHOWN ACTIVE, THE REGISTRY ENTRY IS LAZILY
002000*          DEACTIVATED RIGHT THERE - SAME RULE THE ON-LINE LOOKUP
002100*          USES.  RUN NIGHTLY BEHIND CODEXSWP.
002200*
002300******************************************************************
002400*
002500*          INPUT FILE           -  CLICKS   (CLICK EVENTS, SORTED)
002600*          UPDATE FILE          -  CODEMAST (SHORT-CODE REGISTRY)
002700*          OUTPUT FILE          -  ANALYRPT (ANALYTICS REPORT)
002800*          DUMP FILE            -  SYSOUT
002900*          CALLS                -  AGNTCLS  (AGENT CLASSIFICATION)
003000*
003100******************************************************************
003200* CHANGE LOG
003300*
003400* DATE     BY  REQUEST    DESCRIPTION
003500* -------- --- ---------- ----------------------------------------
003600* 03/09/98 KLM CR-0098-07 ORIGINAL PROGRAM.
003700* 11/17/98 KLM CR-0098-20 Y2K REMEDIATION - RUN DATE FOR THE REPORT
003800*                         HEADING NOW BUILT FROM FUNCTION CURRENT-
003900*                         DATE (4 DIGIT YEAR) RATHER THAN ACCEPT
004000*                         FROM DATE.
004100* 07/22/99 RBH CR-0099-31 UNIQUE VISITOR COUNT ADDED - THE FIRST
004200*                         CUT OF THE REPORT ONLY HAD TOTAL CLICKS.
004300* 02/04/01 TGD CR-0001-05 LAZY-EXPIRY DEACTIVATION MOVED HERE FROM
004400*                         THE ON-LINE LOOKUP SERVICE SO THE NIGHTLY
004500*                         REPORT AND THE REGISTRY STAY IN STEP.
004600* 05/30/03 KLM CR-0003-11 REJECT TRACE LINE ADDED TO SYSOUT SO OPS
004700*                         CAN SEE WHY A CODE'S CLICKS DID NOT POST.
004710* 07/18/07 KLM CR-0007-35 CODE-COUNT AND THE FOUR GRAND-TOTAL FIELDS
004720*                         MOVED BACK TO STANDALONE 77-LEVELS TO
004730*                         MATCH THE REST OF THE SUITE.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT CLICKS-FILE
006400     ASSIGN TO UT-S-CLICKS
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS CFCODE.
006700
006800     SELECT CODEMAST-FILE
006900     ASSIGN TO UT-S-CODEMST
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS MFCODE.
007200
007300     SELECT ANALYRPT
007400     ASSIGN TO UT-S-ANALYRPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS AFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 100 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(100).
008700
008800****** ONE ENTRY PER RESOLUTION HIT, PRESORTED BY SHORT CODE
008900 FD  CLICKS-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 99 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS CLICKS-REC.
009500 01  CLICKS-REC.
009600     05  CLK-SHORT-CODE-K   PIC X(10).
009700     05  FILLER             PIC X(89).
009800
009900****** SHORT-CODE REGISTRY - REWRITTEN IN FULL AT END OF JOB
010000 FD  CODEMAST-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 117 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CODEMAST-REC.
010600 01  CODEMAST-REC.
010700     05  CM-SHORT-CODE      PIC X(10).
010800     05  FILLER             PIC X(107).
010900
011000 FD  ANALYRPT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS ANL-REC.
011600 01  ANL-REC  PIC X(132).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  CFCODE                  PIC X(2).
012200         88  CLICK-READ          VALUE SPACES.
012300         88  NO-MORE-CLICKS      VALUE "10".
012400     05  MFCODE                  PIC X(2).
012500         88  CODE-READ-CM        VALUE SPACES.
012600         88  NO-MORE-CODEMAST    VALUE "10".
012700     05  AFCODE                  PIC X(2).
012800
012900 COPY CODEMAST.
013000 COPY CLICKREC.
013100
013200******************************************************************
013300* SHORT-CODE REGISTRY TABLE - LOADED FROM CODEMAST AT HOUSEKEEPING,
013400* POSTED BACK AND REWRITTEN AT END OF JOB - CR-0098-07
013500******************************************************************
013600 01  CODE-TABLE.
013700     05  CODE-ENTRY OCCURS 20000 TIMES
013800                     INDEXED BY CODE-IDX.
013900         10  CT-SHORT-CODE       PIC X(10).
014000         10  CT-TARGET-URL       PIC X(60).
014100         10  CT-USER-ID          PIC X(08).
014200         10  CT-CUSTOM-FLAG      PIC X(01).
014300         10  CT-EXPIRY-TIME      PIC 9(14).
014400         10  CT-CLICK-COUNT      PIC 9(09).
014500         10  CT-ACTIVE-FLAG      PIC X(01).
014600         10  CT-CREATED-TIME     PIC 9(14).
014700
014800******************************************************************
014900* VISITOR-SEEN TABLE - RESET PER CODE GROUP, USED TO COUNT
015000* DISTINCT CLK-VISITOR-ADDR WITHIN THE GROUP - CR-0099-31
015100******************************************************************
015200 01  VISITOR-TABLE.
015300     05  VISITOR-ENTRY OCCURS 5000 TIMES
015400                        INDEXED BY VIS-IDX.
015500         10  VIS-ADDR            PIC X(15).
015600
015700 01  WS-CURRENT-CODE             PIC X(10).
015800
015900 01  AGNTCLS-LINKAGE-AREA.
016000     05  AC-AGENT-TEXT-L         PIC X(60).
016100     05  AC-BROWSER-L            PIC X(20).
016200     05  AC-OS-L                 PIC X(20).
016300     05  AC-DEVICE-L             PIC X(10).
016400     05  AC-MOBILE-FLAG-L        PIC X(01).
016500     05  AC-BOT-FLAG-L           PIC X(01).
016600 01  AGNTCLS-CLEAR-R REDEFINES AGNTCLS-LINKAGE-AREA.
016700     05  FILLER                  PIC X(60).
016800     05  AC-CLEAR-BLOCK-L        PIC X(52).
016900 01  AC-RETURN-CODE-L            PIC S9(4) COMP.
017000
017100 01  WS-DATE-FIELDS.
017200     05  WS-CUR-DATE.
017300         10  WS-CUR-YYYY         PIC 9(04).
017400         10  WS-CUR-MM           PIC 9(02).
017500         10  WS-CUR-DD           PIC 9(02).
017600     05  WS-CUR-TIME.
017700         10  WS-CUR-HH           PIC 9(02).
017800         10  WS-CUR-MI           PIC 9(02).
017900         10  WS-CUR-SS           PIC 9(02).
018000         10  WS-CUR-HS           PIC 9(02).
018100
018200******************************************************************
018300* WORK AREA TO EDIT A 14 DIGIT CLICK TIMESTAMP DOWN TO A READABLE
018400* MM/DD HH:MI FOR THE REJECT TRACE LINE - CR-0003-11
018500******************************************************************
018600 01  WS-CLK-TIMESTAMP-BUILD       PIC 9(14).
018700 01  WS-CLK-TIMESTAMP-PARTS REDEFINES WS-CLK-TIMESTAMP-BUILD.
018800     05  CTP-YYYY                PIC 9(04).
018900     05  CTP-MM                  PIC 9(02).
019000     05  CTP-DD                  PIC 9(02).
019100     05  CTP-HH                  PIC 9(02).
019200     05  CTP-MI                  PIC 9(02).
019300     05  CTP-SS                  PIC 9(02).
019400 01  WS-CLK-TIMESTAMP-OUT.
019500     05  CTO-MM                  PIC 9(02).
019600     05  FILLER                  PIC X(01) VALUE "/".
019700     05  CTO-DD                  PIC 9(02).
019800     05  FILLER                  PIC X(01) VALUE SPACE.
019900     05  CTO-HH                  PIC 9(02).
020000     05  FILLER                  PIC X(01) VALUE ":".
020100     05  CTO-MI                  PIC 9(02).
020200
020210* CR-0007-35 - CODE-COUNT AND THE FOUR GRAND-TOTAL FIELDS PULLED
020220* BACK OUT TO STANDALONE 77-LEVELS, THE HOUSE HABIT FOR SIMPLE
020230* SCALAR WORK FIELDS - THEY DON'T CARRY OVER BETWEEN RUNS SO THE
020240* COMPILE-TIME VALUE ZERO IS ALL THE RESET THEY NEED.
020250 77  CODE-COUNT                  PIC S9(7) COMP VALUE ZERO.
020260 77  CODES-PROCESSED             PIC S9(7) COMP VALUE ZERO.
020270 77  TOTAL-CLICKS-GRAND          PIC S9(9) COMP VALUE ZERO.
020280 77  REJECTED-CLICKS-GRAND       PIC S9(9) COMP VALUE ZERO.
020290 77  CODES-DEACTIVATED           PIC S9(7) COMP VALUE ZERO.
020295
020300 01  COUNTERS-AND-ACCUMULATORS.
020500     05  WS-VISITOR-COUNT        PIC S9(4) COMP.
020600     05  WS-LINES                PIC S9(3) COMP VALUE 99.
020700     05  WS-PAGES                PIC S9(3) COMP VALUE ZERO.
021200
021300 01  GROUP-ACCUMULATORS.
021400     05  WS-GROUP-TOTAL-CLICKS   PIC S9(7) COMP.
021500     05  WS-GROUP-ACCEPTED       PIC S9(7) COMP.
021600     05  WS-GROUP-REJECTED       PIC S9(7) COMP.
021700     05  WS-GROUP-UNIQUE-VISITS  PIC S9(7) COMP.
021800     05  WS-GROUP-DESKTOP-COUNT  PIC S9(7) COMP.
021900     05  WS-GROUP-MOBILE-COUNT   PIC S9(7) COMP.
022000     05  WS-GROUP-TABLET-COUNT   PIC S9(7) COMP.
022100     05  WS-GROUP-BOT-COUNT      PIC S9(7) COMP.
022200     05  WS-GROUP-MOBFLAG-COUNT  PIC S9(7) COMP.
022300
022400 01  WS-UNIQUE-RATIO             PIC 9V9999.
022405
022410******************************************************************
022415* DEACTIVATION TRACE - WRITTEN TO SYSOUT WHEN A CLICK'S LAZY-
022420* EXPIRY TEST FLIPS A REGISTRY ENTRY TO INACTIVE, SAME STYLE AS
022425* THE NIGHTLY SWEEP'S OPERATOR TRACE - CR-0001-05
022430******************************************************************
022435 01  WS-EXPIRY-SAVE              PIC 9(14).
022440 01  WS-EXPIRY-BROKEN-DOWN REDEFINES WS-EXPIRY-SAVE.
022445     05  WS-EXP-DATE             PIC 9(08).
022450     05  FILLER                  PIC 9(06).
022455
022460 01  WS-DEACT-LINE.
022465     05  FILLER                  PIC X(16) VALUE
022470              "*** DEACTIVATED ".
022475     05  WS-DEACT-CODE-O         PIC X(10).
022480     05  FILLER                  PIC X(10) VALUE
022485              " EXPIRED " .
022490     05  WS-DEACT-DATE-O         PIC 9(08).
022492     05  FILLER                  PIC X(56) VALUE SPACES.
022495
022600 01  FLAGS-AND-SWITCHES.
022700     05  CODE-FOUND-SW           PIC X(01) VALUE "N".
022800         88  CODE-WAS-FOUND      VALUE "Y".
022900     05  VISITOR-FOUND-SW        PIC X(01) VALUE "N".
023000         88  VISITOR-ALREADY-SEEN VALUE "Y".
023100     05  CLICK-ACCEPTED-SW       PIC X(01) VALUE "N".
023200         88  CLICK-IS-ACCEPTED   VALUE "Y".
023300
023400 01  WS-REJECT-LINE.
023500     05  FILLER                  PIC X(17) VALUE
023600              "*** CLICK REJECT".
023700     05  WS-REJ-CODE-O           PIC X(10).
023800     05  FILLER                  PIC X(02) VALUE SPACES.
023900     05  WS-REJ-WHEN-O           PIC X(11).
024000     05  FILLER                  PIC X(02) VALUE SPACES.
024100     05  WS-REJ-REASON-O         PIC X(40).
024200     05  FILLER                  PIC X(50) VALUE SPACES.
024300
024400******************************************************************
024500* ANALYTICS REPORT LINES - 132 COLUMN PRINT
024600******************************************************************
024700 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
024800
024900 01  WS-PAGE-HDR-LINE.
025000     05  FILLER                     PIC X(10) VALUE SPACES.
025100     05  FILLER                     PIC X(40) VALUE
025200         "SHORT-CODE CLICK ANALYTICS REPORT".
025300     05  FILLER                     PIC X(12) VALUE
025400         "RUN DATE : ".
025500     05  HDR-RUN-DATE-O             PIC 9(08).
025600     05  FILLER                     PIC X(10) VALUE SPACES.
025700     05  FILLER                     PIC X(6) VALUE "PAGE ".
025800     05  HDR-PAGE-NBR-O             PIC ZZ9.
025900     05  FILLER                     PIC X(36) VALUE SPACES.
026000
026100 01  WS-COL-HDR-LINE.
026200     05  FILLER                     PIC X(12) VALUE "CODE".
026300     05  FILLER                     PIC X(9)  VALUE "TOTAL".
026400     05  FILLER                     PIC X(9)  VALUE "UNIQUE".
026500     05  FILLER                     PIC X(9)  VALUE "RATIO".
026600     05  FILLER                     PIC X(9)  VALUE "MOBILE".
026700     05  FILLER                     PIC X(7)  VALUE "BOT".
026800     05  FILLER                     PIC X(10) VALUE "DESKTOP".
026900     05  FILLER                     PIC X(9)  VALUE "MOBDEV".
027000     05  FILLER                     PIC X(9)  VALUE "TABLET".
027100     05  FILLER                     PIC X(41) VALUE SPACES.
027200
027300 01  WS-DETAIL-LINE.
027400     05  DTL-CODE-O                 PIC X(10).
027500     05  FILLER                     PIC X(2) VALUE SPACES.
027600     05  DTL-TOTAL-O                PIC ZZ,ZZ9.
027700     05  FILLER                     PIC X(3) VALUE SPACES.
027800     05  DTL-UNIQUE-O               PIC ZZ,ZZ9.
027900     05  FILLER                     PIC X(3) VALUE SPACES.
028000     05  DTL-RATIO-O                PIC 9.9999.
028100     05  FILLER                     PIC X(3) VALUE SPACES.
028200     05  DTL-MOBILE-O               PIC ZZ,ZZ9.
028300     05  FILLER                     PIC X(3) VALUE SPACES.
028400     05  DTL-BOT-O                  PIC ZZ,ZZ9.
028500     05  FILLER                     PIC X(3) VALUE SPACES.
028600     05  DTL-DESKTOP-O              PIC ZZ,ZZ9.
028700     05  FILLER                     PIC X(3) VALUE SPACES.
028800     05  DTL-MOBDEV-O               PIC ZZ,ZZ9.
028900     05  FILLER                     PIC X(3) VALUE SPACES.
029000     05  DTL-TABLET-O               PIC ZZ,ZZ9.
029100     05  FILLER                     PIC X(35) VALUE SPACES.
029200
029300 01  WS-GRAND-TOTAL-LINE.
029400     05  FILLER                     PIC X(20) VALUE
029500         "**** GRAND TOTALS ****".
029600     05  FILLER                     PIC X(10) VALUE
029700         "CODES: ".
029800     05  GTL-CODES-O                PIC ZZ,ZZ9.
029900     05  FILLER                     PIC X(4) VALUE SPACES.
030000     05  FILLER                     PIC X(9) VALUE "CLICKS: ".
030100     05  GTL-CLICKS-O               PIC ZZZ,ZZ9.
030200     05  FILLER                     PIC X(4) VALUE SPACES.
030300     05  FILLER                     PIC X(10) VALUE
030400         "REJECTS: ".
030500     05  GTL-REJECTS-O              PIC ZZ,ZZ9.
030600     05  FILLER                     PIC X(4) VALUE SPACES.
030700     05  FILLER                     PIC X(14) VALUE
030800         "DEACTIVATED: ".
030900     05  GTL-DEACT-O                PIC ZZ,ZZ9.
031000     05  FILLER                     PIC X(30) VALUE SPACES.
031100
031200 COPY ABENDREC.
031300
031400 PROCEDURE DIVISION.
031500 0000-MAINLINE.
031600     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
031700     PERFORM 0100-PROCESS-CODE-GROUP THRU 0100-EXIT
031800             UNTIL NO-MORE-CLICKS.
031900     PERFORM 0900-CLEANUP THRU 0900-EXIT.
032000     MOVE ZERO TO RETURN-CODE.
032100     GOBACK.
032200
032300 0000-HOUSEKEEPING.
032400     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
032500     DISPLAY "******** BEGIN JOB CLKACCUM ********".
032600     MOVE FUNCTION CURRENT-DATE TO WS-DATE-FIELDS.
032700     MOVE WS-CUR-DATE TO HDR-RUN-DATE-O.
032800
032900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033000
033100     OPEN INPUT CODEMAST-FILE.
033200     PERFORM 0010-LOAD-CODE-TABLE THRU 0010-EXIT
033300             UNTIL NO-MORE-CODEMAST.
033400     CLOSE CODEMAST-FILE.
033500
033600     OPEN INPUT CLICKS-FILE.
033700     OPEN OUTPUT ANALYRPT, SYSOUT.
033800     MOVE 99 TO WS-LINES.
033900
034000     READ CLICKS-FILE INTO CLICK-EVENT-RECORD
034100         AT END
034200         MOVE "10" TO CFCODE
034300         GO TO 0000-EXIT
034400     END-READ.
034500 0000-EXIT.
034600     EXIT.
034700
034800 0010-LOAD-CODE-TABLE.
034900     READ CODEMAST-FILE INTO CODE-MAPPING-RECORD
035000         AT END
035100         MOVE "10" TO MFCODE
035200         GO TO 0010-EXIT
035300     END-READ.
035400
035500     ADD +1 TO CODE-COUNT.
035600     SET CODE-IDX TO CODE-COUNT.
035700     MOVE MAP-SHORT-CODE   TO CT-SHORT-CODE(CODE-IDX).
035800     MOVE MAP-TARGET-URL   TO CT-TARGET-URL(CODE-IDX).
035900     MOVE MAP-USER-ID      TO CT-USER-ID(CODE-IDX).
036000     MOVE MAP-CUSTOM-FLAG  TO CT-CUSTOM-FLAG(CODE-IDX).
036100     MOVE MAP-EXPIRY-TIME  TO CT-EXPIRY-TIME(CODE-IDX).
036200     MOVE MAP-CLICK-COUNT  TO CT-CLICK-COUNT(CODE-IDX).
036300     MOVE MAP-ACTIVE-FLAG  TO CT-ACTIVE-FLAG(CODE-IDX).
036400     MOVE MAP-CREATED-TIME TO CT-CREATED-TIME(CODE-IDX).
036500 0010-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900* ONE CONTROL-BREAK GROUP PER SHORT CODE - CLICKS ARRIVES SORTED
037000* BY CLK-SHORT-CODE SO THE GROUP IS BOUNDED BY A CHANGE IN KEY -
037100* CR-0098-07
037200******************************************************************
037300 0100-PROCESS-CODE-GROUP.
037400     MOVE "0100-PROCESS-CODE-GROUP" TO PARA-NAME.
037500     MOVE CLK-SHORT-CODE TO WS-CURRENT-CODE.
037600     INITIALIZE GROUP-ACCUMULATORS.
037700     MOVE ZERO TO WS-VISITOR-COUNT.
037800
037900     PERFORM 0200-ACCUMULATE-CLICK THRU 0200-EXIT
038000             UNTIL NO-MORE-CLICKS
038100                OR CLK-SHORT-CODE NOT = WS-CURRENT-CODE.
038200
038300     PERFORM 0250-CODE-BREAK THRU 0250-EXIT.
038400 0100-EXIT.
038500     EXIT.
038600
038700 0200-ACCUMULATE-CLICK.
038800     ADD +1 TO WS-GROUP-TOTAL-CLICKS.
038900     PERFORM 0210-FIND-CODE-ENTRY THRU 0210-EXIT.
039000     PERFORM 0220-CHECK-CLICK-ACCEPT THRU 0220-EXIT.
039100
039200     IF CLICK-IS-ACCEPTED
039300         ADD +1 TO WS-GROUP-ACCEPTED
039400     ELSE
039500         ADD +1 TO WS-GROUP-REJECTED
039600         PERFORM 0225-WRITE-REJECT THRU 0225-EXIT.
039700
039800     PERFORM 0230-CLASSIFY-AND-TALLY THRU 0230-EXIT.
039900     PERFORM 0240-TALLY-UNIQUE-VISITOR THRU 0240-EXIT.
040000
040100     READ CLICKS-FILE INTO CLICK-EVENT-RECORD
040200         AT END
040300         MOVE "10" TO CFCODE
040400     END-READ.
040500 0200-EXIT.
040600     EXIT.
040700
040800 0210-FIND-CODE-ENTRY.
040900     MOVE "N" TO CODE-FOUND-SW.
041000     IF CODE-COUNT > ZERO
041100         SET CODE-IDX TO 1
041200         SEARCH CODE-ENTRY
041300             AT END
041400                 NEXT SENTENCE
041500             WHEN CT-SHORT-CODE(CODE-IDX) = WS-CURRENT-CODE
041600                 MOVE "Y" TO CODE-FOUND-SW
041700         END-SEARCH.
041800 0210-EXIT.
041900     EXIT.
042000
042100******************************************************************
042200* ACCEPT/REJECT AND LAZY-EXPIRY TEST - BUSINESS RULES 6.5/8.3 -
042300* THE LOOKUP TIME IS THE CLICK'S OWN TIMESTAMP, NOT THE RUN TIME -
042400* CR-0001-05
042500******************************************************************
042600 0220-CHECK-CLICK-ACCEPT.
042700     MOVE "N" TO CLICK-ACCEPTED-SW.
042800     MOVE "UNKNOWN CODE" TO WS-REJ-REASON-O.
042900     IF NOT CODE-WAS-FOUND
043000         GO TO 0220-EXIT.
043100
043200     IF CT-ACTIVE-FLAG(CODE-IDX) = "A"
043300        AND CT-EXPIRY-TIME(CODE-IDX) NOT = ZERO
043400        AND CT-EXPIRY-TIME(CODE-IDX) < CLK-TIMESTAMP
043500         MOVE "I" TO CT-ACTIVE-FLAG(CODE-IDX)
043510         ADD +1 TO CODES-DEACTIVATED
043520         MOVE CT-EXPIRY-TIME(CODE-IDX) TO WS-EXPIRY-SAVE
043530         MOVE WS-CURRENT-CODE          TO WS-DEACT-CODE-O
043540         MOVE WS-EXP-DATE              TO WS-DEACT-DATE-O
043550         WRITE SYSOUT-REC FROM WS-DEACT-LINE.
043700
043800     IF CT-ACTIVE-FLAG(CODE-IDX) = "A"
043900         MOVE "Y" TO CLICK-ACCEPTED-SW
044000     ELSE
044100         MOVE "CODE INACTIVE OR EXPIRED" TO WS-REJ-REASON-O.
044200 0220-EXIT.
044300     EXIT.
044400
044500 0225-WRITE-REJECT.
044600     MOVE WS-CURRENT-CODE TO WS-REJ-CODE-O.
044700     MOVE CLK-TIMESTAMP TO WS-CLK-TIMESTAMP-BUILD.
044800     MOVE CTP-MM TO CTO-MM.
044900     MOVE CTP-DD TO CTO-DD.
045000     MOVE CTP-HH TO CTO-HH.
045100     MOVE CTP-MI TO CTO-MI.
045200     MOVE WS-CLK-TIMESTAMP-OUT TO WS-REJ-WHEN-O.
045300     WRITE SYSOUT-REC FROM WS-REJECT-LINE.
045400 0225-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800* AGENT CLASSIFICATION - BUSINESS RULE 8.1 - TALLIED FOR EVERY
045900* CLICK, ACCEPTED OR NOT, SO THE REPORT SHOWS ALL TRAFFIC AGAINST
046000* THE CODE
046100******************************************************************
046200 0230-CLASSIFY-AND-TALLY.
046300     MOVE SPACES TO AC-CLEAR-BLOCK-L.
046400     MOVE CLK-AGENT-TEXT TO AC-AGENT-TEXT-L.
046500     CALL "AGNTCLS" USING AGNTCLS-LINKAGE-AREA, AC-RETURN-CODE-L.
046600
046700     IF AC-DEVICE-L = "Mobile"
046800         ADD +1 TO WS-GROUP-MOBILE-COUNT
046900     ELSE
047000         IF AC-DEVICE-L = "Tablet"
047100             ADD +1 TO WS-GROUP-TABLET-COUNT
047200         ELSE
047300             ADD +1 TO WS-GROUP-DESKTOP-COUNT.
047400
047500     IF AC-BOT-FLAG-L = "Y"
047600         ADD +1 TO WS-GROUP-BOT-COUNT.
047700
047800     IF AC-MOBILE-FLAG-L = "Y"
047900         ADD +1 TO WS-GROUP-MOBFLAG-COUNT.
048000 0230-EXIT.
048100     EXIT.
048200
048300 0240-TALLY-UNIQUE-VISITOR.
048400     MOVE "N" TO VISITOR-FOUND-SW.
048500     IF WS-VISITOR-COUNT > ZERO
048600         SET VIS-IDX TO 1
048700         SEARCH VISITOR-ENTRY
048800             AT END
048900                 NEXT SENTENCE
049000             WHEN VIS-ADDR(VIS-IDX) = CLK-VISITOR-ADDR
049100                 MOVE "Y" TO VISITOR-FOUND-SW
049200         END-SEARCH.
049300
049400     IF NOT VISITOR-ALREADY-SEEN
049500         ADD +1 TO WS-VISITOR-COUNT
049600         SET VIS-IDX TO WS-VISITOR-COUNT
049700         MOVE CLK-VISITOR-ADDR TO VIS-ADDR(VIS-IDX)
049800         ADD +1 TO WS-GROUP-UNIQUE-VISITS.
049900 0240-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300* CODE BREAK - POST THE ACCEPTED PORTION TO MAP-CLICK-COUNT
050400* (RULE 8.3), COMPUTE THE UNIQUE RATIO (RULE 8.2) AND PRINT THE
050500* DETAIL LINE
050600******************************************************************
050700 0250-CODE-BREAK.
050800     MOVE "0250-CODE-BREAK" TO PARA-NAME.
050900     IF CODE-WAS-FOUND
051000         ADD WS-GROUP-ACCEPTED TO CT-CLICK-COUNT(CODE-IDX).
051100
051200     IF WS-GROUP-TOTAL-CLICKS > ZERO
051300         COMPUTE WS-UNIQUE-RATIO ROUNDED =
051400                 WS-GROUP-UNIQUE-VISITS / WS-GROUP-TOTAL-CLICKS
051500     ELSE
051600         MOVE ZERO TO WS-UNIQUE-RATIO.
051700
051800     PERFORM 0710-WRITE-DETAIL THRU 0710-EXIT.
051900
052000     ADD +1 TO CODES-PROCESSED.
052100     ADD WS-GROUP-TOTAL-CLICKS TO TOTAL-CLICKS-GRAND.
052200     ADD WS-GROUP-REJECTED     TO REJECTED-CLICKS-GRAND.
052300 0250-EXIT.
052400     EXIT.
052500
052600 0700-WRITE-PAGE-HDR.
052700     MOVE "0700-WRITE-PAGE-HDR" TO PARA-NAME.
052800     ADD +1 TO WS-PAGES.
052900     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
053000     WRITE ANL-REC FROM WS-PAGE-HDR-LINE
053100         AFTER ADVANCING NEXT-PAGE.
053200     WRITE ANL-REC FROM WS-BLANK-LINE
053300         AFTER ADVANCING 1.
053400     WRITE ANL-REC FROM WS-COL-HDR-LINE
053500         AFTER ADVANCING 1.
053600     WRITE ANL-REC FROM WS-BLANK-LINE
053700         AFTER ADVANCING 1.
053800     MOVE ZERO TO WS-LINES.
053900 0700-EXIT.
054000     EXIT.
054100
054200 0710-WRITE-DETAIL.
054300     IF WS-LINES > 50
054400         PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
054500
054600     MOVE WS-CURRENT-CODE          TO DTL-CODE-O.
054700     MOVE WS-GROUP-TOTAL-CLICKS    TO DTL-TOTAL-O.
054800     MOVE WS-GROUP-UNIQUE-VISITS   TO DTL-UNIQUE-O.
054900     MOVE WS-UNIQUE-RATIO          TO DTL-RATIO-O.
055000     MOVE WS-GROUP-MOBFLAG-COUNT   TO DTL-MOBILE-O.
055100     MOVE WS-GROUP-BOT-COUNT       TO DTL-BOT-O.
055200     MOVE WS-GROUP-DESKTOP-COUNT   TO DTL-DESKTOP-O.
055300     MOVE WS-GROUP-MOBILE-COUNT    TO DTL-MOBDEV-O.
055400     MOVE WS-GROUP-TABLET-COUNT    TO DTL-TABLET-O.
055500     WRITE ANL-REC FROM WS-DETAIL-LINE
055600         AFTER ADVANCING 1.
055700     ADD +1 TO WS-LINES.
055800 0710-EXIT.
055900     EXIT.
056000
056100 0740-GRAND-TOTALS.
056200     MOVE "0740-GRAND-TOTALS" TO PARA-NAME.
056300     IF WS-LINES > 46
056400         PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
056500
056600     MOVE CODES-PROCESSED       TO GTL-CODES-O.
056700     MOVE TOTAL-CLICKS-GRAND    TO GTL-CLICKS-O.
056800     MOVE REJECTED-CLICKS-GRAND TO GTL-REJECTS-O.
056900     MOVE CODES-DEACTIVATED     TO GTL-DEACT-O.
057000     WRITE ANL-REC FROM WS-BLANK-LINE
057100         AFTER ADVANCING 2.
057200     WRITE ANL-REC FROM WS-GRAND-TOTAL-LINE
057300         AFTER ADVANCING 1.
057400 0740-EXIT.
057500     EXIT.
057600
057700 0700-CLOSE-FILES.
057800     MOVE "0700-CLOSE-FILES" TO PARA-NAME.
057900     CLOSE CLICKS-FILE, ANALYRPT, SYSOUT.
058000 0770-EXIT.
058100     EXIT.
058200
058300******************************************************************
058400* END-OF-JOB REWRITE OF THE REGISTRY - THE MASTER IS SEQUENTIAL,
058500* SO THE WHOLE TABLE (POSTED CLICK COUNTS AND ANY LAZY
058600* DEACTIVATIONS) IS REWRITTEN IN FULL - CR-0098-07
058700******************************************************************
058800 0850-REWRITE-CODEMAST.
058900     MOVE "0850-REWRITE-CODEMAST" TO PARA-NAME.
059000     OPEN OUTPUT CODEMAST-FILE.
059100     PERFORM 0860-REWRITE-ONE-CODE THRU 0860-EXIT
059200             VARYING CODE-IDX FROM 1 BY 1
059300             UNTIL CODE-IDX > CODE-COUNT.
059400     CLOSE CODEMAST-FILE.
059500 0850-EXIT.
059600     EXIT.
059700
059800 0860-REWRITE-ONE-CODE.
059900     MOVE CT-SHORT-CODE(CODE-IDX)   TO MAP-SHORT-CODE.
060000     MOVE CT-TARGET-URL(CODE-IDX)   TO MAP-TARGET-URL.
060100     MOVE CT-USER-ID(CODE-IDX)      TO MAP-USER-ID.
060200     MOVE CT-CUSTOM-FLAG(CODE-IDX)  TO MAP-CUSTOM-FLAG.
060300     MOVE CT-EXPIRY-TIME(CODE-IDX)  TO MAP-EXPIRY-TIME.
060400     MOVE CT-CLICK-COUNT(CODE-IDX)  TO MAP-CLICK-COUNT.
060500     MOVE CT-ACTIVE-FLAG(CODE-IDX)  TO MAP-ACTIVE-FLAG.
060600     MOVE CT-CREATED-TIME(CODE-IDX) TO MAP-CREATED-TIME.
060700     WRITE CODEMAST-REC FROM CODE-MAPPING-RECORD.
060800 0860-EXIT.
060900     EXIT.
061000
061100 0900-CLEANUP.
061200     MOVE "0900-CLEANUP" TO PARA-NAME.
061300     PERFORM 0740-GRAND-TOTALS THRU 0740-EXIT.
061400     PERFORM 0700-CLOSE-FILES THRU 0770-EXIT.
061500     PERFORM 0850-REWRITE-CODEMAST THRU 0850-EXIT.
061600
061700     DISPLAY "** CODES PROCESSED    ** " CODES-PROCESSED.
061800     DISPLAY "** TOTAL CLICKS       ** " TOTAL-CLICKS-GRAND.
061900     DISPLAY "** REJECTED CLICKS    ** " REJECTED-CLICKS-GRAND.
062000     DISPLAY "** CODES DEACTIVATED  ** " CODES-DEACTIVATED.
062100     DISPLAY "******** NORMAL END OF JOB CLKACCUM ********".
062200 0900-EXIT.
062300     EXIT.
062400
062500 1000-ABEND-RTN.
062600     MOVE "CLKACCUM" TO ABEND-PGM-ID.
062700     WRITE SYSOUT-REC FROM ABEND-REC.
062800     PERFORM 0700-CLOSE-FILES THRU 0770-EXIT.
062900     DISPLAY "*** ABNORMAL END OF JOB-CLKACCUM ***" UPON CONSOLE.
063000     MOVE +16 TO RETURN-CODE.
063100     GOBACK.
