000100******************************************************************
000200* PARKTXN  -  DAILY VEHICLE ENTRY / EXIT / PAYMENT TRANSACTION
000300*             SEQUENTIAL, IN ARRIVAL ORDER, PRODUCED BY THE
000400*             GATE-ARM AND CASHIER-BOOTH FEEDS
000500*             FIXED LENGTH 51 BYTES
000600******************************************************************
000700 01  PARKING-TRANSACTION-RECORD.
000800     05  TXN-TYPE                  PIC X(01).
000900         88  TXN-IS-ENTRY          VALUE "E".
001000         88  TXN-IS-EXIT           VALUE "X".
001100         88  TXN-IS-PAYMENT        VALUE "P".
001200     05  TXN-LOT-ID                PIC 9(04).
001300     05  TXN-LICENSE-PLATE         PIC X(10).
001400     05  TXN-VEHICLE-TYPE          PIC X(01).
001500         88  TXN-VEH-MOTORCYCLE    VALUE "M".
001600         88  TXN-VEH-CAR           VALUE "C".
001700         88  TXN-VEH-TRUCK         VALUE "T".
001800     05  TXN-TICKET-NO             PIC X(12).
001900     05  TXN-TIMESTAMP             PIC 9(14).
002000     05  TXN-AMOUNT                PIC S9(7)V99.
002100******************************************************************
002200* RECORD LENGTH IS 51 -  1+4+10+1+12+14+9
002300* TXN-AMOUNT SIGN IS CARRIED IN THE ZONE OF THE LOW-ORDER DIGIT -
002400* NO SEPARATE SIGN BYTE IN THE FEED
002500******************************************************************
