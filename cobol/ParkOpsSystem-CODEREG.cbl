000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CODEREG.
000300 AUTHOR. K L MERCER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/02/94.
000600 DATE-COMPILED. 06/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM REGISTERS NEW SHORT CODES AGAINST THE
001200*          LINK-SHORTENER REGISTRY.  IT READS ONE REGISTRATION
001300*          REQUEST PER TRANSACTION FROM THE FRONT-END FEED,
001400*          VALIDATES THE TARGET URL, THE OPTIONAL CUSTOM ALIAS
001500*          AND THE OWNER'S ACTIVE-CODE QUOTA, THEN EITHER STORES
001600*          THE ALIAS AS GIVEN OR GENERATES THE NEXT BASE-62 CODE
001700*          BY CALLING B62CODE.  ACCEPTED CODES ARE APPENDED TO
001800*          THE REGISTRY MASTER, WHICH IS REWRITTEN IN FULL AT
001900*          END OF JOB.
002000*
002100******************************************************************
002200*
002300*          INPUT FILE           -  CODEREQ  (REGISTRATION REQUESTS)
002400*          UPDATE FILE          -  CODEMAST (SHORT-CODE REGISTRY)
002500*          DUMP FILE            -  SYSOUT
002600*          CALLS                -  B62CODE  (BASE-62 ENCODE)
002700*
002800******************************************************************
002900* CHANGE LOG
003000*
003100* DATE     BY  REQUEST    DESCRIPTION
003200* -------- --- ---------- ----------------------------------------
003300* 06/02/94 KLM CR-0094-19 ORIGINAL PROGRAM - REPLACES THE MANUAL
003400*                         ALIAS-ASSIGNMENT WORKSHEET OPS HAD BEEN
003500*                         KEYING FROM.
003600* 02/14/95 KLM CR-0095-03 RESERVED-WORD TABLE ADDED AFTER MARKETING
003700*                         REGISTERED "ADMIN" AS A VANITY ALIAS.
003800* 09/19/96 RBH CR-0096-22 QUOTA CHECK ADDED - ONE ACCOUNT WAS
003900*                         REGISTERING THOUSANDS OF THROWAWAY LINKS.
004000* 04/03/97 TGD CR-0097-08 COLLISION RETRY LOOP ADDED TO THE
004100*                         GENERATED-CODE PATH - LOW BUT NONZERO
004200*                         COLLISION RATE OBSERVED IN VOLUME TESTS.
004300* 01/06/99 KLM CR-0099-11 Y2K REMEDIATION - RUN TIMESTAMP NOW BUILT
004400*                         FROM FUNCTION CURRENT-DATE (4 DIGIT YR)
004500*                         RATHER THAN ACCEPT FROM DATE AND TIME.
004600* 11/30/01 RBH CR-0001-33 EXPIRY-BEFORE-NOW CHECK ADDED - A FRONT
004700*                         END BUG WAS SENDING PAST-DATED EXPIRIES.
004800* 04/02/03 TGD CR-0003-16 MINOR CLEANUP OF PARAGRAPH NAMES.
004810* 07/18/07 KLM CR-0007-34 QUOTA CHECK NOW SKIPPED ENTIRELY WHEN
004820*                         THE REQUEST HAS NO USER ID - RULE 6.4
004830*                         ONLY APPLIES THE QUOTA TO REQUESTS THAT
004840*                         HAVE ONE, BUT ANONYMOUS REQUESTS WERE
004850*                         ALL BEING COUNTED AGAINST EACH OTHER AS
004860*                         IF BLANK WERE ITSELF A USER ID.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT CODEREQ-FILE
006500     ASSIGN TO UT-S-CODEREQ
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800
006900     SELECT CODEMAST-FILE
007000     ASSIGN TO UT-S-CODEMST
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS MFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(100).
008300
008400****** ONE REQUEST PER SHORT CODE THE FRONT END WANTS ISSUED
008500 FD  CODEREQ-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 100 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS CODEREQ-REC.
009100 01  CODEREQ-REC.
009200     05  CQK-USER-ID        PIC X(08).
009300     05  FILLER             PIC X(92).
009400
009500****** SHORT-CODE REGISTRY - REWRITTEN IN FULL AT END OF JOB
009600 FD  CODEMAST-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 117 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS CODEMAST-REC.
010200 01  CODEMAST-REC.
010300     05  CM-SHORT-CODE      PIC X(10).
010400     05  FILLER             PIC X(107).
010500
010600 WORKING-STORAGE SECTION.
010700
010800 01  FILE-STATUS-CODES.
010900     05  IFCODE                  PIC X(2).
011000         88  CODE-READ           VALUE SPACES.
011100         88  NO-MORE-CODEREQ     VALUE "10".
011200     05  MFCODE                  PIC X(2).
011300         88  CODE-READ-CM        VALUE SPACES.
011400         88  NO-MORE-CODEMAST    VALUE "10".
011500
011600 COPY CODEMAST.
011700 COPY CODEREQ.
011800
011900******************************************************************
012000* SHORT-CODE REGISTRY TABLE - LOADED FROM CODEMAST AT HOUSEKEEPING
012100* SO EVERY LOOKUP (COLLISION, DUP-ALIAS, QUOTA) IS AN IN-MEMORY
012200* SEARCH RATHER THAN A RE-READ OF THE MASTER - CR-0094-19
012300******************************************************************
012400 01  CODE-TABLE.
012500     05  CODE-ENTRY OCCURS 20000 TIMES
012600                     INDEXED BY CODE-IDX.
012700         10  CT-SHORT-CODE       PIC X(10).
012800         10  CT-TARGET-URL       PIC X(60).
012900         10  CT-USER-ID          PIC X(08).
013000         10  CT-CUSTOM-FLAG      PIC X(01).
013100         10  CT-EXPIRY-TIME      PIC 9(14).
013200         10  CT-CLICK-COUNT      PIC 9(09).
013300         10  CT-ACTIVE-FLAG      PIC X(01).
013400         10  CT-CREATED-TIME     PIC 9(14).
013500
013600******************************************************************
013700* RESERVED-ALIAS TABLE - BUSINESS RULE 6.3 - MARKETING'S "DO NOT
013800* HAND OUT" LIST, STORED UPPERCASE SO THE COMPARE IS A SINGLE FOLD
013900* OF THE INCOMING ALIAS - CR-0095-03
014000******************************************************************
014100 01  RESERVED-WORD-TABLE.
014200     05  FILLER  PIC X(10) VALUE "API".
014300     05  FILLER  PIC X(10) VALUE "ADMIN".
014400     05  FILLER  PIC X(10) VALUE "HELP".
014500     05  FILLER  PIC X(10) VALUE "ABOUT".
014600     05  FILLER  PIC X(10) VALUE "CONTACT".
014700     05  FILLER  PIC X(10) VALUE "SUPPORT".
014800     05  FILLER  PIC X(10) VALUE "PRIVACY".
014900     05  FILLER  PIC X(10) VALUE "TERMS".
015000     05  FILLER  PIC X(10) VALUE "LOGIN".
015100     05  FILLER  PIC X(10) VALUE "REGISTER".
015200     05  FILLER  PIC X(10) VALUE "DASHBOARD".
015300     05  FILLER  PIC X(10) VALUE "PROFILE".
015400     05  FILLER  PIC X(10) VALUE "SETTINGS".
015500     05  FILLER  PIC X(10) VALUE "ANALYTICS".
015600     05  FILLER  PIC X(10) VALUE "STATS".
015700     05  FILLER  PIC X(10) VALUE "HEALTH".
015800     05  FILLER  PIC X(10) VALUE "STATUS".
015900     05  FILLER  PIC X(10) VALUE "METRICS".
016000     05  FILLER  PIC X(10) VALUE "DOCS".
016100     05  FILLER  PIC X(10) VALUE "WWW".
016200     05  FILLER  PIC X(10) VALUE "FTP".
016300     05  FILLER  PIC X(10) VALUE "MAIL".
016400     05  FILLER  PIC X(10) VALUE "WEBMAIL".
016500 01  RESERVED-WORD-TABLE-R REDEFINES RESERVED-WORD-TABLE.
016600     05  RSV-WORD OCCURS 23 TIMES
016700                   INDEXED BY RSV-IDX  PIC X(10).
016800
016900 01  WS-ALIAS-UPPER              PIC X(10).
017000 01  WS-NEW-SHORT-CODE           PIC X(10).
017100
017200******************************************************************
017300* RUN TIMESTAMP - Y2K REMEDIATION CR-0099-11 - BUILT FROM
017400* FUNCTION CURRENT-DATE, TRIMMED TO THE 14-DIGIT YYYYMMDDHHMMSS
017500* FORM THE REGISTRY EXPIRY FIELDS ARE CARRIED IN
017600******************************************************************
017700 01  WS-CURRENT-DATE-TIME-BUILD  PIC X(21).
017800 01  WS-CDT-PARTS REDEFINES WS-CURRENT-DATE-TIME-BUILD.
017900     05  WS-CDT-DATE             PIC 9(08).
018000     05  WS-CDT-HH               PIC 9(02).
018100     05  WS-CDT-MI               PIC 9(02).
018200     05  WS-CDT-SS               PIC 9(02).
018300     05  FILLER                  PIC X(07).
018400
018500 01  WS-RUN-TIMESTAMP-GRP.
018600     05  WS-RTS-DATE             PIC 9(08).
018700     05  WS-RTS-HH               PIC 9(02).
018800     05  WS-RTS-MI               PIC 9(02).
018900     05  WS-RTS-SS               PIC 9(02).
019000 01  WS-RUN-TIMESTAMP REDEFINES WS-RUN-TIMESTAMP-GRP
019100                                 PIC 9(14).
019200
019300 01  B62-LINKAGE-AREA.
019400     05  B62-FUNCTION-L          PIC X(01).
019500         88  B62-DO-ENCODE-L     VALUE "E".
019600     05  B62-COUNTER-L           PIC S9(9) COMP.
019700     05  B62-CODE-L              PIC X(07).
019800     05  B62-DECODED-VALUE-L     PIC S9(9) COMP.
019900     05  B62-ERROR-FLAG-L        PIC X(01).
020000 01  B62-RETURN-CODE-L           PIC S9(4) COMP.
020100
020110* CR-0007-35 - CODE-COUNT AND THE THREE REQUEST COUNTERS PULLED
020120* BACK OUT TO STANDALONE 77-LEVELS, THE HOUSE HABIT FOR SIMPLE
020130* SCALAR WORK FIELDS - THEY DON'T ACCUMULATE ACROSS RUNS SO THE
020140* COMPILE-TIME VALUE ZERO IS ALL THE RESET THEY NEED.
020150 77  CODE-COUNT                  PIC S9(7) COMP VALUE ZERO.
020160 77  REQUESTS-READ               PIC S9(7) COMP VALUE ZERO.
020170 77  REQUESTS-ACCEPTED           PIC S9(7) COMP VALUE ZERO.
020180 77  REQUESTS-REJECTED           PIC S9(7) COMP VALUE ZERO.
020190
020200 01  COUNTERS-AND-ACCUMULATORS.
020400     05  NEXT-CODE-COUNTER       PIC S9(9) COMP.
020800     05  ACTIVE-CODES-THIS-USER  PIC S9(7) COMP.
020900     05  WS-COLLISION-TRIES      PIC S9(4) COMP.
021000
021100 01  FLAGS-AND-SWITCHES.
021200     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
021300         88  CODEREQ-ERROR-FOUND VALUE "Y".
021400         88  CODEREQ-IS-VALID    VALUE "N".
021500     05  HAS-ALIAS-SW            PIC X(01) VALUE "N".
021600         88  REQUEST-HAS-ALIAS   VALUE "Y".
021700     05  ALIAS-FOUND-SW          PIC X(01) VALUE "N".
021800         88  ALIAS-ALREADY-USED  VALUE "Y".
021900     05  RESERVED-FOUND-SW       PIC X(01) VALUE "N".
022000         88  ALIAS-IS-RESERVED   VALUE "Y".
022100     05  CODE-COLLISION-SW       PIC X(01) VALUE "N".
022200         88  CODE-STILL-COLLIDES VALUE "Y".
022300
022400 01  WS-REJECT-LINE.
022500     05  FILLER                  PIC X(16) VALUE
022600              "*** CODE REJECT".
022700     05  WS-REJ-USER-O           PIC X(08).
022800     05  FILLER                  PIC X(02) VALUE SPACES.
022900     05  WS-REJ-REASON-O         PIC X(50).
023000     05  FILLER                  PIC X(24) VALUE SPACES.
023100
023200 COPY ABENDREC.
023300
023400 PROCEDURE DIVISION.
023500 0000-MAINLINE.
023600     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
023700     PERFORM 0100-PROCESS-REQUEST THRU 0100-EXIT
023800             UNTIL NO-MORE-CODEREQ.
023900     PERFORM 0900-CLEANUP THRU 0900-EXIT.
024000     MOVE ZERO TO RETURN-CODE.
024100     GOBACK.
024200
024300 0000-HOUSEKEEPING.
024400     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
024500     DISPLAY "******** BEGIN JOB CODEREG ********".
024600     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME-BUILD.
024700     MOVE WS-CDT-DATE TO WS-RTS-DATE.
024800     MOVE WS-CDT-HH   TO WS-RTS-HH.
024900     MOVE WS-CDT-MI   TO WS-RTS-MI.
025000     MOVE WS-CDT-SS   TO WS-RTS-SS.
025100
025200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025300
025400     OPEN INPUT CODEMAST-FILE.
025500     PERFORM 0010-LOAD-CODE-TABLE THRU 0010-EXIT
025600             UNTIL NO-MORE-CODEMAST.
025700     CLOSE CODEMAST-FILE.
025800     MOVE CODE-COUNT TO NEXT-CODE-COUNTER.
025900
026000     OPEN INPUT CODEREQ-FILE.
026100     OPEN OUTPUT SYSOUT.
026200
026300     READ CODEREQ-FILE INTO CODE-REQUEST-RECORD
026400         AT END
026500         MOVE "10" TO IFCODE
026600         GO TO 0000-EXIT
026700     END-READ.
026800
026900     ADD +1 TO REQUESTS-READ.
027000 0000-EXIT.
027100     EXIT.
027200
027300 0010-LOAD-CODE-TABLE.
027400     READ CODEMAST-FILE INTO CODE-MAPPING-RECORD
027500         AT END
027600         MOVE "10" TO MFCODE
027700         GO TO 0010-EXIT
027800     END-READ.
027900
028000     ADD +1 TO CODE-COUNT.
028100     SET CODE-IDX TO CODE-COUNT.
028200     MOVE MAP-SHORT-CODE   TO CT-SHORT-CODE(CODE-IDX).
028300     MOVE MAP-TARGET-URL   TO CT-TARGET-URL(CODE-IDX).
028400     MOVE MAP-USER-ID      TO CT-USER-ID(CODE-IDX).
028500     MOVE MAP-CUSTOM-FLAG  TO CT-CUSTOM-FLAG(CODE-IDX).
028600     MOVE MAP-EXPIRY-TIME  TO CT-EXPIRY-TIME(CODE-IDX).
028700     MOVE MAP-CLICK-COUNT  TO CT-CLICK-COUNT(CODE-IDX).
028800     MOVE MAP-ACTIVE-FLAG  TO CT-ACTIVE-FLAG(CODE-IDX).
028900     MOVE MAP-CREATED-TIME TO CT-CREATED-TIME(CODE-IDX).
029000 0010-EXIT.
029100     EXIT.
029200
029300 0100-PROCESS-REQUEST.
029400     MOVE "0100-PROCESS-REQUEST" TO PARA-NAME.
029500     MOVE "N" TO ERROR-FOUND-SW.
029600     MOVE "N" TO HAS-ALIAS-SW.
029700     IF CRQ-CUSTOM-ALIAS NOT = SPACES
029800         MOVE "Y" TO HAS-ALIAS-SW.
029900
030000     PERFORM 0200-VALIDATE-TARGET THRU 0200-EXIT.
030100
030200     IF CODEREQ-IS-VALID AND REQUEST-HAS-ALIAS
030300         PERFORM 0250-VALIDATE-ALIAS THRU 0250-EXIT.
030400
030410* CR-0007-34 - QUOTA IS AN OWNER'S QUOTA (RULE 6.4 SAYS "IF THE
030420* REQUESTER HAS A USER ID") - SKIP IT ENTIRELY FOR ANONYMOUS
030430* REQUESTS OR THEY ALL GET POOLED AGAINST EACH OTHER AS BLANKS
030500     IF CODEREQ-IS-VALID AND CRQ-USER-ID NOT = SPACES
030600         PERFORM 0300-CHECK-QUOTA THRU 0300-EXIT.
030700
030800     IF CODEREQ-IS-VALID
030900         PERFORM 0400-ASSIGN-CODE THRU 0400-EXIT
031000         PERFORM 0450-ADD-CODE-ENTRY THRU 0450-EXIT
031100         ADD +1 TO REQUESTS-ACCEPTED
031200     ELSE
031300         ADD +1 TO REQUESTS-REJECTED
031400         PERFORM 0500-WRITE-REJECT THRU 0500-EXIT.
031500
031600     READ CODEREQ-FILE INTO CODE-REQUEST-RECORD
031700         AT END
031800         MOVE "10" TO IFCODE
031900         GO TO 0100-EXIT
032000     END-READ.
032100
032200     ADD +1 TO REQUESTS-READ.
032300 0100-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700* TARGET-URL EDIT - BUSINESS RULE 6.4 - MUST BE PRESENT AND MUST
032800* BEGIN WITH ONE OF THE TWO ALLOWED SCHEMES
032900******************************************************************
033000 0200-VALIDATE-TARGET.
033100     MOVE "0200-VALIDATE-TARGET" TO PARA-NAME.
033200     IF CRQ-TARGET-URL = SPACES
033300         MOVE "*** TARGET URL IS BLANK" TO WS-REJ-REASON-O
033400         MOVE "Y" TO ERROR-FOUND-SW
033500         GO TO 0200-EXIT.
033600
033700     IF CRQ-TARGET-URL(1:7) NOT = "http://"
033800        AND CRQ-TARGET-URL(1:8) NOT = "https://"
033900         MOVE "*** TARGET URL MUST BEGIN WITH HTTP:// OR HTTPS://"
034000                 TO WS-REJ-REASON-O
034100         MOVE "Y" TO ERROR-FOUND-SW
034200         GO TO 0200-EXIT.
034300
034400     IF CRQ-EXPIRY-TIME NOT = ZERO
034500        AND CRQ-EXPIRY-TIME NOT > WS-RUN-TIMESTAMP
034600         MOVE "*** EXPIRY TIME IS NOT AFTER THE RUN TIMESTAMP"
034700                 TO WS-REJ-REASON-O
034800         MOVE "Y" TO ERROR-FOUND-SW
034900         GO TO 0200-EXIT.
035000 0200-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400* CUSTOM-ALIAS EDIT - BUSINESS RULE 6.3 - RESERVED WORDS ARE
035500* CHECKED CASE-INSENSITIVELY BY FOLDING THE ALIAS TO UPPER CASE
035600* BEFORE THE TABLE SEARCH - CR-0095-03
035700******************************************************************
035800 0250-VALIDATE-ALIAS.
035900     MOVE "0250-VALIDATE-ALIAS" TO PARA-NAME.
036000     MOVE CRQ-CUSTOM-ALIAS TO WS-ALIAS-UPPER.
036100     INSPECT WS-ALIAS-UPPER
036200             CONVERTING "abcdefghijklmnopqrstuvwxyz"
036300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036400
036500     MOVE "N" TO RESERVED-FOUND-SW.
036600     SET RSV-IDX TO 1.
036700     SEARCH RSV-WORD
036800         AT END
036900             NEXT SENTENCE
037000         WHEN RSV-WORD(RSV-IDX) = WS-ALIAS-UPPER
037100             MOVE "Y" TO RESERVED-FOUND-SW
037200     END-SEARCH.
037300
037400     IF ALIAS-IS-RESERVED
037500         MOVE "*** ALIAS IS A RESERVED WORD" TO WS-REJ-REASON-O
037600         MOVE "Y" TO ERROR-FOUND-SW
037700         GO TO 0250-EXIT.
037800
037900     PERFORM 0260-CHECK-ALIAS-EXISTS THRU 0260-EXIT.
038000
038100     IF ALIAS-ALREADY-USED
038200         MOVE "*** ALIAS ALREADY EXISTS" TO WS-REJ-REASON-O
038300         MOVE "Y" TO ERROR-FOUND-SW
038400         GO TO 0250-EXIT.
038500 0250-EXIT.
038600     EXIT.
038700
038800 0260-CHECK-ALIAS-EXISTS.
038900     MOVE "N" TO ALIAS-FOUND-SW.
039000     IF CODE-COUNT > ZERO
039100         SET CODE-IDX TO 1
039200         SEARCH CODE-ENTRY
039300             AT END
039400                 NEXT SENTENCE
039500             WHEN CT-SHORT-CODE(CODE-IDX) = CRQ-CUSTOM-ALIAS
039600                 MOVE "Y" TO ALIAS-FOUND-SW
039700         END-SEARCH.
039800 0260-EXIT.
039900     EXIT.
040000
040100******************************************************************
040200* OWNER QUOTA - BUSINESS RULE 6.4 - AN OWNER MAY NOT HOLD MORE
040300* THAN 10000 ACTIVE CODES AT ONCE - CR-0096-22
040400******************************************************************
040500 0300-CHECK-QUOTA.
040600     MOVE "0300-CHECK-QUOTA" TO PARA-NAME.
040700     MOVE ZERO TO ACTIVE-CODES-THIS-USER.
040800     PERFORM 0310-COUNT-USER-CODES THRU 0310-EXIT
040900             VARYING CODE-IDX FROM 1 BY 1
041000             UNTIL CODE-IDX > CODE-COUNT.
041100
041200     IF ACTIVE-CODES-THIS-USER NOT < 10000
041300         MOVE "*** OWNER HAS REACHED THE ACTIVE-CODE QUOTA"
041400                 TO WS-REJ-REASON-O
041500         MOVE "Y" TO ERROR-FOUND-SW.
041600 0300-EXIT.
041700     EXIT.
041800
041900 0310-COUNT-USER-CODES.
042000     IF CT-USER-ID(CODE-IDX) = CRQ-USER-ID
042100        AND CT-ACTIVE-FLAG(CODE-IDX) = "A"
042200         ADD +1 TO ACTIVE-CODES-THIS-USER.
042300 0310-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700* CODE ASSIGNMENT - BUSINESS RULE 6.4 - CUSTOM ALIAS IF SUPPLIED,
042800* OTHERWISE THE NEXT BASE-62 ENCODING OF THE RUN COUNTER, RETRIED
042900* ON COLLISION - CR-0097-08
043000******************************************************************
043100 0400-ASSIGN-CODE.
043200     MOVE "0400-ASSIGN-CODE" TO PARA-NAME.
043300     IF REQUEST-HAS-ALIAS
043400         MOVE CRQ-CUSTOM-ALIAS TO WS-NEW-SHORT-CODE
043500         GO TO 0400-EXIT.
043600
043700     MOVE ZERO TO WS-COLLISION-TRIES.
043800     MOVE "Y" TO CODE-COLLISION-SW.
043900     PERFORM 0410-GENERATE-ONE-CODE THRU 0410-EXIT
044000             UNTIL NOT CODE-STILL-COLLIDES.
044100 0400-EXIT.
044200     EXIT.
044300
044400 0410-GENERATE-ONE-CODE.
044500     ADD +1 TO NEXT-CODE-COUNTER.
044600     ADD +1 TO WS-COLLISION-TRIES.
044700     MOVE "E"               TO B62-FUNCTION-L.
044800     MOVE NEXT-CODE-COUNTER TO B62-COUNTER-L.
044900     CALL "B62CODE" USING B62-LINKAGE-AREA, B62-RETURN-CODE-L.
045000
045100     MOVE B62-CODE-L TO WS-NEW-SHORT-CODE.
045200     PERFORM 0420-CHECK-CODE-COLLISION THRU 0420-EXIT.
045300
045400     IF WS-COLLISION-TRIES > 100
045500         MOVE "GENERATED CODE COLLIDED OVER 100 TIMES"
045600                 TO ABEND-REASON
045700         GO TO 1000-ABEND-RTN.
045800 0410-EXIT.
045900     EXIT.
046000
046100 0420-CHECK-CODE-COLLISION.
046200     MOVE "N" TO CODE-COLLISION-SW.
046300     IF CODE-COUNT > ZERO
046400         SET CODE-IDX TO 1
046500         SEARCH CODE-ENTRY
046600             AT END
046700                 NEXT SENTENCE
046800             WHEN CT-SHORT-CODE(CODE-IDX) = WS-NEW-SHORT-CODE
046900                 MOVE "Y" TO CODE-COLLISION-SW
047000         END-SEARCH.
047100 0420-EXIT.
047200     EXIT.
047300
047400 0450-ADD-CODE-ENTRY.
047500     MOVE "0450-ADD-CODE-ENTRY" TO PARA-NAME.
047600     ADD +1 TO CODE-COUNT.
047700     SET CODE-IDX TO CODE-COUNT.
047800     MOVE WS-NEW-SHORT-CODE  TO CT-SHORT-CODE(CODE-IDX).
047900     MOVE CRQ-TARGET-URL     TO CT-TARGET-URL(CODE-IDX).
048000     MOVE CRQ-USER-ID        TO CT-USER-ID(CODE-IDX).
048100     IF REQUEST-HAS-ALIAS
048200         MOVE "Y" TO CT-CUSTOM-FLAG(CODE-IDX)
048300     ELSE
048400         MOVE "N" TO CT-CUSTOM-FLAG(CODE-IDX).
048500     MOVE CRQ-EXPIRY-TIME    TO CT-EXPIRY-TIME(CODE-IDX).
048600     MOVE ZERO               TO CT-CLICK-COUNT(CODE-IDX).
048700     MOVE "A"                TO CT-ACTIVE-FLAG(CODE-IDX).
048800     MOVE WS-RUN-TIMESTAMP   TO CT-CREATED-TIME(CODE-IDX).
048900 0450-EXIT.
049000     EXIT.
049100
049200 0500-WRITE-REJECT.
049300     MOVE "0500-WRITE-REJECT" TO PARA-NAME.
049400     MOVE CRQ-USER-ID TO WS-REJ-USER-O.
049500     WRITE SYSOUT-REC FROM WS-REJECT-LINE.
049600 0500-EXIT.
049700     EXIT.
049800
049900 0700-CLOSE-FILES.
050000     MOVE "0700-CLOSE-FILES" TO PARA-NAME.
050100     CLOSE CODEREQ-FILE, SYSOUT.
050200 0700-EXIT.
050300     EXIT.
050400
050500******************************************************************
050600* END-OF-JOB REWRITE OF THE REGISTRY - THE MASTER IS SEQUENTIAL,
050700* NOT INDEXED, SO EVERY ACCEPTED CODE IS APPENDED TO THE TABLE
050800* AND THE WHOLE FILE IS REWRITTEN FROM IT - CR-0094-19
050900******************************************************************
051000 0850-REWRITE-CODEMAST.
051100     MOVE "0850-REWRITE-CODEMAST" TO PARA-NAME.
051200     OPEN OUTPUT CODEMAST-FILE.
051300     PERFORM 0860-REWRITE-ONE-CODE THRU 0860-EXIT
051400             VARYING CODE-IDX FROM 1 BY 1
051500             UNTIL CODE-IDX > CODE-COUNT.
051600     CLOSE CODEMAST-FILE.
051700 0850-EXIT.
051800     EXIT.
051900
052000 0860-REWRITE-ONE-CODE.
052100     MOVE CT-SHORT-CODE(CODE-IDX)   TO MAP-SHORT-CODE.
052200     MOVE CT-TARGET-URL(CODE-IDX)   TO MAP-TARGET-URL.
052300     MOVE CT-USER-ID(CODE-IDX)      TO MAP-USER-ID.
052400     MOVE CT-CUSTOM-FLAG(CODE-IDX)  TO MAP-CUSTOM-FLAG.
052500     MOVE CT-EXPIRY-TIME(CODE-IDX)  TO MAP-EXPIRY-TIME.
052600     MOVE CT-CLICK-COUNT(CODE-IDX)  TO MAP-CLICK-COUNT.
052700     MOVE CT-ACTIVE-FLAG(CODE-IDX)  TO MAP-ACTIVE-FLAG.
052800     MOVE CT-CREATED-TIME(CODE-IDX) TO MAP-CREATED-TIME.
052900     WRITE CODEMAST-REC FROM CODE-MAPPING-RECORD.
053000 0860-EXIT.
053100     EXIT.
053200
053300 0900-CLEANUP.
053400     MOVE "0900-CLEANUP" TO PARA-NAME.
053500     PERFORM 0700-CLOSE-FILES THRU 0700-EXIT.
053600     PERFORM 0850-REWRITE-CODEMAST THRU 0850-EXIT.
053700
053800     DISPLAY "** REQUESTS READ      ** " REQUESTS-READ.
053900     DISPLAY "** REQUESTS ACCEPTED  ** " REQUESTS-ACCEPTED.
054000     DISPLAY "** REQUESTS REJECTED  ** " REQUESTS-REJECTED.
054100     DISPLAY "** CODES IN REGISTRY  ** " CODE-COUNT.
054200     DISPLAY "******** NORMAL END OF JOB CODEREG ********".
054300 0900-EXIT.
054400     EXIT.
054500
054600 1000-ABEND-RTN.
054700     MOVE "CODEREG" TO ABEND-PGM-ID.
054800     WRITE SYSOUT-REC FROM ABEND-REC.
054900     PERFORM 0700-CLOSE-FILES THRU 0700-EXIT.
055000     DISPLAY "*** ABNORMAL END OF JOB-CODEREG ***" UPON CONSOLE.
055100     MOVE +16 TO RETURN-CODE.
055200     GOBACK.
