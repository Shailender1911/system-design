000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CODEXSWP.
000300 AUTHOR. R B HANLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/09/94.
000600 DATE-COMPILED. 06/09/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM SWEEPS THE SHORT-CODE REGISTRY MASTER FOR
001200*          EXPIRED CODES.  ANY RECORD STILL MARKED ACTIVE WHOSE
001300*          EXPIRY TIME IS NONZERO AND EARLIER THAN THE RUN
001400*          TIMESTAMP IS SET INACTIVE.  THE MASTER IS SEQUENTIAL,
001500*          SO THE WHOLE FILE IS LOADED TO A TABLE, WALKED ONCE,
001600*          AND REWRITTEN IN FULL AT END OF JOB.  RUN NIGHTLY
001700*          BEHIND CODEREG AND AHEAD OF CLKACCUM.
001800*
001900******************************************************************
002000*
002100*          UPDATE FILE          -  CODEMAST (SHORT-CODE REGISTRY)
002200*          DUMP FILE            -  SYSOUT
002300*
002400******************************************************************
002500* CHANGE LOG
002600*
002700* DATE     BY  REQUEST    DESCRIPTION
002800* -------- --- ---------- ----------------------------------------
002900* 06/09/94 RBH CR-0094-24 ORIGINAL PROGRAM - PULLED OUT OF CODEREG
003000*                         SO THE SWEEP CAN RUN ON ITS OWN NIGHTLY
003100*                         SCHEDULE INSTEAD OF ONLY AT REGISTRATION
003200*                         TIME.
003300* 03/11/97 TGD CR-0097-02 DEACTIVATION COUNT ADDED TO THE END OF
003400*                         JOB DISPLAY FOR THE OPERATOR LOG.
003500* 01/06/99 KLM CR-0099-12 Y2K REMEDIATION - RUN TIMESTAMP NOW BUILT
003600*                         FROM FUNCTION CURRENT-DATE (4 DIGIT YR).
003700* 08/14/02 RBH CR-0002-19 SKIP RECORDS ALREADY INACTIVE INSTEAD OF
003800*                         RE-EXAMINING THE EXPIRY - CUTS CPU ON THE
003900*                         NIGHTLY RUN NOW THE REGISTRY HAS GROWN.
003910* 07/18/07 KLM CR-0007-35 CODE-COUNT AND RECORDS-DEACTIVATED MOVED
003920*                         BACK TO STANDALONE 77-LEVELS TO MATCH
003930*                         THE REST OF THE SUITE.
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT CODEMAST-FILE
005600     ASSIGN TO UT-S-CODEMST
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS MFCODE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 100 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC  PIC X(100).
006900
007000****** SHORT-CODE REGISTRY - REWRITTEN IN FULL AT END OF JOB
007100 FD  CODEMAST-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 117 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS CODEMAST-REC.
007700 01  CODEMAST-REC.
007800     05  CM-SHORT-CODE      PIC X(10).
007900     05  FILLER             PIC X(107).
008000
008100 WORKING-STORAGE SECTION.
008200
008300 01  FILE-STATUS-CODES.
008400     05  MFCODE                  PIC X(2).
008500         88  CODE-READ-CM        VALUE SPACES.
008600         88  NO-MORE-CODEMAST    VALUE "10".
008700
008800 COPY CODEMAST.
008900
009000******************************************************************
009100* SHORT-CODE REGISTRY TABLE - THE WHOLE MASTER IS LOADED SO THE
009200* SWEEP AND THE END-OF-JOB REWRITE ARE A SINGLE PASS EACH -
009300* CR-0094-24
009400******************************************************************
009500 01  CODE-TABLE.
009600     05  CODE-ENTRY OCCURS 20000 TIMES
009700                     INDEXED BY CODE-IDX.
009800         10  CT-SHORT-CODE       PIC X(10).
009900         10  CT-TARGET-URL       PIC X(60).
010000         10  CT-USER-ID          PIC X(08).
010100         10  CT-CUSTOM-FLAG      PIC X(01).
010200         10  CT-EXPIRY-TIME      PIC 9(14).
010300         10  CT-CLICK-COUNT      PIC 9(09).
010400         10  CT-ACTIVE-FLAG      PIC X(01).
010500         10  CT-CREATED-TIME     PIC 9(14).
010600
010700******************************************************************
010800* RUN TIMESTAMP - Y2K REMEDIATION CR-0099-12 - BUILT FROM
010900* FUNCTION CURRENT-DATE, TRIMMED TO THE 14-DIGIT YYYYMMDDHHMMSS
011000* FORM THE REGISTRY EXPIRY FIELDS ARE CARRIED IN
011100******************************************************************
011200 01  WS-CURRENT-DATE-TIME-BUILD  PIC X(21).
011300 01  WS-CDT-PARTS REDEFINES WS-CURRENT-DATE-TIME-BUILD.
011400     05  WS-CDT-DATE             PIC 9(08).
011500     05  WS-CDT-HH               PIC 9(02).
011600     05  WS-CDT-MI               PIC 9(02).
011700     05  WS-CDT-SS               PIC 9(02).
011800     05  FILLER                  PIC X(07).
011900
012000 01  WS-RUN-TIMESTAMP-GRP.
012100     05  WS-RTS-DATE             PIC 9(08).
012200     05  WS-RTS-HH               PIC 9(02).
012300     05  WS-RTS-MI               PIC 9(02).
012400     05  WS-RTS-SS               PIC 9(02).
012500 01  WS-RUN-TIMESTAMP REDEFINES WS-RUN-TIMESTAMP-GRP
012510                                 PIC 9(14).
012520
012530******************************************************************
012540* DEACTIVATION TRACE - BROKEN OUT SO THE OPERATOR LOG SHOWS THE
012550* EXPIRY DATE IN A READABLE FORM RATHER THAN THE RAW 14-DIGIT
012560* FIELD - CR-0097-02
012570******************************************************************
012580 01  WS-EXPIRY-SAVE              PIC 9(14).
012590 01  WS-EXPIRY-BROKEN-DOWN REDEFINES WS-EXPIRY-SAVE.
012600     05  WS-EXP-DATE             PIC 9(08).
012610     05  WS-EXP-HH               PIC 9(02).
012620     05  WS-EXP-MI               PIC 9(02).
012630     05  WS-EXP-SS               PIC 9(02).
012640
012650 01  WS-DEACT-LINE.
012660     05  FILLER                  PIC X(16) VALUE
012665              "*** DEACTIVATED ".
012670     05  WS-DEACT-CODE-O         PIC X(10).
012680     05  FILLER                  PIC X(10) VALUE
012685              " EXPIRED " .
012690     05  WS-DEACT-DATE-O         PIC 9(08).
012695     05  FILLER                  PIC X(56) VALUE SPACES.
012700
012710* CR-0007-35 - CODE-COUNT AND RECORDS-DEACTIVATED PULLED OUT
012720* TO STANDALONE 77-LEVELS, THE HOUSE HABIT FOR SIMPLE SCALAR
012730* WORK FIELDS - NEITHER NEEDED A GROUP, THERE WAS NO OTHER
012740* MEMBER LEFT TO GROUP THEM WITH.
012750 77  CODE-COUNT                  PIC S9(7) COMP VALUE ZERO.
012760 77  RECORDS-DEACTIVATED         PIC S9(7) COMP VALUE ZERO.
013100
013200 COPY ABENDREC.
013300
013400 PROCEDURE DIVISION.
013500 0000-MAINLINE.
013600     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
013700     PERFORM 0200-CHECK-EXPIRY THRU 0200-EXIT
013800             VARYING CODE-IDX FROM 1 BY 1
013900             UNTIL CODE-IDX > CODE-COUNT.
014000     PERFORM 0900-CLEANUP THRU 0900-EXIT.
014100     MOVE ZERO TO RETURN-CODE.
014200     GOBACK.
014300
014400 0000-HOUSEKEEPING.
014500     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
014600     DISPLAY "******** BEGIN JOB CODEXSWP ********".
014700     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME-BUILD.
014800     MOVE WS-CDT-DATE TO WS-RTS-DATE.
014900     MOVE WS-CDT-HH   TO WS-RTS-HH.
015000     MOVE WS-CDT-MI   TO WS-RTS-MI.
015100     MOVE WS-CDT-SS   TO WS-RTS-SS.
015200
015300     MOVE ZERO TO CODE-COUNT, RECORDS-DEACTIVATED.
015400
015500     OPEN INPUT CODEMAST-FILE.
015600     OPEN OUTPUT SYSOUT.
015700     PERFORM 0010-LOAD-CODE-TABLE THRU 0010-EXIT
015800             UNTIL NO-MORE-CODEMAST.
015900     CLOSE CODEMAST-FILE.
016000 0000-EXIT.
016100     EXIT.
016200
016300 0010-LOAD-CODE-TABLE.
016400     READ CODEMAST-FILE INTO CODE-MAPPING-RECORD
016500         AT END
016600         MOVE "10" TO MFCODE
016700         GO TO 0010-EXIT
016800     END-READ.
016900
017000     ADD +1 TO CODE-COUNT.
017100     SET CODE-IDX TO CODE-COUNT.
017200     MOVE MAP-SHORT-CODE   TO CT-SHORT-CODE(CODE-IDX).
017300     MOVE MAP-TARGET-URL   TO CT-TARGET-URL(CODE-IDX).
017400     MOVE MAP-USER-ID      TO CT-USER-ID(CODE-IDX).
017500     MOVE MAP-CUSTOM-FLAG  TO CT-CUSTOM-FLAG(CODE-IDX).
017600     MOVE MAP-EXPIRY-TIME  TO CT-EXPIRY-TIME(CODE-IDX).
017700     MOVE MAP-CLICK-COUNT  TO CT-CLICK-COUNT(CODE-IDX).
017800     MOVE MAP-ACTIVE-FLAG  TO CT-ACTIVE-FLAG(CODE-IDX).
017900     MOVE MAP-CREATED-TIME TO CT-CREATED-TIME(CODE-IDX).
018000 0010-EXIT.
018100     EXIT.
018200
018300******************************************************************
018400* EXPIRY TEST - BUSINESS RULE 6.6 - ONLY RECORDS STILL ACTIVE ARE
018500* EXAMINED, PER CR-0002-19
018600******************************************************************
018700 0200-CHECK-EXPIRY.
018800     IF CT-ACTIVE-FLAG(CODE-IDX) = "A"
018900        AND CT-EXPIRY-TIME(CODE-IDX) NOT = ZERO
019000        AND CT-EXPIRY-TIME(CODE-IDX) < WS-RUN-TIMESTAMP
019010         MOVE "I" TO CT-ACTIVE-FLAG(CODE-IDX)
019020         ADD +1 TO RECORDS-DEACTIVATED
019030         MOVE CT-EXPIRY-TIME(CODE-IDX) TO WS-EXPIRY-SAVE
019040         MOVE CT-SHORT-CODE(CODE-IDX)  TO WS-DEACT-CODE-O
019050         MOVE WS-EXP-DATE              TO WS-DEACT-DATE-O
019060         WRITE SYSOUT-REC FROM WS-DEACT-LINE.
019300 0200-EXIT.
019400     EXIT.
019500
019600******************************************************************
019700* END-OF-JOB REWRITE OF THE REGISTRY - CR-0094-24
019800******************************************************************
019900 0850-REWRITE-CODEMAST.
020000     MOVE "0850-REWRITE-CODEMAST" TO PARA-NAME.
020100     OPEN OUTPUT CODEMAST-FILE.
020200     PERFORM 0860-REWRITE-ONE-CODE THRU 0860-EXIT
020300             VARYING CODE-IDX FROM 1 BY 1
020400             UNTIL CODE-IDX > CODE-COUNT.
020500     CLOSE CODEMAST-FILE.
020600 0850-EXIT.
020700     EXIT.
020800
020900 0860-REWRITE-ONE-CODE.
021000     MOVE CT-SHORT-CODE(CODE-IDX)   TO MAP-SHORT-CODE.
021100     MOVE CT-TARGET-URL(CODE-IDX)   TO MAP-TARGET-URL.
021200     MOVE CT-USER-ID(CODE-IDX)      TO MAP-USER-ID.
021300     MOVE CT-CUSTOM-FLAG(CODE-IDX)  TO MAP-CUSTOM-FLAG.
021400     MOVE CT-EXPIRY-TIME(CODE-IDX)  TO MAP-EXPIRY-TIME.
021500     MOVE CT-CLICK-COUNT(CODE-IDX)  TO MAP-CLICK-COUNT.
021600     MOVE CT-ACTIVE-FLAG(CODE-IDX)  TO MAP-ACTIVE-FLAG.
021700     MOVE CT-CREATED-TIME(CODE-IDX) TO MAP-CREATED-TIME.
021800     WRITE CODEMAST-REC FROM CODE-MAPPING-RECORD.
021900 0860-EXIT.
022000     EXIT.
022100
022200 0900-CLEANUP.
022300     MOVE "0900-CLEANUP" TO PARA-NAME.
022400     PERFORM 0850-REWRITE-CODEMAST THRU 0850-EXIT.
022500     CLOSE SYSOUT.
022600
022700     DISPLAY "** CODES IN REGISTRY  ** " CODE-COUNT.
022800     DISPLAY "** CODES DEACTIVATED  ** " RECORDS-DEACTIVATED.
022900     DISPLAY "******** NORMAL END OF JOB CODEXSWP ********".
023000 0900-EXIT.
023100     EXIT.
023200
023300 1000-ABEND-RTN.
023400     MOVE "CODEXSWP" TO ABEND-PGM-ID.
023500     WRITE SYSOUT-REC FROM ABEND-REC.
023600     CLOSE CODEMAST-FILE.
023700     DISPLAY "*** ABNORMAL END OF JOB-CODEXSWP ***" UPON CONSOLE.
023800     MOVE +16 TO RETURN-CODE.
023900     GOBACK.
