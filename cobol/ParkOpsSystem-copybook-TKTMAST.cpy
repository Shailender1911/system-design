000100******************************************************************
000200* TKTMAST  -  OPEN / CLOSED PARKING TICKET MASTER RECORD LAYOUT
000300*             WRITTEN BY PARKUPDT ON VEHICLE ENTRY, UPDATED ON
000400*             EXIT AND ON PAYMENT
000500*             FIXED LENGTH 76 BYTES
000600******************************************************************
000700 01  PARKING-TICKET-RECORD.
000800     05  TKT-NUMBER                 PIC X(12).
000900     05  TKT-LICENSE-PLATE          PIC X(10).
001000     05  TKT-VEHICLE-TYPE           PIC X(01).
001100     05  TKT-ENTRY-TIME             PIC 9(14).
001200     05  TKT-EXIT-TIME              PIC 9(14).
001300     05  TKT-AMOUNT-PAID            PIC S9(7)V99.
001400     05  TKT-PAY-STATUS             PIC X(01).
001500         88  TKT-PAY-PENDING        VALUE "P".
001600         88  TKT-PAY-PAID           VALUE "D".
001700         88  TKT-PAY-FAILED         VALUE "F".
001800         88  TKT-PAY-REFUNDED       VALUE "R".
001900     05  TKT-STATUS                 PIC X(01).
002000         88  TKT-STAT-ACTIVE        VALUE "A".
002100         88  TKT-STAT-COMPLETED     VALUE "C".
002200         88  TKT-STAT-CANCELLED     VALUE "X".
002300     05  TKT-LOT-ID                 PIC 9(04).
002400     05  TKT-SPOT-NUMBER            PIC X(08).
002500     05  TKT-FLOOR-NO               PIC 9(02).
002600******************************************************************
002700* RECORD LENGTH IS 76 -  12+10+1+14+14+9+1+1+4+8+2
002800******************************************************************
