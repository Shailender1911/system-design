000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AGNTCLS.
000300 AUTHOR. T G DUNCAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/02/98.
000600 DATE-COMPILED. 03/02/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBPROGRAM CLASSIFIES A VISITOR AGENT STRING INTO
001200*          A BROWSER, OPERATING SYSTEM AND DEVICE CLASS, AND SETS
001300*          A MOBILE FLAG AND A BOT FLAG, PER RULE 8.1.  EVERY TEST
001400*          IS A CASE-INSENSITIVE SUBSTRING TEST AGAINST THE AGENT
001500*          TEXT - THE AGENT TEXT IS FOLDED TO UPPER CASE ONCE AND
001600*          COMPARED AGAINST A TABLE OF UPPER-CASE SEARCH WORDS SO
001700*          NO SINGLE TEST IS CODED TWICE.  CALLED ONCE PER CLICK
001800*          BY CLKACCUM.
001900*
002000******************************************************************
002100* CHANGE LOG
002200*
002300* DATE     BY  REQUEST    DESCRIPTION
002400* -------- --- ---------- ----------------------------------------
002500* 03/02/98 TGD CR-0098-06 ORIGINAL PROGRAM - SPLIT OUT OF CLKACCUM
002600*                         SO THE WORD LIST COULD BE MAINTAINED IN
002700*                         ONE PLACE.
002800* 11/17/98 TGD CR-0098-19 Y2K REVIEW - PROGRAM CARRIES NO DATE OR
002900*                         YEAR FIELDS, NO CHANGE REQUIRED.
003000* 06/05/00 KLM CR-0000-11 EDGE AND OPERA ADDED TO THE BROWSER WORD
003100*                         LIST - NEITHER WAS BEING SEEN BY ANY OF
003200*                         THE ORIGINAL FOUR TESTS.
003300* 09/23/03 RBH CR-0003-24 IPAD/TABLET ADDED TO THE DEVICE TESTS
003400*                         AFTER MARKETING ASKED FOR A TABLET COUNT
003500*                         SEPARATE FROM MOBILE.
003510* 07/18/07 KLM CR-0007-33 BLANK AGENT TEXT WAS COMING BACK DEVICE
003520*                         "DESKTOP" INSTEAD OF "UNKNOWN" LIKE THE
003530*                         OTHER TWO FIELDS - AUDIT CAUGHT IT AGAINST
003540*                         RULE 8.1.  DESKTOP IS NOW ONLY SET WHEN
003550*                         0400-CLASSIFY-DEVICE ACTUALLY RUNS.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 01  PARA-NAME                      PIC X(30).
004900
005000 01  WS-AGENT-UPPER                 PIC X(60).
005100 01  WS-SEARCH-TARGET                PIC X(10).
005200
005300 01  WS-SUBSCRIPTS-AND-COUNTERS.
005400     05  WS-SCAN-IDX                PIC S9(4) COMP.
005500     05  WS-SCAN-LIMIT              PIC S9(4) COMP.
005600     05  WS-TARGET-LEN              PIC S9(4) COMP.
005700
005800 01  WS-FOUND-SW                    PIC X(01).
005900     88  WS-TARGET-FOUND            VALUE "Y".
006000
006100******************************************************************
006200* AGENT WORD LIST - RULE 8.1 - FIXED POSITIONS, DO NOT RESEQUENCE,
006300* THE CLASSIFICATION PARAGRAPHS BELOW REFER TO THESE BY POSITION -
006400* CR-0098-06/CR-0000-11/CR-0003-24
006500*
006600*   1 CHROME   4 SAFARI   7 TRIDENT  10 MACINTOSH 13 IOS    16 MOBILE 19 CRAWLER
006700*   2 EDGE     5 OPERA    8 WINDOWS  11 LINUX     14 IPHONE 17 TABLET 20 SPIDER
006800*   3 FIREFOX  6 MSIE     9 MAC OS X 12 ANDROID   15 IPAD   18 BOT
006900******************************************************************
007000 01  AGENT-WORD-LIST.
007100     05  FILLER  PIC X(10) VALUE "CHROME".
007200     05  FILLER  PIC X(10) VALUE "EDGE".
007300     05  FILLER  PIC X(10) VALUE "FIREFOX".
007400     05  FILLER  PIC X(10) VALUE "SAFARI".
007500     05  FILLER  PIC X(10) VALUE "OPERA".
007600     05  FILLER  PIC X(10) VALUE "MSIE".
007700     05  FILLER  PIC X(10) VALUE "TRIDENT".
007800     05  FILLER  PIC X(10) VALUE "WINDOWS".
007900     05  FILLER  PIC X(10) VALUE "MAC OS X".
008000     05  FILLER  PIC X(10) VALUE "MACINTOSH".
008100     05  FILLER  PIC X(10) VALUE "LINUX".
008200     05  FILLER  PIC X(10) VALUE "ANDROID".
008300     05  FILLER  PIC X(10) VALUE "IOS".
008400     05  FILLER  PIC X(10) VALUE "IPHONE".
008500     05  FILLER  PIC X(10) VALUE "IPAD".
008600     05  FILLER  PIC X(10) VALUE "MOBILE".
008700     05  FILLER  PIC X(10) VALUE "TABLET".
008800     05  FILLER  PIC X(10) VALUE "BOT".
008900     05  FILLER  PIC X(10) VALUE "CRAWLER".
009000     05  FILLER  PIC X(10) VALUE "SPIDER".
009100 01  AGENT-WORD-TABLE REDEFINES AGENT-WORD-LIST.
009200     05  AW-WORD OCCURS 20 TIMES
009300                 INDEXED BY WORD-IDX  PIC X(10).
009400
009500 01  AGENT-LEN-LIST.
009600     05  FILLER  PIC 9(02) VALUE 06.
009700     05  FILLER  PIC 9(02) VALUE 04.
009800     05  FILLER  PIC 9(02) VALUE 07.
009900     05  FILLER  PIC 9(02) VALUE 06.
010000     05  FILLER  PIC 9(02) VALUE 05.
010100     05  FILLER  PIC 9(02) VALUE 04.
010200     05  FILLER  PIC 9(02) VALUE 07.
010300     05  FILLER  PIC 9(02) VALUE 07.
010400     05  FILLER  PIC 9(02) VALUE 08.
010500     05  FILLER  PIC 9(02) VALUE 09.
010600     05  FILLER  PIC 9(02) VALUE 05.
010700     05  FILLER  PIC 9(02) VALUE 07.
010800     05  FILLER  PIC 9(02) VALUE 03.
010900     05  FILLER  PIC 9(02) VALUE 06.
011000     05  FILLER  PIC 9(02) VALUE 04.
011100     05  FILLER  PIC 9(02) VALUE 06.
011200     05  FILLER  PIC 9(02) VALUE 06.
011300     05  FILLER  PIC 9(02) VALUE 03.
011400     05  FILLER  PIC 9(02) VALUE 07.
011500     05  FILLER  PIC 9(02) VALUE 06.
011600 01  AGENT-LEN-TABLE REDEFINES AGENT-LEN-LIST.
011700     05  AW-LEN OCCURS 20 TIMES PIC 9(02).
011800
011900 01  AGENT-FOUND-FLAGS.
012000     05  AW-FOUND OCCURS 20 TIMES
012100                   INDEXED BY FOUND-IDX  PIC X(01).
012200
012300 LINKAGE SECTION.
012400 01  AGNTCLS-PARMS.
012500     05  AC-AGENT-TEXT              PIC X(60).
012600     05  AC-BROWSER                 PIC X(20).
012700     05  AC-OS                      PIC X(20).
012800     05  AC-DEVICE                  PIC X(10).
012900     05  AC-MOBILE-FLAG             PIC X(01).
013000         88  AC-IS-MOBILE           VALUE "Y".
013100     05  AC-BOT-FLAG                PIC X(01).
013200         88  AC-IS-BOT              VALUE "Y".
013300 01  AGNTCLS-OUTPUT-R REDEFINES AGNTCLS-PARMS.
013400     05  FILLER                     PIC X(60).
013500     05  AC-OUTPUT-BLOCK            PIC X(52).
013600 01  AC-RETURN-CODE                 PIC S9(4) COMP.
013700
013800 PROCEDURE DIVISION USING AGNTCLS-PARMS, AC-RETURN-CODE.
013900 0000-MAINLINE.
014000     MOVE "0000-MAINLINE" TO PARA-NAME.
014100     MOVE ZERO TO AC-RETURN-CODE.
014200     MOVE SPACES TO AC-OUTPUT-BLOCK.
014300     MOVE "Unknown" TO AC-BROWSER.
014400     MOVE "Unknown" TO AC-OS.
014410* CR-0007-33 - DEVICE DEFAULTS TO UNKNOWN NOW, SAME AS BROWSER
014420* AND OS - BLANK AGENT TEXT WAS FALLING THROUGH WITH "DESKTOP"
014430* STILL SET, WHICH ISN'T "ALL UNKNOWN" PER RULE 8.1.  DEVICE ONLY
014440* GETS SET TO DESKTOP ONCE 0400-CLASSIFY-DEVICE ACTUALLY RUNS.
014450     MOVE "Unknown" TO AC-DEVICE.
014600
014700     IF AC-AGENT-TEXT = SPACES
014800         GO TO 0000-EXIT.
014900
015000     MOVE AC-AGENT-TEXT TO WS-AGENT-UPPER.
015100     INSPECT WS-AGENT-UPPER
015200             CONVERTING "abcdefghijklmnopqrstuvwxyz"
015300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015400
015500     PERFORM 0100-SCAN-ALL-WORDS THRU 0100-EXIT
015600             VARYING WORD-IDX FROM 1 BY 1
015700             UNTIL WORD-IDX > 20.
015800
015900     PERFORM 0200-CLASSIFY-BROWSER THRU 0200-EXIT.
016000     PERFORM 0300-CLASSIFY-OS THRU 0300-EXIT.
016100     PERFORM 0400-CLASSIFY-DEVICE THRU 0400-EXIT.
016200     PERFORM 0500-SET-MOBILE-FLAG THRU 0500-EXIT.
016300     PERFORM 0600-SET-BOT-FLAG THRU 0600-EXIT.
016400 0000-EXIT.
016500     EXIT.
016600
016700******************************************************************
016800* WORD SCAN - ONE SUBSTRING TEST PER TABLE ENTRY, RESULT STORED
016900* BY POSITION IN AGENT-FOUND-FLAGS - CR-0098-06
017000******************************************************************
017100 0100-SCAN-ALL-WORDS.
017200     MOVE AW-WORD(WORD-IDX) TO WS-SEARCH-TARGET.
017300     MOVE AW-LEN(WORD-IDX)  TO WS-TARGET-LEN.
017400     MOVE "N" TO WS-FOUND-SW.
017500     COMPUTE WS-SCAN-LIMIT = 61 - WS-TARGET-LEN.
017600     PERFORM 0110-SCAN-ONE-POSITION THRU 0110-EXIT
017700             VARYING WS-SCAN-IDX FROM 1 BY 1
017800             UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT
017900                OR WS-TARGET-FOUND.
018000     MOVE WS-FOUND-SW TO AW-FOUND(WORD-IDX).
018100 0100-EXIT.
018200     EXIT.
018300
018400 0110-SCAN-ONE-POSITION.
018500     IF WS-AGENT-UPPER(WS-SCAN-IDX:WS-TARGET-LEN)
018600             = WS-SEARCH-TARGET(1:WS-TARGET-LEN)
018700         MOVE "Y" TO WS-FOUND-SW.
018800 0110-EXIT.
018900     EXIT.
019000
019100******************************************************************
019200* BROWSER - RULE 8.1 - CHROME UNLESS EDGE ALSO MATCHED, SAFARI
019300* UNLESS CHROME ALSO MATCHED, MSIE/TRIDENT BOTH MEAN INTERNET
019400* EXPLORER
019500******************************************************************
019600 0200-CLASSIFY-BROWSER.
019700     IF AW-FOUND(1) = "Y" AND AW-FOUND(2) NOT = "Y"
019800         MOVE "Chrome" TO AC-BROWSER
019900         GO TO 0200-EXIT.
020000     IF AW-FOUND(3) = "Y"
020100         MOVE "Firefox" TO AC-BROWSER
020200         GO TO 0200-EXIT.
020300     IF AW-FOUND(4) = "Y" AND AW-FOUND(1) NOT = "Y"
020400         MOVE "Safari" TO AC-BROWSER
020500         GO TO 0200-EXIT.
020600     IF AW-FOUND(2) = "Y"
020700         MOVE "Edge" TO AC-BROWSER
020800         GO TO 0200-EXIT.
020900     IF AW-FOUND(5) = "Y"
021000         MOVE "Opera" TO AC-BROWSER
021100         GO TO 0200-EXIT.
021200     IF AW-FOUND(6) = "Y" OR AW-FOUND(7) = "Y"
021300         MOVE "Internet Explorer" TO AC-BROWSER.
021400 0200-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800* OPERATING SYSTEM - RULE 8.1 - TESTED IN THE ORDER GIVEN, FIRST
021900* MATCH WINS
022000******************************************************************
022100 0300-CLASSIFY-OS.
022200     IF AW-FOUND(8) = "Y"
022300         MOVE "Windows" TO AC-OS
022400         GO TO 0300-EXIT.
022500     IF AW-FOUND(9) = "Y" OR AW-FOUND(10) = "Y"
022600         MOVE "macOS" TO AC-OS
022700         GO TO 0300-EXIT.
022800     IF AW-FOUND(11) = "Y"
022900         MOVE "Linux" TO AC-OS
023000         GO TO 0300-EXIT.
023100     IF AW-FOUND(12) = "Y"
023200         MOVE "Android" TO AC-OS
023300         GO TO 0300-EXIT.
023400     IF AW-FOUND(13) = "Y" OR AW-FOUND(14) = "Y" OR AW-FOUND(15) = "Y"
023500         MOVE "iOS" TO AC-OS.
023600 0300-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000* DEVICE CLASS - RULE 8.1
024100******************************************************************
024200 0400-CLASSIFY-DEVICE.
024210* CR-0007-33 - DESKTOP IS THE FALLBACK ONLY WHEN THIS PARAGRAPH
024220* ACTUALLY RUNS (NON-BLANK AGENT TEXT) - RULE 8.1 WANTS BLANK
024230* TEXT LEFT AS UNKNOWN, SET BACK IN 0000-MAINLINE.
024240     MOVE "Desktop" TO AC-DEVICE.
024300     IF AW-FOUND(16) = "Y" OR AW-FOUND(12) = "Y" OR AW-FOUND(14) = "Y"
024400         MOVE "Mobile" TO AC-DEVICE
024500         GO TO 0400-EXIT.
024600     IF AW-FOUND(17) = "Y" OR AW-FOUND(15) = "Y"
024700         MOVE "Tablet" TO AC-DEVICE.
024800 0400-EXIT.
024900     EXIT.
025000
025100 0500-SET-MOBILE-FLAG.
025200     MOVE "N" TO AC-MOBILE-FLAG.
025300     IF AW-FOUND(16) = "Y" OR AW-FOUND(12) = "Y" OR AW-FOUND(14) = "Y"
025400         MOVE "Y" TO AC-MOBILE-FLAG.
025500 0500-EXIT.
025600     EXIT.
025700
025800 0600-SET-BOT-FLAG.
025900     MOVE "N" TO AC-BOT-FLAG.
026000     IF AW-FOUND(18) = "Y" OR AW-FOUND(19) = "Y" OR AW-FOUND(20) = "Y"
026100         MOVE "Y" TO AC-BOT-FLAG.
026200 0600-EXIT.
026300     EXIT.
